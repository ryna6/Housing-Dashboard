000100      *****************************************************************
000200      *  HMPNL4401  -  GENERIC SOURCE OBSERVATION  -  COPY HMPLPS-GENOBS
000300      *  SHARED BY EVERY SINGLE-VALUE MONTHLY OR DAILY FEED: HPI      *
000400      *  SUB-SERIES, STARTS, INVESTMENT, VACANCY, CPI, WAGE, UNEMP,   *
000500      *  RATES, CREDIT AGGREGATES, INSOLVENCY COUNTS, DELINQUENCY,    *
000600      *  RENT LEVELS AND CITY VACANCY.  ONE RECORD PER OBSERVATION.   *
000700      *-----------------------------------------------------------------
000800      *  85 02 14  RJM  ORIGINAL LAYOUT                               *
000900      *  93 09 30  DCL  OBS-VALUE WIDENED TO V9(4) - HOUSE PRICES     *
001000      *                 WERE TRUNCATING ON LARGE BENCHMARKS - HMP-0201*
001100      *****************************************************************
001200       01  HMP-GENOBS-REC.
001300           05  GOB-SERIES-ID                    PIC X(20).
001400           05  GOB-OBS-DATE                     PIC X(10).
001500           05  FILLER REDEFINES GOB-OBS-DATE.
001600               10  GOB-OBS-YYYY                 PIC X(04).
001700               10  FILLER                       PIC X(01).
001800               10  GOB-OBS-MM                   PIC X(02).
001900               10  FILLER                       PIC X(01).
002000               10  GOB-OBS-DD                   PIC X(02).
002100           05  GOB-OBS-VALUE                    PIC S9(11)V9(4).
002200           05  FILLER                           PIC X(15).
