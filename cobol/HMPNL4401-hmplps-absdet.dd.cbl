000100      *****************************************************************
000200      *  HMPNL4401  -  CMHC SUPPLY / ABSORPTION DETAIL  -  HMPLPS-ABSDET
000300      *  MONTHLY UNDER-CONSTRUCTION AND COMPLETION-ABSORPTION DETAIL, *
000400      *  ONE CLASS-GROUP FOR SINGLE-DETACHED AND ONE FOR MULTI (ROW / *
000500      *  APARTMENT / OTHER COMBINED).  FEEDS HMP1200 BUILD-COMPLETIONS*
000600      *  AND BUILD-UNDER-CONSTRUCTION.                                *
000700      *-----------------------------------------------------------------
000800      *  85 04 09  RJM  ORIGINAL LAYOUT                               *
000900      *  96 01 18  DCL  SPLIT SINGLE/MULTI GROUPS OUT OF ONE FLAT     *
001000      *                 36-FIELD RECORD FOR READABILITY - HMP-0077    *
001100      *****************************************************************
001200       01  HMP-ABSDET-REC.
001300           05  ABS-OBS-DATE                     PIC X(10).
001400           05  FILLER REDEFINES ABS-OBS-DATE.
001500               10  ABS-OBS-YYYY                  PIC X(04).
001600               10  FILLER                        PIC X(01).
001700               10  ABS-OBS-MM                    PIC X(02).
001800               10  FILLER                        PIC X(01).
001900               10  ABS-OBS-DD                    PIC X(02).
002000           05  ABS-CLASS-DATA OCCURS 2 TIMES.
002100      *        OCCURS(1) = SINGLE-DETACHED, OCCURS(2) = MULTI
002200               10  ABS-PCT-ABSORBED              PIC 9(03)V9(02).
002300               10  ABS-UNABSORBED-UNITS          PIC 9(07).
002400               10  ABS-UNDER-CONSTR-UNITS        PIC 9(07).
002500           05  FILLER                           PIC X(20).
