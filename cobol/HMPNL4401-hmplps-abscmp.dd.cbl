000100      *****************************************************************
000200      *  HMPNL4401  -  SALES-AXIS ABSORPTION COMPONENTS - HMPLPS-ABSCMP
000300      *  MONTHLY ABSORPTIONS (A) AND UNABSORBED (U) USED ONLY BY      *
000400      *  HMP1100 TO DERIVE ABSORPTION-RATE = A / (A + U) * 100.  NOT  *
000500      *  TO BE CONFUSED WITH THE SINGLE/MULTI DETAIL HMP1200 READS -  *
000600      *  SEE HMPLPS-ABSDET FOR THAT ONE.                              *
000700      *-----------------------------------------------------------------
000800      *  85 04 09  RJM  ORIGINAL LAYOUT                               *
000900      *****************************************************************
001000       01  HMP-ABSCMP-REC.
001100           05  ACM-OBS-DATE                      PIC X(10).
001200           05  ACM-ABSORPTIONS                   PIC S9(7)V9(2).
001300           05  ACM-UNABSORBED                     PIC S9(7)V9(2).
001400           05  FILLER                            PIC X(20).
