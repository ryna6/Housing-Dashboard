000100      *****************************************************************
000200      *  IDENTIFICATION DIVISION                                      *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     HMP1000.
000600       AUTHOR.         R J MACALLISTER.
000700       INSTALLATION.   HOUSING DASHBOARD UNIT - BATCH SYSTEMS.
000800       DATE-WRITTEN.   02/14/85.
000900       DATE-COMPILED.  02/14/85.
001000       SECURITY.       UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100      *****************************************************************
001200      *  HMP1000  -  PRICES GENERATOR                                 *
001300      *  BUILDS THE HPI-BENCHMARK, HPI-TYPE AND AVG-PRICE SERIES FOR   *
001400      *  EACH OF THE SIX REGIONS CARRIED ON THE MLS HPI FEED, THEN     *
001500      *  RUNS MONTH-OVER-MONTH, YEAR-OVER-YEAR AND 3-MONTH MOVING      *
001600      *  AVERAGE STATISTICS OVER EVERY SERIES BEFORE WRITING THE       *
001700      *  PRICES TAB PANEL FILE.                                        *
001800      *-----------------------------------------------------------------
001900      *  CHANGE LOG                                                   *
002000      *  85 02 14  RJM  ORIGINAL PROGRAM FOR PANEL-ASSEMBLY PROJECT    *
002100      *  85 03 02  RJM  ADDED TOWNHOUSE TO THE HOUSING-TYPE TABLE -    *
002200      *                 DASHBOARD TEAM WANTED IT SPLIT OUT OF "OTHER"  *
002300      *  86 11 19  RJM  HPI-BENCHMARK NOW EMITTED AHEAD OF THE TYPE    *
002400      *                 LOOP PER DASHBOARD SPEC REV 2 - TKT HMP-0033   *
002500      *  88 06 07  DCL  ROUNDING ON AVG-PRICE CORRECTED TO 2 DECIMALS, *
002600      *                 WAS TRUNCATING - TKT HMP-0058                  *
002700      *  90 01 22  DCL  MONTREAL ADDED AS SIXTH REGION - TKT HMP-0081  *
002800      *  92 05 14  RJM  MOVING AVERAGE WINDOW NOW SHRINKS FOR THE      *
002900      *                 FIRST TWO MONTHS INSTEAD OF BEING SUPPRESSED   *
003000      *  94 09 30  DCL  CHANGE-STATS-RTN SPLIT OUT OF 001-MAIN SO IT   *
003100      *                 MATCHES THE COPY USED IN HMP1200/HMP1300       *
003200      *  96 02 11  RJM  REGION AND HOUSING-TYPE TABLE ENTRIES RECASED  *
003300      *                 TO LOWER CASE PER DASHBOARD FEED SPEC REV 4    *
003400      *  98 11 03  DCL  Y2K REVIEW - ALL DATE FIELDS ARE X(10) TEXT    *
003500      *                 YYYY-MM-DD, NO 2-DIGIT YEAR ARITHMETIC HERE,   *
003600      *                 NO CHANGE REQUIRED - SIGNED OFF PER HMP-Y2K-03 *
003700      *  01 03 19  DCL  DYNAMIC FILE ASSIGNMENT ADDED SO RUN-DECK      *
003800      *                 NO LONGER HARD-CODES THE MONTHLY FEED PATH     *
003900      *  05 08 02  RJM  ROW-COUNT SUMMARY NOW DISPLAYED ON CRT FOR     *
004000      *                 OPERATOR SIGN-OFF - TKT HMP-0147                *
004100      *  11 04 27  DCL  SERIES TABLE WIDENED TO 600 MONTHS - FEED NOW   *
004200      *                 GOES BACK TO 1954 FOR SOME BENCHMARK SERIES    *
004300      *****************************************************************
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM
004800           CONSOLE IS CRT
004900           CLASS NUMERIC-SIGN IS '+' '-'
005000           UPSI-0, ON STATUS IS HMP-DEBUG-ON
005100                   OFF STATUS IS HMP-DEBUG-OFF.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT HPI-IN-FILE  ASSIGN TO DYNAMIC HMPHPIIN
005500                  ORGANIZATION IS LINE SEQUENTIAL.
005600           SELECT PRICES-OUT-FILE ASSIGN TO DYNAMIC HMPPRCOUT
005700                  ORGANIZATION IS LINE SEQUENTIAL.
005800      *
005900       DATA DIVISION.
006000       FILE SECTION.
006100      *
006200       FD  HPI-IN-FILE
006300           LABEL RECORDS ARE STANDARD.
006400       COPY 'HMPNL4401-hmplps-hpiobs.dd.cbl'.
006500      *
006600       FD  PRICES-OUT-FILE
006700           LABEL RECORDS ARE STANDARD.
006800       COPY 'HMPNL4401-hmplps-panel.dd.cbl'.
006900      *
007000       WORKING-STORAGE SECTION.
007100      *
007200       01  WS-SWITCHES.
007300           05  WS-HPI-EOF-SW             PIC X(01) VALUE 'N'.
007400               88  WS-HPI-EOF                VALUE 'Y'.
007500           05  WS-KEY-CHANGE-SW          PIC X(01) VALUE 'N'.
007600               88  WS-KEY-CHANGED            VALUE 'Y'.
007700           05  HMP-DEBUG-SWITCH          PIC X(01) VALUE 'N'.
007750           05  FILLER                    PIC X(05).
007800      *
007900       01  WS-COUNTERS.
008000           05  WS-REGION-IX              PIC S9(4) COMP VALUE ZERO.
008100           05  WS-TYPE-IX                PIC S9(4) COMP VALUE ZERO.
008200           05  WS-CS-IX                  PIC S9(4) COMP VALUE ZERO.
008300           05  WS-PANEL-ROWS-WRITTEN     PIC S9(7) COMP VALUE ZERO.
008350           05  FILLER                    PIC X(05).
008400      *
008500      *    HOLD AREA FOR THE READ-AHEAD CONTROL BREAK ON REGION/TYPE
008600       01  WS-HOLD-REC.
008700           05  WS-HOLD-REGION            PIC X(18).
008800           05  WS-HOLD-TYPE              PIC X(12).
008900           05  WS-HOLD-DATE              PIC X(10).
008950           05  FILLER REDEFINES WS-HOLD-DATE.
008960               10  WS-HOLD-DATE-YYYY     PIC 9(04).
008970               10  FILLER                PIC X(01).
008980               10  WS-HOLD-DATE-MM       PIC 9(02).
008990               10  FILLER                PIC X(03).
009000           05  WS-HOLD-INDEX             PIC S9(7)V9(2) COMP-3.
009100           05  WS-HOLD-PRICE             PIC S9(9)V9(2) COMP-3.
009150           05  FILLER                    PIC X(05).
009200      *
009300      *    STATIC TABLES - REGIONS AND HOUSING TYPES, EMISSION ORDER
009400       01  WS-REGION-NAMES.
009500           05  FILLER  PIC X(18) VALUE 'canada'.
009600           05  FILLER  PIC X(18) VALUE 'greater_vancouver'.
009700           05  FILLER  PIC X(18) VALUE 'lower_mainland'.
009800           05  FILLER  PIC X(18) VALUE 'calgary'.
009900           05  FILLER  PIC X(18) VALUE 'greater_toronto'.
010000           05  FILLER  PIC X(18) VALUE 'montreal'.
010100       01  FILLER REDEFINES WS-REGION-NAMES.
010200           05  WS-REGION-TABLE OCCURS 6 TIMES PIC X(18).
010300      *
010400       01  WS-TYPE-NAMES.
010500           05  FILLER                    PIC X(12) VALUE 'composite'.
010600           05  FILLER                    PIC X(12) VALUE 'one_storey'.
010700           05  FILLER                    PIC X(12) VALUE 'two_storey'.
010800           05  FILLER                    PIC X(12) VALUE 'townhouse'.
010900           05  FILLER                    PIC X(12) VALUE 'apartment'.
011000       01  FILLER REDEFINES WS-TYPE-NAMES.
011100           05  WS-TYPE-TABLE OCCURS 5 TIMES PIC X(12).
011200      *
011300      *    SERIES WORK TABLE - HOLDS ONE (REGION,TYPE) SERIES AT A TIME
011400      *    SIZED FOR 50 YEARS OF MONTHLY HISTORY
011500       01  WS-SERIES-TABLE.
011600           05  WS-SER-COUNT              PIC S9(4) COMP VALUE ZERO.
011700           05  WS-SER-ENTRY OCCURS 600 TIMES.
011800               10  WS-SER-DATE           PIC X(10).
011900               10  WS-SER-IDX-VALUE      PIC S9(9)V9(3) COMP-3.
012000               10  WS-SER-IDX-MOM        PIC S9(5)V9(3) COMP-3.
012100               10  WS-SER-IDX-MOM-FLAG   PIC X(01).
012200               10  WS-SER-IDX-YOY        PIC S9(5)V9(3) COMP-3.
012300               10  WS-SER-IDX-YOY-FLAG   PIC X(01).
012400               10  WS-SER-IDX-MA3        PIC S9(9)V9(3) COMP-3.
012500               10  WS-SER-PRC-VALUE      PIC S9(9)V9(3) COMP-3.
012600               10  WS-SER-PRC-MOM        PIC S9(5)V9(3) COMP-3.
012700               10  WS-SER-PRC-MOM-FLAG   PIC X(01).
012800               10  WS-SER-PRC-YOY        PIC S9(5)V9(3) COMP-3.
012900               10  WS-SER-PRC-YOY-FLAG   PIC X(01).
013000               10  WS-SER-PRC-MA3        PIC S9(9)V9(3) COMP-3.
013050               10  FILLER                PIC X(05).
013100      *
013200       01  WS-CURRENT-KEY.
013300           05  WS-CUR-REGION             PIC X(18).
013400           05  WS-CUR-TYPE               PIC X(12).
013450           05  FILLER                    PIC X(05).
013500      *
013600       PROCEDURE DIVISION.
013700      *
013800       A010-MAIN-LINE.
013900           DISPLAY SPACES UPON CRT.
014000           DISPLAY '* * * *  H M P 1 0 0 0  -  P R I C E S' UPON CRT.
014100           OPEN INPUT HPI-IN-FILE.
014200           OPEN OUTPUT PRICES-OUT-FILE.
014300           PERFORM READ-HPI-RTN THRU READ-HPI-RTN-EXIT.
014400           PERFORM PROCESS-REGION-RTN THRU PROCESS-REGION-RTN-EXIT
014500               VARYING WS-REGION-IX FROM 1 BY 1
014600               UNTIL WS-REGION-IX > 6.
014700           PERFORM END-RTN THRU END-RTN-EXIT.
014800           STOP RUN.
014900      *
015000       READ-HPI-RTN.
015100           READ HPI-IN-FILE
015200               AT END
015300                   MOVE 'Y' TO WS-HPI-EOF-SW
015400               NOT AT END
015500                   MOVE HPI-REGION       TO WS-HOLD-REGION
015600                   MOVE HPI-HOUSING-TYPE TO WS-HOLD-TYPE
015700                   MOVE HPI-OBS-DATE     TO WS-HOLD-DATE
015800                   MOVE HPI-INDEX-VALUE  TO WS-HOLD-INDEX
015900                   MOVE HPI-BENCH-PRICE  TO WS-HOLD-PRICE.
016000       READ-HPI-RTN-EXIT.
016100           EXIT.
016200      *
016300       PROCESS-REGION-RTN.
016400           MOVE WS-REGION-TABLE (WS-REGION-IX) TO WS-CUR-REGION.
016500           PERFORM PROCESS-TYPE-RTN THRU PROCESS-TYPE-RTN-EXIT
016600               VARYING WS-TYPE-IX FROM 1 BY 1
016700               UNTIL WS-TYPE-IX > 5.
016800       PROCESS-REGION-RTN-EXIT.
016900           EXIT.
017000      *
017100       PROCESS-TYPE-RTN.
017200           MOVE WS-TYPE-TABLE (WS-TYPE-IX) TO WS-CUR-TYPE.
017300           PERFORM LOAD-SERIES-RTN THRU LOAD-SERIES-RTN-EXIT.
017400           IF WS-SER-COUNT = ZERO
017500               GO TO PROCESS-TYPE-RTN-EXIT.
017600           PERFORM CHANGE-STATS-RTN THRU CHANGE-STATS-RTN-EXIT.
017700           IF WS-TYPE-IX = 1
017800               PERFORM WRITE-BENCHMARK-RTN THRU WRITE-BENCHMARK-RTN-EXIT.
017900           PERFORM WRITE-TYPE-PRICE-RTN THRU WRITE-TYPE-PRICE-RTN-EXIT.
018000       PROCESS-TYPE-RTN-EXIT.
018100           EXIT.
018200      *
018300      *    LOADS THE SERIES TABLE WITH EVERY OBSERVATION FOR THE
018400      *    CURRENT (REGION,TYPE) KEY, USING THE READ-AHEAD HOLD AREA.
018500       LOAD-SERIES-RTN.
018600           MOVE ZERO TO WS-SER-COUNT.
018700           MOVE 'N' TO WS-KEY-CHANGE-SW.
018800           PERFORM LOAD-SERIES-STEP THRU LOAD-SERIES-STEP-EXIT
018900               UNTIL WS-HPI-EOF OR WS-KEY-CHANGED.
019000       LOAD-SERIES-RTN-EXIT.
019100           EXIT.
019200      *
019300       LOAD-SERIES-STEP.
019400           IF WS-HOLD-REGION NOT = WS-CUR-REGION
019500              OR WS-HOLD-TYPE NOT = WS-CUR-TYPE
019600               MOVE 'Y' TO WS-KEY-CHANGE-SW
019700           ELSE
019800               ADD 1 TO WS-SER-COUNT
019900               MOVE WS-HOLD-DATE  TO WS-SER-DATE     (WS-SER-COUNT)
020000               MOVE WS-HOLD-INDEX TO WS-SER-IDX-VALUE (WS-SER-COUNT)
020100               MOVE WS-HOLD-PRICE TO WS-SER-PRC-VALUE (WS-SER-COUNT)
020200               PERFORM READ-HPI-RTN THRU READ-HPI-RTN-EXIT.
020300       LOAD-SERIES-STEP-EXIT.
020400           EXIT.
020500      *
020600      *    CHANGE-STATS-RTN - SHARED HOUSE ROUTINE, 3-DECIMAL VARIANT.
020700      *    MAINTAINED IDENTICALLY (BY HAND) IN HMP1000, HMP1100,
020800      *    HMP1200 AND HMP1300 - SEE HMP1400/HMP1600 FOR THE CREDIT
020900      *    AND RENTALS VARIANTS.
021000       CHANGE-STATS-RTN.
021100           MOVE 1 TO WS-CS-IX.
021200           PERFORM CHANGE-STATS-STEP THRU CHANGE-STATS-STEP-EXIT
021300               UNTIL WS-CS-IX > WS-SER-COUNT.
021400       CHANGE-STATS-RTN-EXIT.
021500           EXIT.
021600      *
021700       CHANGE-STATS-STEP.
021800           PERFORM CS-MA3-RTN       THRU CS-MA3-RTN-EXIT.
021900           PERFORM CS-MOM-RTN       THRU CS-MOM-RTN-EXIT.
022000           PERFORM CS-MOM-PRICE-RTN THRU CS-MOM-PRICE-RTN-EXIT.
022100           PERFORM CS-YOY-RTN       THRU CS-YOY-RTN-EXIT.
022200           PERFORM CS-YOY-PRICE-RTN THRU CS-YOY-PRICE-RTN-EXIT.
022300           ADD 1 TO WS-CS-IX.
022400       CHANGE-STATS-STEP-EXIT.
022500           EXIT.
022600      *
022700       CS-MA3-RTN.
022800           IF WS-CS-IX = 1
022900               MOVE WS-SER-IDX-VALUE (1) TO WS-SER-IDX-MA3 (1)
023000               MOVE WS-SER-PRC-VALUE (1) TO WS-SER-PRC-MA3 (1)
023100           ELSE
023200           IF WS-CS-IX = 2
023300               COMPUTE WS-SER-IDX-MA3 (2) ROUNDED =
023400                   (WS-SER-IDX-VALUE (1) + WS-SER-IDX-VALUE (2)) / 2
023500               COMPUTE WS-SER-PRC-MA3 (2) ROUNDED =
023600                   (WS-SER-PRC-VALUE (1) + WS-SER-PRC-VALUE (2)) / 2
023700           ELSE
023800               COMPUTE WS-SER-IDX-MA3 (WS-CS-IX) ROUNDED =
023900                   (WS-SER-IDX-VALUE (WS-CS-IX - 2)
024000                  + WS-SER-IDX-VALUE (WS-CS-IX - 1)
024100                  + WS-SER-IDX-VALUE (WS-CS-IX)) / 3
024200               COMPUTE WS-SER-PRC-MA3 (WS-CS-IX) ROUNDED =
024300                   (WS-SER-PRC-VALUE (WS-CS-IX - 2)
024400                  + WS-SER-PRC-VALUE (WS-CS-IX - 1)
024500                  + WS-SER-PRC-VALUE (WS-CS-IX)) / 3.
024600       CS-MA3-RTN-EXIT.
024700           EXIT.
024800      *
024900       CS-MOM-RTN.
025000           IF WS-CS-IX = 1
025100               MOVE 'Y' TO WS-SER-IDX-MOM-FLAG (1)
025200           ELSE
025300           IF WS-SER-IDX-VALUE (WS-CS-IX - 1) = ZERO
025400               MOVE 'Y' TO WS-SER-IDX-MOM-FLAG (WS-CS-IX)
025500           ELSE
025600               COMPUTE WS-SER-IDX-MOM (WS-CS-IX) ROUNDED =
025700                   (WS-SER-IDX-VALUE (WS-CS-IX) /
025800                    WS-SER-IDX-VALUE (WS-CS-IX - 1) - 1) * 100
025900               MOVE 'N' TO WS-SER-IDX-MOM-FLAG (WS-CS-IX).
026000       CS-MOM-RTN-EXIT.
026100           EXIT.
026200      *
026300       CS-MOM-PRICE-RTN.
026400           IF WS-CS-IX = 1
026500               MOVE 'Y' TO WS-SER-PRC-MOM-FLAG (1)
026600           ELSE
026700           IF WS-SER-PRC-VALUE (WS-CS-IX - 1) = ZERO
026800               MOVE 'Y' TO WS-SER-PRC-MOM-FLAG (WS-CS-IX)
026900           ELSE
027000               COMPUTE WS-SER-PRC-MOM (WS-CS-IX) ROUNDED =
027100                   (WS-SER-PRC-VALUE (WS-CS-IX) /
027200                    WS-SER-PRC-VALUE (WS-CS-IX - 1) - 1) * 100
027300               MOVE 'N' TO WS-SER-PRC-MOM-FLAG (WS-CS-IX).
027400       CS-MOM-PRICE-RTN-EXIT.
027500           EXIT.
027600      *
027700       CS-YOY-RTN.
027800           IF WS-CS-IX < 13
027900               MOVE 'Y' TO WS-SER-IDX-YOY-FLAG (WS-CS-IX)
028000           ELSE
028100           IF WS-SER-IDX-VALUE (WS-CS-IX - 12) = ZERO
028200               MOVE 'Y' TO WS-SER-IDX-YOY-FLAG (WS-CS-IX)
028300           ELSE
028400               COMPUTE WS-SER-IDX-YOY (WS-CS-IX) ROUNDED =
028500                   (WS-SER-IDX-VALUE (WS-CS-IX) /
028600                    WS-SER-IDX-VALUE (WS-CS-IX - 12) - 1) * 100
028700               MOVE 'N' TO WS-SER-IDX-YOY-FLAG (WS-CS-IX).
028800       CS-YOY-RTN-EXIT.
028900           EXIT.
029000      *
029100       CS-YOY-PRICE-RTN.
029200           IF WS-CS-IX < 13
029300               MOVE 'Y' TO WS-SER-PRC-YOY-FLAG (WS-CS-IX)
029400           ELSE
029500           IF WS-SER-PRC-VALUE (WS-CS-IX - 12) = ZERO
029600               MOVE 'Y' TO WS-SER-PRC-YOY-FLAG (WS-CS-IX)
029700           ELSE
029800               COMPUTE WS-SER-PRC-YOY (WS-CS-IX) ROUNDED =
029900                   (WS-SER-PRC-VALUE (WS-CS-IX) /
030000                    WS-SER-PRC-VALUE (WS-CS-IX - 12) - 1) * 100
030100               MOVE 'N' TO WS-SER-PRC-YOY-FLAG (WS-CS-IX).
030200       CS-YOY-PRICE-RTN-EXIT.
030300           EXIT.
030400      *
030500      *    HPI-BENCHMARK ROWS - ONLY EMITTED WHEN WE ARE ON THE
030600      *    COMPOSITE TYPE PASS, AHEAD OF THE HOUSING-TYPE LOOP ROWS.
030700       WRITE-BENCHMARK-RTN.
030800           MOVE 1 TO WS-CS-IX.
030900           PERFORM WRITE-BENCHMARK-STEP THRU WRITE-BENCHMARK-STEP-EXIT
031000               UNTIL WS-CS-IX > WS-SER-COUNT.
031100       WRITE-BENCHMARK-RTN-EXIT.
031200           EXIT.
031300      *
031400       WRITE-BENCHMARK-STEP.
031500           MOVE SPACES                 TO HMP-PANEL-REC.
031600           MOVE WS-SER-DATE (WS-CS-IX) TO PNL-DATE.
031700           MOVE WS-CUR-REGION          TO PNL-REGION.
031800           MOVE 'composite'            TO PNL-SEGMENT.
031900           MOVE 'hpi_benchmark'        TO PNL-METRIC.
032000           MOVE 'index'                TO PNL-UNIT.
032100           MOVE 'mls_hpi'              TO PNL-SOURCE.
032200           MOVE WS-SER-IDX-VALUE    (WS-CS-IX) TO PNL-VALUE.
032300           MOVE WS-SER-IDX-MOM      (WS-CS-IX) TO PNL-MOM-PCT.
032400           MOVE WS-SER-IDX-MOM-FLAG (WS-CS-IX) TO PNL-MOM-NULL-FLAG.
032500           MOVE WS-SER-IDX-YOY      (WS-CS-IX) TO PNL-YOY-PCT.
032600           MOVE WS-SER-IDX-YOY-FLAG (WS-CS-IX) TO PNL-YOY-NULL-FLAG.
032700           MOVE WS-SER-IDX-MA3      (WS-CS-IX) TO PNL-MA3.
032800           WRITE HMP-PANEL-REC.
032900           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
033000           ADD 1 TO WS-CS-IX.
033100       WRITE-BENCHMARK-STEP-EXIT.
033200           EXIT.
033300      *
033400      *    HPI-TYPE AND AVG-PRICE ROWS FOR THE CURRENT TYPE.
033500       WRITE-TYPE-PRICE-RTN.
033600           MOVE 1 TO WS-CS-IX.
033700           PERFORM WRITE-TYPE-PRICE-STEP THRU WRITE-TYPE-PRICE-STEP-EXIT
033800               UNTIL WS-CS-IX > WS-SER-COUNT.
033900       WRITE-TYPE-PRICE-RTN-EXIT.
034000           EXIT.
034100      *
034200       WRITE-TYPE-PRICE-STEP.
034300           MOVE SPACES                 TO HMP-PANEL-REC.
034400           MOVE WS-SER-DATE (WS-CS-IX) TO PNL-DATE.
034500           MOVE WS-CUR-REGION          TO PNL-REGION.
034600           MOVE WS-CUR-TYPE            TO PNL-SEGMENT.
034700           MOVE 'hpi_type'             TO PNL-METRIC.
034800           MOVE 'index'                TO PNL-UNIT.
034900           MOVE 'mls_hpi'              TO PNL-SOURCE.
035000           MOVE WS-SER-IDX-VALUE    (WS-CS-IX) TO PNL-VALUE.
035100           MOVE WS-SER-IDX-MOM      (WS-CS-IX) TO PNL-MOM-PCT.
035200           MOVE WS-SER-IDX-MOM-FLAG (WS-CS-IX) TO PNL-MOM-NULL-FLAG.
035300           MOVE WS-SER-IDX-YOY      (WS-CS-IX) TO PNL-YOY-PCT.
035400           MOVE WS-SER-IDX-YOY-FLAG (WS-CS-IX) TO PNL-YOY-NULL-FLAG.
035500           MOVE WS-SER-IDX-MA3      (WS-CS-IX) TO PNL-MA3.
035600           WRITE HMP-PANEL-REC.
035700           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
035800           MOVE SPACES                 TO HMP-PANEL-REC.
035900           MOVE WS-SER-DATE (WS-CS-IX) TO PNL-DATE.
036000           MOVE WS-CUR-REGION          TO PNL-REGION.
036100           MOVE WS-CUR-TYPE            TO PNL-SEGMENT.
036200           MOVE 'avg_price'            TO PNL-METRIC.
036300           MOVE 'cad'                  TO PNL-UNIT.
036400           MOVE 'mls_hpi'              TO PNL-SOURCE.
036500           MOVE WS-SER-PRC-VALUE    (WS-CS-IX) TO PNL-VALUE.
036600           MOVE WS-SER-PRC-MOM      (WS-CS-IX) TO PNL-MOM-PCT.
036700           MOVE WS-SER-PRC-MOM-FLAG (WS-CS-IX) TO PNL-MOM-NULL-FLAG.
036800           MOVE WS-SER-PRC-YOY      (WS-CS-IX) TO PNL-YOY-PCT.
036900           MOVE WS-SER-PRC-YOY-FLAG (WS-CS-IX) TO PNL-YOY-NULL-FLAG.
037000           MOVE WS-SER-PRC-MA3      (WS-CS-IX) TO PNL-MA3.
037100           WRITE HMP-PANEL-REC.
037200           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
037300           ADD 1 TO WS-CS-IX.
037400       WRITE-TYPE-PRICE-STEP-EXIT.
037500           EXIT.
037600      *
037700       END-RTN.
037800           CLOSE HPI-IN-FILE.
037900           CLOSE PRICES-OUT-FILE.
038000           DISPLAY 'HMP1000 PRICES - ROWS WRITTEN: ' UPON CRT.
038100           DISPLAY WS-PANEL-ROWS-WRITTEN UPON CRT.
038200       END-RTN-EXIT.
038300           EXIT.
