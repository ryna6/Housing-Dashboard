000100      *****************************************************************
000200      *  IDENTIFICATION DIVISION                                      *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     HMP2000.
000600       AUTHOR.         E J VASCONCELOS.
000700       INSTALLATION.   HOUSING DASHBOARD UNIT - BATCH SYSTEMS.
000800       DATE-WRITTEN.   03/14/86.
000900       DATE-COMPILED.  03/14/86.
001000       SECURITY.       UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100      *****************************************************************
001200      *  HMP2000  -  PANEL ASSEMBLY                                   *
001300      *  TAKES THE SEVEN PER-UNIT PANEL FILES PRODUCED BY HMP1000      *
001400      *  THROUGH HMP1600 AND CONCATENATES THEM, IN THAT FIXED ORDER,   *
001500      *  INTO ONE COMBINED PANEL FILE FOR THE DASHBOARD LOAD JOB.      *
001600      *  NO FIELD IS TOUCHED - EACH SOURCE RECORD IS COPIED THROUGH    *
001700      *  UNCHANGED.  ROW COUNTS ARE DISPLAYED TO THE OPERATOR PER TAB  *
001800      *  AND AS A GRAND TOTAL AT THE END OF THE RUN.                   *
001900      *-----------------------------------------------------------------
002000      *  CHANGE LOG                                                   *
002100      *  86 03 14  EJV  ORIGINAL PROGRAM - FIVE TABS (PRICES, SALES,   *
002200      *                 RENTALS, RATES, CREDIT)                       *
002300      *  88 09 22  EJV  INFLATION-LABOUR TAB ADDED, SIXTH POSITION     *
002400      *  90 01 30  RJM  SUPPLY TAB ADDED, SEVENTH AND FINAL POSITION   *
002500      *  98 11 19  DCL  Y2K REVIEW - NO DATE ARITHMETIC IN THIS        *
002600      *                 PROGRAM, PASS-THROUGH ONLY, SIGNED OFF PER     *
002700      *                 HMP-Y2K-11                                    *
002800      *  01 05 21  RJM  DYNAMIC FILE ASSIGNMENT FOR ALL EIGHT FEEDS    *
002900      *  04 08 17  EJV  PER-TAB ROW COUNT ADDED TO THE OPERATOR        *
003000      *                 DISPLAY ALONGSIDE THE GRAND TOTAL, TKT HD-0066 *
003100      *****************************************************************
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM
003600           CONSOLE IS CRT
003700           CLASS NUMERIC-SIGN IS '+' '-'
003800           UPSI-0, ON STATUS IS HMP-DEBUG-ON
003900                   OFF STATUS IS HMP-DEBUG-OFF.
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200           SELECT PRICES-TAB-FILE    ASSIGN TO DYNAMIC HMPT1IN
004300                  ORGANIZATION IS LINE SEQUENTIAL.
004400           SELECT SALESLS-TAB-FILE   ASSIGN TO DYNAMIC HMPT2IN
004500                  ORGANIZATION IS LINE SEQUENTIAL.
004600           SELECT RENTALS-TAB-FILE   ASSIGN TO DYNAMIC HMPT3IN
004700                  ORGANIZATION IS LINE SEQUENTIAL.
004800           SELECT RATES-TAB-FILE     ASSIGN TO DYNAMIC HMPT4IN
004900                  ORGANIZATION IS LINE SEQUENTIAL.
005000           SELECT INFLAB-TAB-FILE    ASSIGN TO DYNAMIC HMPT5IN
005100                  ORGANIZATION IS LINE SEQUENTIAL.
005200           SELECT CREDIT-TAB-FILE    ASSIGN TO DYNAMIC HMPT6IN
005300                  ORGANIZATION IS LINE SEQUENTIAL.
005400           SELECT SUPPLY-TAB-FILE    ASSIGN TO DYNAMIC HMPT7IN
005500                  ORGANIZATION IS LINE SEQUENTIAL.
005600           SELECT PANEL-OUT-FILE     ASSIGN TO DYNAMIC HMPPNOUT
005700                  ORGANIZATION IS LINE SEQUENTIAL.
005800      *
005900       DATA DIVISION.
006000       FILE SECTION.
006100      *
006200       FD  PRICES-TAB-FILE
006300           LABEL RECORDS ARE STANDARD
006400           DATA RECORD IS TAB-IN-REC.
006500       01  TAB-IN-REC                   PIC X(200).
006600       01  FILLER REDEFINES TAB-IN-REC.
006700           05  TAB-IN-DATE-VIEW         PIC X(10).
006800           05  FILLER                   PIC X(190).
006900      *
007000       FD  SALESLS-TAB-FILE
007100           LABEL RECORDS ARE STANDARD
007200           DATA RECORD IS TAB2-IN-REC.
007300       01  TAB2-IN-REC                  PIC X(200).
007400      *
007500       FD  RENTALS-TAB-FILE
007600           LABEL RECORDS ARE STANDARD
007700           DATA RECORD IS TAB3-IN-REC.
007800       01  TAB3-IN-REC                  PIC X(200).
007900      *
008000       FD  RATES-TAB-FILE
008100           LABEL RECORDS ARE STANDARD
008200           DATA RECORD IS TAB4-IN-REC.
008300       01  TAB4-IN-REC                  PIC X(200).
008400      *
008500       FD  INFLAB-TAB-FILE
008600           LABEL RECORDS ARE STANDARD
008700           DATA RECORD IS TAB5-IN-REC.
008800       01  TAB5-IN-REC                  PIC X(200).
008900      *
009000       FD  CREDIT-TAB-FILE
009100           LABEL RECORDS ARE STANDARD
009200           DATA RECORD IS TAB6-IN-REC.
009300       01  TAB6-IN-REC                  PIC X(200).
009400      *
009500       FD  SUPPLY-TAB-FILE
009600           LABEL RECORDS ARE STANDARD
009700           DATA RECORD IS TAB7-IN-REC.
009800       01  TAB7-IN-REC                  PIC X(200).
009900      *
010000       FD  PANEL-OUT-FILE
010100           LABEL RECORDS ARE STANDARD
010200           DATA RECORD IS PANEL-OUT-REC.
010300       01  PANEL-OUT-REC                PIC X(200).
010400       01  FILLER REDEFINES PANEL-OUT-REC.
010500           05  PANEL-OUT-DATE-VIEW      PIC X(10).
010600           05  FILLER                   PIC X(190).
010700      *
010800       WORKING-STORAGE SECTION.
010900      *
011000       01  WS-SWITCHES.
011100           05  WS-FEED-EOF-SW            PIC X(01) VALUE 'N'.
011200               88  WS-FEED-EOF               VALUE 'Y'.
011300           05  HMP-DEBUG-SWITCH          PIC X(01) VALUE 'N'.
011350           05  FILLER                    PIC X(05).
011400      *
011500      *    TAB-NAMES IS PRINTED ON THE OPERATOR DISPLAY ONLY - THE
011600      *    TAB-ORDER-TABLE BELOW DRIVES NOTHING, THE CONCATENATION
011700      *    ORDER IS HARDWIRED IN A010-MAIN-LINE PER SPEC.
011800       01  WS-TAB-NAMES.
011900           05  FILLER  PIC X(12) VALUE 'PRICES'.
012000           05  FILLER  PIC X(12) VALUE 'SALES-LSTNG'.
012100           05  FILLER  PIC X(12) VALUE 'RENTALS'.
012200           05  FILLER  PIC X(12) VALUE 'RATES'.
012300           05  FILLER  PIC X(12) VALUE 'INFL-LABOUR'.
012400           05  FILLER  PIC X(12) VALUE 'CREDIT'.
012500           05  FILLER  PIC X(12) VALUE 'SUPPLY'.
012600       01  FILLER REDEFINES WS-TAB-NAMES.
012700           05  WS-TAB-TABLE OCCURS 7 TIMES PIC X(12).
012800      *
012900       01  WS-COUNTERS.
013000           05  WS-TAB-SUB                PIC S9(4) COMP VALUE ZERO.
013100           05  WS-TAB-ROWS               PIC S9(7) COMP VALUE ZERO.
013200           05  WS-GRAND-TOTAL            PIC S9(7) COMP VALUE ZERO.
013300           05  WS-TAB-TOTALS OCCURS 7 TIMES PIC S9(7) COMP VALUE ZERO.
013350           05  FILLER                    PIC X(05).
013400      *
013500       PROCEDURE DIVISION.
013600      *
013700       A010-MAIN-LINE.
013800           DISPLAY SPACES UPON CRT.
013900           DISPLAY '* * * *  H M P 2 0 0 0  -  PANEL ASSEMBLY' UPON CRT.
014000           OPEN OUTPUT PANEL-OUT-FILE.
014100           MOVE 1 TO WS-TAB-SUB.
014200           PERFORM COPY-PRICES-RTN    THRU COPY-PRICES-RTN-EXIT.
014300           MOVE 2 TO WS-TAB-SUB.
014400           PERFORM COPY-SALESLS-RTN   THRU COPY-SALESLS-RTN-EXIT.
014500           MOVE 3 TO WS-TAB-SUB.
014600           PERFORM COPY-RENTALS-RTN   THRU COPY-RENTALS-RTN-EXIT.
014700           MOVE 4 TO WS-TAB-SUB.
014800           PERFORM COPY-RATES-RTN     THRU COPY-RATES-RTN-EXIT.
014900           MOVE 5 TO WS-TAB-SUB.
015000           PERFORM COPY-INFLAB-RTN    THRU COPY-INFLAB-RTN-EXIT.
015100           MOVE 6 TO WS-TAB-SUB.
015200           PERFORM COPY-CREDIT-RTN    THRU COPY-CREDIT-RTN-EXIT.
015300           MOVE 7 TO WS-TAB-SUB.
015400           PERFORM COPY-SUPPLY-RTN    THRU COPY-SUPPLY-RTN-EXIT.
015500           PERFORM END-RTN THRU END-RTN-EXIT.
015600           STOP RUN.
015700      *
015800       COPY-PRICES-RTN.
015900           MOVE ZERO TO WS-TAB-ROWS.
016000           MOVE 'N' TO WS-FEED-EOF-SW.
016100           OPEN INPUT PRICES-TAB-FILE.
016200           PERFORM COPY-PRICES-STEP THRU COPY-PRICES-STEP-EXIT
016300               UNTIL WS-FEED-EOF.
016400           CLOSE PRICES-TAB-FILE.
016500           MOVE WS-TAB-ROWS TO WS-TAB-TOTALS (WS-TAB-SUB).
016600       COPY-PRICES-RTN-EXIT.
016700           EXIT.
016800      *
016900       COPY-PRICES-STEP.
017000           READ PRICES-TAB-FILE
017100               AT END
017200                   MOVE 'Y' TO WS-FEED-EOF-SW
017300               NOT AT END
017400                   MOVE TAB-IN-REC TO PANEL-OUT-REC
017500                   WRITE PANEL-OUT-REC
017600                   ADD 1 TO WS-TAB-ROWS
017700                   ADD 1 TO WS-GRAND-TOTAL
017800                   IF HMP-DEBUG-ON
017900                       DISPLAY 'PRICES ROW DATED ' TAB-IN-DATE-VIEW
018000                           UPON CRT.
018100       COPY-PRICES-STEP-EXIT.
018200           EXIT.
018300      *
018400       COPY-SALESLS-RTN.
018500           MOVE ZERO TO WS-TAB-ROWS.
018600           MOVE 'N' TO WS-FEED-EOF-SW.
018700           OPEN INPUT SALESLS-TAB-FILE.
018800           PERFORM COPY-SALESLS-STEP THRU COPY-SALESLS-STEP-EXIT
018900               UNTIL WS-FEED-EOF.
019000           CLOSE SALESLS-TAB-FILE.
019100           MOVE WS-TAB-ROWS TO WS-TAB-TOTALS (WS-TAB-SUB).
019200       COPY-SALESLS-RTN-EXIT.
019300           EXIT.
019400      *
019500       COPY-SALESLS-STEP.
019600           READ SALESLS-TAB-FILE
019700               AT END
019800                   MOVE 'Y' TO WS-FEED-EOF-SW
019900               NOT AT END
020000                   MOVE TAB2-IN-REC TO PANEL-OUT-REC
020100                   WRITE PANEL-OUT-REC
020200                   ADD 1 TO WS-TAB-ROWS
020300                   ADD 1 TO WS-GRAND-TOTAL.
020400       COPY-SALESLS-STEP-EXIT.
020500           EXIT.
020600      *
020700       COPY-RENTALS-RTN.
020800           MOVE ZERO TO WS-TAB-ROWS.
020900           MOVE 'N' TO WS-FEED-EOF-SW.
021000           OPEN INPUT RENTALS-TAB-FILE.
021100           PERFORM COPY-RENTALS-STEP THRU COPY-RENTALS-STEP-EXIT
021200               UNTIL WS-FEED-EOF.
021300           CLOSE RENTALS-TAB-FILE.
021400           MOVE WS-TAB-ROWS TO WS-TAB-TOTALS (WS-TAB-SUB).
021500       COPY-RENTALS-RTN-EXIT.
021600           EXIT.
021700      *
021800       COPY-RENTALS-STEP.
021900           READ RENTALS-TAB-FILE
022000               AT END
022100                   MOVE 'Y' TO WS-FEED-EOF-SW
022200               NOT AT END
022300                   MOVE TAB3-IN-REC TO PANEL-OUT-REC
022400                   WRITE PANEL-OUT-REC
022500                   ADD 1 TO WS-TAB-ROWS
022600                   ADD 1 TO WS-GRAND-TOTAL.
022700       COPY-RENTALS-STEP-EXIT.
022800           EXIT.
022900      *
023000       COPY-RATES-RTN.
023100           MOVE ZERO TO WS-TAB-ROWS.
023200           MOVE 'N' TO WS-FEED-EOF-SW.
023300           OPEN INPUT RATES-TAB-FILE.
023400           PERFORM COPY-RATES-STEP THRU COPY-RATES-STEP-EXIT
023500               UNTIL WS-FEED-EOF.
023600           CLOSE RATES-TAB-FILE.
023700           MOVE WS-TAB-ROWS TO WS-TAB-TOTALS (WS-TAB-SUB).
023800       COPY-RATES-RTN-EXIT.
023900           EXIT.
024000      *
024100       COPY-RATES-STEP.
024200           READ RATES-TAB-FILE
024300               AT END
024400                   MOVE 'Y' TO WS-FEED-EOF-SW
024500               NOT AT END
024600                   MOVE TAB4-IN-REC TO PANEL-OUT-REC
024700                   WRITE PANEL-OUT-REC
024800                   ADD 1 TO WS-TAB-ROWS
024900                   ADD 1 TO WS-GRAND-TOTAL.
025000       COPY-RATES-STEP-EXIT.
025100           EXIT.
025200      *
025300       COPY-INFLAB-RTN.
025400           MOVE ZERO TO WS-TAB-ROWS.
025500           MOVE 'N' TO WS-FEED-EOF-SW.
025600           OPEN INPUT INFLAB-TAB-FILE.
025700           PERFORM COPY-INFLAB-STEP THRU COPY-INFLAB-STEP-EXIT
025800               UNTIL WS-FEED-EOF.
025900           CLOSE INFLAB-TAB-FILE.
026000           MOVE WS-TAB-ROWS TO WS-TAB-TOTALS (WS-TAB-SUB).
026100       COPY-INFLAB-RTN-EXIT.
026200           EXIT.
026300      *
026400       COPY-INFLAB-STEP.
026500           READ INFLAB-TAB-FILE
026600               AT END
026700                   MOVE 'Y' TO WS-FEED-EOF-SW
026800               NOT AT END
026900                   MOVE TAB5-IN-REC TO PANEL-OUT-REC
027000                   WRITE PANEL-OUT-REC
027100                   ADD 1 TO WS-TAB-ROWS
027200                   ADD 1 TO WS-GRAND-TOTAL.
027300       COPY-INFLAB-STEP-EXIT.
027400           EXIT.
027500      *
027600       COPY-CREDIT-RTN.
027700           MOVE ZERO TO WS-TAB-ROWS.
027800           MOVE 'N' TO WS-FEED-EOF-SW.
027900           OPEN INPUT CREDIT-TAB-FILE.
028000           PERFORM COPY-CREDIT-STEP THRU COPY-CREDIT-STEP-EXIT
028100               UNTIL WS-FEED-EOF.
028200           CLOSE CREDIT-TAB-FILE.
028300           MOVE WS-TAB-ROWS TO WS-TAB-TOTALS (WS-TAB-SUB).
028400       COPY-CREDIT-RTN-EXIT.
028500           EXIT.
028600      *
028700       COPY-CREDIT-STEP.
028800           READ CREDIT-TAB-FILE
028900               AT END
029000                   MOVE 'Y' TO WS-FEED-EOF-SW
029100               NOT AT END
029200                   MOVE TAB6-IN-REC TO PANEL-OUT-REC
029300                   WRITE PANEL-OUT-REC
029400                   ADD 1 TO WS-TAB-ROWS
029500                   ADD 1 TO WS-GRAND-TOTAL.
029600       COPY-CREDIT-STEP-EXIT.
029700           EXIT.
029800      *
029900       COPY-SUPPLY-RTN.
030000           MOVE ZERO TO WS-TAB-ROWS.
030100           MOVE 'N' TO WS-FEED-EOF-SW.
030200           OPEN INPUT SUPPLY-TAB-FILE.
030300           PERFORM COPY-SUPPLY-STEP THRU COPY-SUPPLY-STEP-EXIT
030400               UNTIL WS-FEED-EOF.
030500           CLOSE SUPPLY-TAB-FILE.
030600           MOVE WS-TAB-ROWS TO WS-TAB-TOTALS (WS-TAB-SUB).
030700       COPY-SUPPLY-RTN-EXIT.
030800           EXIT.
030900      *
031000       COPY-SUPPLY-STEP.
031100           READ SUPPLY-TAB-FILE
031200               AT END
031300                   MOVE 'Y' TO WS-FEED-EOF-SW
031400               NOT AT END
031500                   MOVE TAB7-IN-REC TO PANEL-OUT-REC
031600                   WRITE PANEL-OUT-REC
031700                   ADD 1 TO WS-TAB-ROWS
031800                   ADD 1 TO WS-GRAND-TOTAL.
031900       COPY-SUPPLY-STEP-EXIT.
032000           EXIT.
032100      *
032200      *    END-RTN - LAST ROW WRITTEN (SUPPLY, THE FINAL TAB) IS STILL
032300      *    SITTING IN PANEL-OUT-REC AT CLOSE TIME, SO ITS DATE IS
032400      *    ECHOED AS A CHEAP SANITY CHECK THAT THE RUN REACHED THE END
032500      *    OF THE LAST TAB BEFORE THE FILE WAS CLOSED.
032600       END-RTN.
032700           IF HMP-DEBUG-ON
032800               DISPLAY 'LAST ROW WRITTEN DATED ' PANEL-OUT-DATE-VIEW
032900                   UPON CRT.
033000           CLOSE PANEL-OUT-FILE.
033100           PERFORM DISPLAY-TOTALS-STEP THRU DISPLAY-TOTALS-STEP-EXIT
033200               VARYING WS-TAB-SUB FROM 1 BY 1
033300               UNTIL WS-TAB-SUB > 7.
033400           DISPLAY 'HMP2000 PANEL ASSEMBLY - GRAND TOTAL: ' UPON CRT.
033500           DISPLAY WS-GRAND-TOTAL UPON CRT.
033600       END-RTN-EXIT.
033700           EXIT.
033800      *
033900       DISPLAY-TOTALS-STEP.
034000           DISPLAY WS-TAB-TABLE (WS-TAB-SUB) ' ROWS: ' UPON CRT.
034100           DISPLAY WS-TAB-TOTALS (WS-TAB-SUB) UPON CRT.
034200       DISPLAY-TOTALS-STEP-EXIT.
034300           EXIT.
