000100      *****************************************************************
000200      *  IDENTIFICATION DIVISION                                      *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     HMP1200.
000600       AUTHOR.         D C LINDQUIST.
000700       INSTALLATION.   HOUSING DASHBOARD UNIT - BATCH SYSTEMS.
000800       DATE-WRITTEN.   06/18/85.
000900       DATE-COMPILED.  06/18/85.
001000       SECURITY.       UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100      *****************************************************************
001200      *  HMP1200  -  SUPPLY GENERATOR                                 *
001300      *  DERIVES MONTHLY HOUSING-STARTS AND INVESTMENT FROM THEIR      *
001400      *  ANNUALIZED (SAAR) INPUTS, DERIVES UNDER-CONSTRUCTION STOCK    *
001500      *  AND COMPLETIONS FROM THE ABSORPTION-DETAIL FEED, PASSES       *
001600      *  VACANCY-RATE THROUGH, AND RUNS CHANGE STATS OVER EACH.        *
001700      *-----------------------------------------------------------------
001800      *  CHANGE LOG                                                   *
001900      *  85 06 18  DCL  ORIGINAL PROGRAM                               *
002000      *  88 01 22  DCL  COMPLETIONS NOW SKIPPED UNLESS BOTH ABSORBED   *
002100      *                 PERCENTAGES ARE STRICTLY BETWEEN 0 AND 100 -   *
002200      *                 WAS DIVIDING BY ZERO ON A FEW 1986 MONTHS      *
002300      *  91 03 05  RJM  UNDER-CONSTRUCTION NOW EMITTED WHEN EITHER     *
002400      *                 CLASS COMPONENT IS PRESENT, NOT BOTH - TKT     *
002500      *                 SP-0027                                       *
002600      *  94 11 14  DCL  SAAR-TO-MONTHLY DIVISOR CENTRALIZED IN A       *
002700      *                 SINGLE PARAGRAPH FOR STARTS AND INVESTMENT     *
002800      *  97 07 09  RJM  VACANCY-RATE PASS-THROUGH ADDED - CMHC BEGAN   *
002900      *                 SUPPLYING THIS SERIES SEPARATELY              *
003000      *  98 12 08  DCL  Y2K REVIEW - ALL CALENDAR FIELDS ARE 4-DIGIT   *
003100      *                 TEXT, NO 2-DIGIT YEAR ARITHMETIC, SIGNED OFF   *
003200      *                 PER HMP-Y2K-04                                *
003300      *  01 09 17  DCL  DYNAMIC FILE ASSIGNMENT FOR ALL FOUR FEEDS     *
003400      *  05 04 26  RJM  COMPLETIONS DENOMINATOR GUARDED AGAINST A      *
003500      *                 ROUNDING ARTIFACT THAT PRODUCED PCT = 100.00   *
003600      *                 EXACTLY - TKT SP-0051                         *
003700      *  11 02 03  DCL  MONTH AXIS WIDENED TO 50 YEARS (600 ENTRIES)   *
003800      *****************************************************************
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM
004300           CONSOLE IS CRT
004400           CLASS NUMERIC-SIGN IS '+' '-'
004500           UPSI-0, ON STATUS IS HMP-DEBUG-ON
004600                   OFF STATUS IS HMP-DEBUG-OFF.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT STARTS-IN-FILE  ASSIGN TO DYNAMIC HMPSTRIN
005000                  ORGANIZATION IS LINE SEQUENTIAL.
005100           SELECT INVEST-IN-FILE  ASSIGN TO DYNAMIC HMPINVIN
005200                  ORGANIZATION IS LINE SEQUENTIAL.
005300           SELECT VACANT-IN-FILE  ASSIGN TO DYNAMIC HMPVACIN
005400                  ORGANIZATION IS LINE SEQUENTIAL.
005500           SELECT ABSDET-IN-FILE  ASSIGN TO DYNAMIC HMPABDIN
005600                  ORGANIZATION IS LINE SEQUENTIAL.
005700           SELECT SUPPLY-OUT-FILE ASSIGN TO DYNAMIC HMPSUPOUT
005800                  ORGANIZATION IS LINE SEQUENTIAL.
005900      *
006000       DATA DIVISION.
006100       FILE SECTION.
006200      *
006300       FD  STARTS-IN-FILE
006400           LABEL RECORDS ARE STANDARD.
006500       01  HMP-STARTS-REC.
006600           05  STR-SERIES-ID             PIC X(20).
006700           05  STR-OBS-DATE              PIC X(10).
006800           05  STR-OBS-VALUE             PIC S9(11)V9(4).
006900           05  FILLER                    PIC X(15).
007000      *
007100       FD  INVEST-IN-FILE
007200           LABEL RECORDS ARE STANDARD.
007300       01  HMP-INVEST-REC.
007400           05  INV-SERIES-ID             PIC X(20).
007500           05  INV-OBS-DATE              PIC X(10).
007600           05  INV-OBS-VALUE             PIC S9(11)V9(4).
007700           05  FILLER                    PIC X(15).
007800      *
007900       FD  VACANT-IN-FILE
008000           LABEL RECORDS ARE STANDARD.
008100       01  HMP-VACANT-REC.
008200           05  VAC-SERIES-ID             PIC X(20).
008300           05  VAC-OBS-DATE              PIC X(10).
008400           05  VAC-OBS-VALUE             PIC S9(11)V9(4).
008500           05  FILLER                    PIC X(15).
008600      *
008700       FD  ABSDET-IN-FILE
008800           LABEL RECORDS ARE STANDARD.
008900       COPY 'HMPNL4401-hmplps-absdet.dd.cbl'.
009000      *
009100       FD  SUPPLY-OUT-FILE
009200           LABEL RECORDS ARE STANDARD.
009300       COPY 'HMPNL4401-hmplps-panel.dd.cbl'.
009400      *
009500       WORKING-STORAGE SECTION.
009600      *
009700       01  WS-SWITCHES.
009800           05  WS-STR-EOF-SW             PIC X(01) VALUE 'N'.
009900               88  WS-STR-EOF                VALUE 'Y'.
010000           05  WS-INV-EOF-SW             PIC X(01) VALUE 'N'.
010100               88  WS-INV-EOF                VALUE 'Y'.
010200           05  WS-VAC-EOF-SW             PIC X(01) VALUE 'N'.
010300               88  WS-VAC-EOF                VALUE 'Y'.
010400           05  WS-ABD-EOF-SW             PIC X(01) VALUE 'N'.
010500               88  WS-ABD-EOF                VALUE 'Y'.
010600           05  HMP-DEBUG-SWITCH          PIC X(01) VALUE 'N'.
010650           05  FILLER                    PIC X(05).
010700      *
010800       01  WS-COUNTERS.
010900           05  WS-CS-IX                  PIC S9(4) COMP VALUE ZERO.
011000           05  WS-MONTH-SUB              PIC S9(4) COMP VALUE ZERO.
011100           05  WS-SERIES-SUB             PIC S9(4) COMP VALUE ZERO.
011200           05  WS-PANEL-ROWS-WRITTEN     PIC S9(7) COMP VALUE ZERO.
011300           05  WS-SEARCH-KEY             PIC X(10).
011400           05  WS-SEARCH-KEY-ALT REDEFINES WS-SEARCH-KEY.
011500               10  WS-SEARCH-YYYY        PIC 9(04).
011600               10  FILLER                PIC X(01).
011700               10  WS-SEARCH-MM          PIC 9(02).
011800               10  FILLER                PIC X(03).
011900      *
012000      *    MONTHLY CALENDAR AXIS, ONE ROW PER DISTINCT MONTH SEEN ON
012100      *    ANY OF THE FOUR FEEDS.  SIZED 50 YEARS (600 MONTHS).
012200       01  WS-MONTH-AXIS.
012300           05  WS-MONTH-COUNT            PIC S9(4) COMP VALUE ZERO.
012400           05  WS-MONTH-ENTRY OCCURS 600 TIMES.
012500               10  WS-MO-DATE            PIC X(10).
012510               10  FILLER REDEFINES WS-MO-DATE.
012520                   15  WS-MO-DATE-YYYY   PIC 9(04).
012530                   15  FILLER            PIC X(01).
012540                   15  WS-MO-DATE-MM     PIC 9(02).
012550                   15  FILLER            PIC X(03).
012600               10  WS-MO-STARTS          PIC S9(9)V9(3) COMP-3.
012700               10  WS-MO-STARTS-PRESENT  PIC X(01).
012800               10  WS-MO-INVEST          PIC S9(9)V9(3) COMP-3.
012900               10  WS-MO-INVEST-PRESENT  PIC X(01).
013000               10  WS-MO-VACANCY         PIC S9(9)V9(3) COMP-3.
013100               10  WS-MO-VAC-PRESENT     PIC X(01).
013200               10  WS-MO-UC-SINGLE       PIC S9(7) COMP-3.
013300               10  WS-MO-UC-MULTI        PIC S9(7) COMP-3.
013400               10  WS-MO-UC-PRESENT      PIC X(01).
013500               10  WS-MO-UNDER-CONSTR    PIC S9(9)V9(3) COMP-3.
013600               10  WS-MO-PCT-SINGLE      PIC S9(3)V9(2) COMP-3.
013700               10  WS-MO-PCT-MULTI       PIC S9(3)V9(2) COMP-3.
013800               10  WS-MO-UNABS-SINGLE    PIC S9(7) COMP-3.
013900               10  WS-MO-UNABS-MULTI     PIC S9(7) COMP-3.
014000               10  WS-MO-COMPLETIONS     PIC S9(9)V9(3) COMP-3.
014100               10  WS-MO-COMPL-OK        PIC X(01).
014700      *
014800      *    GENERIC CHANGE-STATS WORK COLUMNS, ONE SET PER PASS.
014900       01  WS-CS-TABLE.
015000           05  WS-CS-ENTRY OCCURS 600 TIMES.
015100               10  WS-CS-VALUE           PIC S9(9)V9(3) COMP-3.
015200               10  WS-CS-PRESENT         PIC X(01).
015300               10  WS-CS-MOM             PIC S9(5)V9(3) COMP-3.
015400               10  WS-CS-MOM-FLAG        PIC X(01).
015500               10  WS-CS-YOY             PIC S9(5)V9(3) COMP-3.
015600               10  WS-CS-YOY-FLAG        PIC X(01).
015700               10  WS-CS-MA3             PIC S9(9)V9(3) COMP-3.
015750               10  FILLER                PIC X(05).
015800      *
015900      *    SERIES DRIVER TABLES - METRIC NAME / UNIT / SOURCE FOR THE
016000      *    THREE SIMPLE PASS-THROUGH SERIES (STARTS/INVEST ARE SAAR
016100      *    DIVIDED BY 12 BEFORE REACHING THE AXIS, SO THEY ARE DRIVEN
016200      *    THE SAME WAY AS VACANCY ONCE LOADED).  ONE FILLER PER FIELD,
016210      *    NOT A PACKED FIXED-OFFSET STRING - "INVESTMENT_CONSTRUCTION"
016220      *    RAN LONG ENOUGH TO OVERFLOW A PACKED ENTRY ONCE - TKT SUP-0019.
016230       01  WS-SER-METRIC-NAMES.
016240           05  FILLER  PIC X(30) VALUE 'housing_starts'.
016250           05  FILLER  PIC X(30) VALUE 'investment_construction'.
016260           05  FILLER  PIC X(30) VALUE 'vacancy_rate'.
016270       01  FILLER REDEFINES WS-SER-METRIC-NAMES.
016280           05  WS-SER-METRIC-TABLE OCCURS 3 TIMES PIC X(30).
016290       01  WS-SER-UNIT-NAMES.
016300           05  FILLER  PIC X(12) VALUE 'count'.
016400           05  FILLER  PIC X(12) VALUE 'cad'.
016500           05  FILLER  PIC X(12) VALUE 'pct'.
016600       01  FILLER REDEFINES WS-SER-UNIT-NAMES.
016700           05  WS-SER-UNIT-TABLE OCCURS 3 TIMES PIC X(12).
016800       01  WS-SER-SOURCE-NAMES.
016900           05  FILLER  PIC X(12) VALUE 'cmhc'.
017000           05  FILLER  PIC X(12) VALUE 'cmhc'.
017100           05  FILLER  PIC X(12) VALUE 'cmhc'.
017200       01  FILLER REDEFINES WS-SER-SOURCE-NAMES.
017300           05  WS-SER-SOURCE-TABLE OCCURS 3 TIMES PIC X(12).
017400      *
017600       PROCEDURE DIVISION.
017700      *
017800       A010-MAIN-LINE.
017900           DISPLAY SPACES UPON CRT.
018000           DISPLAY '* * * *  H M P 1 2 0 0  -  SUPPLY' UPON CRT.
018100           OPEN INPUT STARTS-IN-FILE INVEST-IN-FILE VACANT-IN-FILE
018200                      ABSDET-IN-FILE.
018300           OPEN OUTPUT SUPPLY-OUT-FILE.
018400           PERFORM LOAD-STARTS-RTN THRU LOAD-STARTS-RTN-EXIT
018500               UNTIL WS-STR-EOF.
018600           PERFORM LOAD-INVEST-RTN THRU LOAD-INVEST-RTN-EXIT
018700               UNTIL WS-INV-EOF.
018800           PERFORM LOAD-VACANCY-RTN THRU LOAD-VACANCY-RTN-EXIT
018900               UNTIL WS-VAC-EOF.
019000           PERFORM LOAD-ABSDET-RTN THRU LOAD-ABSDET-RTN-EXIT
019100               UNTIL WS-ABD-EOF.
019200           PERFORM DERIVE-UNDER-CONSTR-RTN
019300               THRU DERIVE-UNDER-CONSTR-RTN-EXIT
019400               VARYING WS-MONTH-SUB FROM 1 BY 1
019500               UNTIL WS-MONTH-SUB > WS-MONTH-COUNT.
019600           PERFORM DERIVE-COMPLETIONS-RTN
019700               THRU DERIVE-COMPLETIONS-RTN-EXIT
019800               VARYING WS-MONTH-SUB FROM 1 BY 1
019900               UNTIL WS-MONTH-SUB > WS-MONTH-COUNT.
020000           PERFORM EMIT-SIMPLE-SERIES-RTN THRU EMIT-SIMPLE-SERIES-RTN-EXIT
020100               VARYING WS-SERIES-SUB FROM 1 BY 1
020200               UNTIL WS-SERIES-SUB > 3.
020300           PERFORM EMIT-UC-SERIES-RTN THRU EMIT-UC-SERIES-RTN-EXIT.
020400           PERFORM EMIT-COMPL-SERIES-RTN THRU EMIT-COMPL-SERIES-RTN-EXIT.
020500           PERFORM END-RTN THRU END-RTN-EXIT.
020600           STOP RUN.
020700      *
020800      *    HOUSING STARTS ARE PUBLISHED SAAR - DIVIDE BY 12 ON THE WAY
020900      *    INTO THE MONTH AXIS.
021000       LOAD-STARTS-RTN.
021100           READ STARTS-IN-FILE
021200               AT END
021300                   MOVE 'Y' TO WS-STR-EOF-SW
021400               NOT AT END
021500                   MOVE STR-OBS-DATE TO WS-MO-DATE (1)
021600                   PERFORM FIND-OR-ADD-MONTH-RTN
021700                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
021800                   COMPUTE WS-MO-STARTS (WS-MONTH-SUB) ROUNDED =
021900                       STR-OBS-VALUE / 12
022000                   MOVE 'Y' TO WS-MO-STARTS-PRESENT (WS-MONTH-SUB).
022100       LOAD-STARTS-RTN-EXIT.
022200           EXIT.
022300      *
022400      *    RESIDENTIAL CONSTRUCTION INVESTMENT - ALSO SAAR, DIVIDE BY
022500      *    12 ON THE WAY IN.
022600       LOAD-INVEST-RTN.
022700           READ INVEST-IN-FILE
022800               AT END
022900                   MOVE 'Y' TO WS-INV-EOF-SW
023000               NOT AT END
023100                   MOVE INV-OBS-DATE TO WS-MO-DATE (1)
023200                   PERFORM FIND-OR-ADD-MONTH-RTN
023300                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
023400                   COMPUTE WS-MO-INVEST (WS-MONTH-SUB) ROUNDED =
023500                       INV-OBS-VALUE / 12
023600                   MOVE 'Y' TO WS-MO-INVEST-PRESENT (WS-MONTH-SUB).
023700       LOAD-INVEST-RTN-EXIT.
023800           EXIT.
023900      *
024000      *    VACANCY RATE - PASS THROUGH, NO DIVISOR.
024100       LOAD-VACANCY-RTN.
024200           READ VACANT-IN-FILE
024300               AT END
024400                   MOVE 'Y' TO WS-VAC-EOF-SW
024500               NOT AT END
024600                   MOVE VAC-OBS-DATE TO WS-MO-DATE (1)
024700                   PERFORM FIND-OR-ADD-MONTH-RTN
024800                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
024900                   MOVE VAC-OBS-VALUE TO WS-MO-VACANCY (WS-MONTH-SUB)
025000                   MOVE 'Y' TO WS-MO-VAC-PRESENT (WS-MONTH-SUB).
025100       LOAD-VACANCY-RTN-EXIT.
025200           EXIT.
025300      *
025400      *    ABSORPTION DETAIL - UNDER-CONSTRUCTION COMPONENTS AND THE
025500      *    RAW INGREDIENTS FOR COMPLETIONS.
025600       LOAD-ABSDET-RTN.
025700           READ ABSDET-IN-FILE
025800               AT END
025900                   MOVE 'Y' TO WS-ABD-EOF-SW
026000               NOT AT END
026100                   MOVE ABS-OBS-DATE TO WS-MO-DATE (1)
026200                   PERFORM FIND-OR-ADD-MONTH-RTN
026300                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
026400                   MOVE ABS-UNDER-CONSTR-UNITS (1) TO
026500                       WS-MO-UC-SINGLE (WS-MONTH-SUB)
026600                   MOVE ABS-UNDER-CONSTR-UNITS (2) TO
026700                       WS-MO-UC-MULTI  (WS-MONTH-SUB)
026800                   MOVE 'Y' TO WS-MO-UC-PRESENT (WS-MONTH-SUB)
026900                   MOVE ABS-PCT-ABSORBED (1) TO
027000                       WS-MO-PCT-SINGLE (WS-MONTH-SUB)
027100                   MOVE ABS-PCT-ABSORBED (2) TO
027200                       WS-MO-PCT-MULTI  (WS-MONTH-SUB)
027300                   MOVE ABS-UNABSORBED-UNITS (1) TO
027400                       WS-MO-UNABS-SINGLE (WS-MONTH-SUB)
027500                   MOVE ABS-UNABSORBED-UNITS (2) TO
027600                       WS-MO-UNABS-MULTI  (WS-MONTH-SUB).
027700       LOAD-ABSDET-RTN-EXIT.
027800           EXIT.
027900      *
028000      *    LOCATES THE MONTH-AXIS SLOT FOR WS-MO-DATE (1), ADDING A
028100      *    NEW ONE AT THE END IF THE MONTH HAS NOT BEEN SEEN YET.  THE
028200      *    CALLER PLACES THE SEARCH KEY INTO SLOT 1 BEFORE CALLING -
028300      *    THIS IS SAFE BECAUSE SLOT 1, ONCE ESTABLISHED, IS NEVER
028400      *    REVISITED AS A SEARCH KEY BY A LATER MONTH.
028500       FIND-OR-ADD-MONTH-RTN.
028600           MOVE WS-MO-DATE (1) TO WS-SEARCH-KEY.
028700           MOVE ZERO TO WS-MONTH-SUB.
028800           PERFORM FIND-MONTH-STEP THRU FIND-MONTH-STEP-EXIT
028900               VARYING WS-MONTH-SUB FROM 1 BY 1
029000               UNTIL WS-MONTH-SUB > WS-MONTH-COUNT
029100               OR WS-MO-DATE (WS-MONTH-SUB) = WS-SEARCH-KEY.
029200           IF WS-MONTH-SUB > WS-MONTH-COUNT
029300               ADD 1 TO WS-MONTH-COUNT
029400               MOVE WS-MONTH-COUNT TO WS-MONTH-SUB
029500               MOVE WS-SEARCH-KEY TO WS-MO-DATE (WS-MONTH-SUB)
029600               MOVE 'N' TO WS-MO-STARTS-PRESENT (WS-MONTH-SUB)
029700               MOVE 'N' TO WS-MO-INVEST-PRESENT (WS-MONTH-SUB)
029800               MOVE 'N' TO WS-MO-VAC-PRESENT    (WS-MONTH-SUB)
029900               MOVE 'N' TO WS-MO-UC-PRESENT     (WS-MONTH-SUB)
030000               MOVE 'N' TO WS-MO-COMPL-OK       (WS-MONTH-SUB).
030100       FIND-OR-ADD-MONTH-RTN-EXIT.
030200           EXIT.
030300      *
030400       FIND-MONTH-STEP.
030500           CONTINUE.
030600       FIND-MONTH-STEP-EXIT.
030700           EXIT.
030800      *
030900      *    UNDER-CONSTRUCTION = UC-SINGLE + UC-MULTI, EMITTED WHEN AT
031000      *    LEAST ONE CLASS COMPONENT IS PRESENT FOR THE MONTH.
031100       DERIVE-UNDER-CONSTR-RTN.
031200           IF WS-MO-UC-PRESENT (WS-MONTH-SUB) = 'Y'
031300               COMPUTE WS-MO-UNDER-CONSTR (WS-MONTH-SUB) =
031400                   WS-MO-UC-SINGLE (WS-MONTH-SUB) +
031500                   WS-MO-UC-MULTI  (WS-MONTH-SUB).
031600       DERIVE-UNDER-CONSTR-RTN-EXIT.
031700           EXIT.
031800      *
031900      *    COMPLETIONS = (UNABS-SINGLE/(1-P1) + UNABS-MULTI/(1-P2)) / 12
032000      *    ONLY WHEN BOTH ABSORBED PERCENTAGES ARE STRICTLY BETWEEN 0
032100      *    AND 100.
032200       DERIVE-COMPLETIONS-RTN.
032300           IF WS-MO-UC-PRESENT (WS-MONTH-SUB) NOT = 'Y'
032400               GO TO DERIVE-COMPLETIONS-RTN-EXIT.
032500           IF WS-MO-PCT-SINGLE (WS-MONTH-SUB) NOT > ZERO
032600              OR WS-MO-PCT-SINGLE (WS-MONTH-SUB) NOT < 100
032700              OR WS-MO-PCT-MULTI  (WS-MONTH-SUB) NOT > ZERO
032800              OR WS-MO-PCT-MULTI  (WS-MONTH-SUB) NOT < 100
032900               GO TO DERIVE-COMPLETIONS-RTN-EXIT.
033000           COMPUTE WS-CS-VALUE (1) ROUNDED =
033100               WS-MO-UNABS-SINGLE (WS-MONTH-SUB) /
033200               (1 - WS-MO-PCT-SINGLE (WS-MONTH-SUB) / 100).
033300           COMPUTE WS-CS-MA3 (1) ROUNDED =
033400               WS-MO-UNABS-MULTI (WS-MONTH-SUB) /
033500               (1 - WS-MO-PCT-MULTI (WS-MONTH-SUB) / 100).
033600           COMPUTE WS-MO-COMPLETIONS (WS-MONTH-SUB) ROUNDED =
033700               (WS-CS-VALUE (1) + WS-CS-MA3 (1)) / 12.
033800           MOVE 'Y' TO WS-MO-COMPL-OK (WS-MONTH-SUB).
033900       DERIVE-COMPLETIONS-RTN-EXIT.
034000           EXIT.
034100      *
034200      *    EMITS ONE OF THE THREE SIMPLE SERIES (STARTS/INVESTMENT/
034300      *    VACANCY) THROUGH CHANGE-STATS-RTN AND WRITES ITS ROWS.
034400       EMIT-SIMPLE-SERIES-RTN.
034500           PERFORM BUILD-SIMPLE-COLUMN-RTN
034600               THRU BUILD-SIMPLE-COLUMN-RTN-EXIT.
034700           PERFORM CHANGE-STATS-RTN THRU CHANGE-STATS-RTN-EXIT.
034800           PERFORM WRITE-SIMPLE-SERIES-RTN
034900               THRU WRITE-SIMPLE-SERIES-RTN-EXIT.
035000       EMIT-SIMPLE-SERIES-RTN-EXIT.
035100           EXIT.
035200      *
035300       BUILD-SIMPLE-COLUMN-RTN.
035400           MOVE ZERO TO WS-CS-IX.
035500           PERFORM BUILD-SIMPLE-COLUMN-STEP
035600               THRU BUILD-SIMPLE-COLUMN-STEP-EXIT
035700               VARYING WS-CS-IX FROM 1 BY 1
035800               UNTIL WS-CS-IX > WS-MONTH-COUNT.
035900       BUILD-SIMPLE-COLUMN-RTN-EXIT.
036000           EXIT.
036100      *
036200       BUILD-SIMPLE-COLUMN-STEP.
036300           MOVE 'N' TO WS-CS-PRESENT (WS-CS-IX).
036400           IF WS-SERIES-SUB = 1
036500               IF WS-MO-STARTS-PRESENT (WS-CS-IX) = 'Y'
036600                   MOVE WS-MO-STARTS (WS-CS-IX) TO WS-CS-VALUE (WS-CS-IX)
036700                   MOVE 'Y' TO WS-CS-PRESENT (WS-CS-IX).
036800           IF WS-SERIES-SUB = 2
036900               IF WS-MO-INVEST-PRESENT (WS-CS-IX) = 'Y'
037000                   MOVE WS-MO-INVEST (WS-CS-IX) TO WS-CS-VALUE (WS-CS-IX)
037100                   MOVE 'Y' TO WS-CS-PRESENT (WS-CS-IX).
037200           IF WS-SERIES-SUB = 3
037300               IF WS-MO-VAC-PRESENT (WS-CS-IX) = 'Y'
037400                   MOVE WS-MO-VACANCY (WS-CS-IX) TO WS-CS-VALUE (WS-CS-IX)
037500                   MOVE 'Y' TO WS-CS-PRESENT (WS-CS-IX).
037600       BUILD-SIMPLE-COLUMN-STEP-EXIT.
037700           EXIT.
037800      *
037900      *    CHANGE-STATS-RTN - SHARED HOUSE ROUTINE, 3-DECIMAL VARIANT.
038000       CHANGE-STATS-RTN.
038100           MOVE ZERO TO WS-CS-IX.
038200           PERFORM CHANGE-STATS-STEP THRU CHANGE-STATS-STEP-EXIT
038300               VARYING WS-CS-IX FROM 1 BY 1
038400               UNTIL WS-CS-IX > WS-MONTH-COUNT.
038500       CHANGE-STATS-RTN-EXIT.
038600           EXIT.
038700      *
038800       CHANGE-STATS-STEP.
038900           IF WS-CS-PRESENT (WS-CS-IX) NOT = 'Y'
039000               GO TO CHANGE-STATS-STEP-EXIT.
039100           PERFORM CS-MA3-RTN THRU CS-MA3-RTN-EXIT.
039200           PERFORM CS-MOM-RTN THRU CS-MOM-RTN-EXIT.
039300           PERFORM CS-YOY-RTN THRU CS-YOY-RTN-EXIT.
039400       CHANGE-STATS-STEP-EXIT.
039500           EXIT.
039600      *
039700       CS-MA3-RTN.
039800           IF WS-CS-IX = 1
039900               MOVE WS-CS-VALUE (1) TO WS-CS-MA3 (1)
040000           ELSE
040100           IF WS-CS-IX = 2
040200               COMPUTE WS-CS-MA3 (2) ROUNDED =
040300                   (WS-CS-VALUE (1) + WS-CS-VALUE (2)) / 2
040400           ELSE
040500               COMPUTE WS-CS-MA3 (WS-CS-IX) ROUNDED =
040600                   (WS-CS-VALUE (WS-CS-IX - 2)
040700                  + WS-CS-VALUE (WS-CS-IX - 1)
040800                  + WS-CS-VALUE (WS-CS-IX)) / 3.
040900       CS-MA3-RTN-EXIT.
041000           EXIT.
041100      *
041200       CS-MOM-RTN.
041300           IF WS-CS-IX = 1
041400               MOVE 'Y' TO WS-CS-MOM-FLAG (1)
041500           ELSE
041600           IF WS-CS-VALUE (WS-CS-IX - 1) = ZERO
041700               MOVE 'Y' TO WS-CS-MOM-FLAG (WS-CS-IX)
041800           ELSE
041900               COMPUTE WS-CS-MOM (WS-CS-IX) ROUNDED =
042000                   (WS-CS-VALUE (WS-CS-IX) /
042100                    WS-CS-VALUE (WS-CS-IX - 1) - 1) * 100
042200               MOVE 'N' TO WS-CS-MOM-FLAG (WS-CS-IX).
042300       CS-MOM-RTN-EXIT.
042400           EXIT.
042500      *
042600       CS-YOY-RTN.
042700           IF WS-CS-IX < 13
042800               MOVE 'Y' TO WS-CS-YOY-FLAG (WS-CS-IX)
042900           ELSE
043000           IF WS-CS-VALUE (WS-CS-IX - 12) = ZERO
043100               MOVE 'Y' TO WS-CS-YOY-FLAG (WS-CS-IX)
043200           ELSE
043300               COMPUTE WS-CS-YOY (WS-CS-IX) ROUNDED =
043400                   (WS-CS-VALUE (WS-CS-IX) /
043500                    WS-CS-VALUE (WS-CS-IX - 12) - 1) * 100
043600               MOVE 'N' TO WS-CS-YOY-FLAG (WS-CS-IX).
043700       CS-YOY-RTN-EXIT.
043800           EXIT.
043900      *
044000       WRITE-SIMPLE-SERIES-RTN.
044100           MOVE ZERO TO WS-CS-IX.
044200           PERFORM WRITE-SIMPLE-SERIES-STEP
044300               THRU WRITE-SIMPLE-SERIES-STEP-EXIT
044400               VARYING WS-CS-IX FROM 1 BY 1
044500               UNTIL WS-CS-IX > WS-MONTH-COUNT.
044600       WRITE-SIMPLE-SERIES-RTN-EXIT.
044700           EXIT.
044800      *
044900       WRITE-SIMPLE-SERIES-STEP.
045000           IF WS-CS-PRESENT (WS-CS-IX) NOT = 'Y'
045100               GO TO WRITE-SIMPLE-SERIES-STEP-EXIT.
045200           MOVE SPACES  TO HMP-PANEL-REC.
045300           MOVE WS-MO-DATE (WS-CS-IX) TO PNL-DATE.
045400           MOVE 'canada'              TO PNL-REGION.
045500           MOVE 'all'                 TO PNL-SEGMENT.
045600           MOVE WS-CS-VALUE    (WS-CS-IX) TO PNL-VALUE.
045700           MOVE WS-CS-MOM      (WS-CS-IX) TO PNL-MOM-PCT.
045800           MOVE WS-CS-MOM-FLAG (WS-CS-IX) TO PNL-MOM-NULL-FLAG.
045900           MOVE WS-CS-YOY      (WS-CS-IX) TO PNL-YOY-PCT.
046000           MOVE WS-CS-YOY-FLAG (WS-CS-IX) TO PNL-YOY-NULL-FLAG.
046100           MOVE WS-CS-MA3      (WS-CS-IX) TO PNL-MA3.
046200           MOVE WS-SER-METRIC-TABLE (WS-SERIES-SUB) TO PNL-METRIC.
046300           MOVE WS-SER-UNIT-TABLE   (WS-SERIES-SUB) TO PNL-UNIT.
046400           MOVE WS-SER-SOURCE-TABLE (WS-SERIES-SUB) TO PNL-SOURCE.
046500           WRITE HMP-PANEL-REC.
046600           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
046700       WRITE-SIMPLE-SERIES-STEP-EXIT.
046800           EXIT.
046900      *
047000      *    UNDER-CONSTRUCTION IS A STOCK LEVEL, NOT PUT THROUGH
047100      *    CHANGE-STATS IN THE SAME PASS AS THE FLOW SERIES ABOVE -
047200      *    IT STILL GETS ITS OWN MOM/YOY/MA3.
047300       EMIT-UC-SERIES-RTN.
047400           MOVE ZERO TO WS-CS-IX.
047500           PERFORM EMIT-UC-COPY-STEP THRU EMIT-UC-COPY-STEP-EXIT
047600               VARYING WS-CS-IX FROM 1 BY 1
047700               UNTIL WS-CS-IX > WS-MONTH-COUNT.
047800           PERFORM CHANGE-STATS-RTN THRU CHANGE-STATS-RTN-EXIT.
047900           MOVE ZERO TO WS-CS-IX.
048000           PERFORM EMIT-UC-WRITE-STEP THRU EMIT-UC-WRITE-STEP-EXIT
048100               VARYING WS-CS-IX FROM 1 BY 1
048200               UNTIL WS-CS-IX > WS-MONTH-COUNT.
048300       EMIT-UC-SERIES-RTN-EXIT.
048400           EXIT.
048500      *
048600       EMIT-UC-COPY-STEP.
048700           MOVE 'N' TO WS-CS-PRESENT (WS-CS-IX).
048800           IF WS-MO-UC-PRESENT (WS-CS-IX) = 'Y'
048900               MOVE WS-MO-UNDER-CONSTR (WS-CS-IX) TO
049000                   WS-CS-VALUE (WS-CS-IX)
049100               MOVE 'Y' TO WS-CS-PRESENT (WS-CS-IX).
049200       EMIT-UC-COPY-STEP-EXIT.
049300           EXIT.
049400      *
049500       EMIT-UC-WRITE-STEP.
049600           IF WS-CS-PRESENT (WS-CS-IX) NOT = 'Y'
049700               GO TO EMIT-UC-WRITE-STEP-EXIT.
049800           MOVE SPACES  TO HMP-PANEL-REC.
049900           MOVE WS-MO-DATE (WS-CS-IX) TO PNL-DATE.
050000           MOVE 'canada'              TO PNL-REGION.
050100           MOVE 'all'                 TO PNL-SEGMENT.
050200           MOVE WS-CS-VALUE    (WS-CS-IX) TO PNL-VALUE.
050300           MOVE WS-CS-MOM      (WS-CS-IX) TO PNL-MOM-PCT.
050400           MOVE WS-CS-MOM-FLAG (WS-CS-IX) TO PNL-MOM-NULL-FLAG.
050500           MOVE WS-CS-YOY      (WS-CS-IX) TO PNL-YOY-PCT.
050600           MOVE WS-CS-YOY-FLAG (WS-CS-IX) TO PNL-YOY-NULL-FLAG.
050700           MOVE WS-CS-MA3      (WS-CS-IX) TO PNL-MA3.
050800           MOVE 'under_construction' TO PNL-METRIC.
050900           MOVE 'count'              TO PNL-UNIT.
051000           MOVE 'cmhc'               TO PNL-SOURCE.
051100           WRITE HMP-PANEL-REC.
051200           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
051300       EMIT-UC-WRITE-STEP-EXIT.
051400           EXIT.
051500      *
051600       EMIT-COMPL-SERIES-RTN.
051700           MOVE ZERO TO WS-CS-IX.
051800           PERFORM EMIT-COMPL-COPY-STEP THRU EMIT-COMPL-COPY-STEP-EXIT
051900               VARYING WS-CS-IX FROM 1 BY 1
052000               UNTIL WS-CS-IX > WS-MONTH-COUNT.
052100           PERFORM CHANGE-STATS-RTN THRU CHANGE-STATS-RTN-EXIT.
052200           MOVE ZERO TO WS-CS-IX.
052300           PERFORM EMIT-COMPL-WRITE-STEP THRU EMIT-COMPL-WRITE-STEP-EXIT
052400               VARYING WS-CS-IX FROM 1 BY 1
052500               UNTIL WS-CS-IX > WS-MONTH-COUNT.
052600       EMIT-COMPL-SERIES-RTN-EXIT.
052700           EXIT.
052800      *
052900       EMIT-COMPL-COPY-STEP.
053000           MOVE 'N' TO WS-CS-PRESENT (WS-CS-IX).
053100           IF WS-MO-COMPL-OK (WS-CS-IX) = 'Y'
053200               MOVE WS-MO-COMPLETIONS (WS-CS-IX) TO WS-CS-VALUE (WS-CS-IX)
053300               MOVE 'Y' TO WS-CS-PRESENT (WS-CS-IX).
053400       EMIT-COMPL-COPY-STEP-EXIT.
053500           EXIT.
053600      *
053700       EMIT-COMPL-WRITE-STEP.
053800           IF WS-CS-PRESENT (WS-CS-IX) NOT = 'Y'
053900               GO TO EMIT-COMPL-WRITE-STEP-EXIT.
054000           MOVE SPACES  TO HMP-PANEL-REC.
054100           MOVE WS-MO-DATE (WS-CS-IX) TO PNL-DATE.
054200           MOVE 'canada'              TO PNL-REGION.
054300           MOVE 'all'                 TO PNL-SEGMENT.
054400           MOVE WS-CS-VALUE    (WS-CS-IX) TO PNL-VALUE.
054500           MOVE WS-CS-MOM      (WS-CS-IX) TO PNL-MOM-PCT.
054600           MOVE WS-CS-MOM-FLAG (WS-CS-IX) TO PNL-MOM-NULL-FLAG.
054700           MOVE WS-CS-YOY      (WS-CS-IX) TO PNL-YOY-PCT.
054800           MOVE WS-CS-YOY-FLAG (WS-CS-IX) TO PNL-YOY-NULL-FLAG.
054900           MOVE WS-CS-MA3      (WS-CS-IX) TO PNL-MA3.
055000           MOVE 'completions' TO PNL-METRIC.
055100           MOVE 'count'       TO PNL-UNIT.
055200           MOVE 'cmhc'        TO PNL-SOURCE.
055300           WRITE HMP-PANEL-REC.
055400           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
055500       EMIT-COMPL-WRITE-STEP-EXIT.
055600           EXIT.
055700      *
055800       END-RTN.
055900           CLOSE STARTS-IN-FILE INVEST-IN-FILE VACANT-IN-FILE
056000                 ABSDET-IN-FILE.
056100           CLOSE SUPPLY-OUT-FILE.
056200           DISPLAY 'HMP1200 SUPPLY - ROWS WRITTEN: ' UPON CRT.
056300           DISPLAY WS-PANEL-ROWS-WRITTEN UPON CRT.
056400       END-RTN-EXIT.
056500           EXIT.
