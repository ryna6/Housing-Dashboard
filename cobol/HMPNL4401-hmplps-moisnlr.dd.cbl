000100      *****************************************************************
000200      *  HMPNL4401  -  MONTHLY MOI / SNLR  -  HMPLPS-MOISNLR          *
000300      *  MONTHS-OF-INVENTORY AND SALES-TO-NEW-LISTINGS RATIO, READ BY*
000400      *  HMP1100 TO DERIVE ACTIVE-LISTINGS (MOI TIMES MONTHLY SALES). *
000500      *-----------------------------------------------------------------
000600      *  85 04 09  RJM  ORIGINAL LAYOUT                               *
000700      *****************************************************************
000800       01  HMP-MOISNLR-REC.
000900           05  MSR-OBS-DATE                      PIC X(10).
001000           05  MSR-MOI-VALUE                     PIC S9(5)V9(2).
001100           05  MSR-SNLR-VALUE                    PIC S9(3)V9(2).
001200           05  FILLER                            PIC X(20).
