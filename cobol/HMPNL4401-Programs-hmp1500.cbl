000100      *****************************************************************
000200      *  IDENTIFICATION DIVISION                                      *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     HMP1500.
000600       AUTHOR.         R J MACALLISTER.
000700       INSTALLATION.   HOUSING DASHBOARD UNIT - BATCH SYSTEMS.
000800       DATE-WRITTEN.   02/11/86.
000900       DATE-COMPILED.  02/11/86.
001000       SECURITY.       UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100      *****************************************************************
001200      *  HMP1500  -  RATES-BONDS GENERATOR                            *
001300      *  COLLAPSES FIVE DAILY/IRREGULAR RATE FEEDS TO ONE LAST-OF-     *
001400      *  MONTH VALUE EACH, KEEPS ONLY THE TRAILING 10 YEARS OFF THE    *
001500      *  RUN DATE, AND EMITS MONTH-MAJOR ROWS IN A FIXED METRIC ORDER. *
001600      *  NO CHANGE STATISTICS ARE PRODUCED FOR THIS UNIT.              *
001700      *-----------------------------------------------------------------
001800      *  CHANGE LOG                                                   *
001900      *  86 02 11  RJM  ORIGINAL PROGRAM - POLICY AND REPO RATE ONLY   *
002000      *  88 04 05  DCL  2-YEAR AND 10-YEAR GOVERNMENT YIELD ADDED      *
002100      *  90 10 17  RJM  PRIME RATE ADDED AS THE 5-YEAR MORTGAGE PROXY  *
002200      *  93 05 22  DCL  IN-MEMORY AXIS SORT ADDED - FEEDS NO LONGER    *
002300      *                 SHARE A COMMON START DATE, TKT RB-0019         *
002400      *  98 12 08  RJM  Y2K REVIEW - RUN-DATE CENTURY WINDOW ADDED,    *
002500      *                 PIVOT YEAR 50, SIGNED OFF PER HMP-Y2K-07       *
002600      *  02 01 09  DCL  10-YEAR TRIM ANCHORED ON RUN DATE, NOT EACH    *
002700      *                 SERIES' OWN LAST OBSERVATION - TKT RB-0027     *
002800      *  07 06 14  RJM  DYNAMIC FILE ASSIGNMENT FOR ALL FIVE FEEDS     *
002900      *  11 02 03  DCL  MONTH AXIS WIDENED TO 600 ENTRIES              *
003000      *****************************************************************
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM
003500           CONSOLE IS CRT
003600           CLASS NUMERIC-SIGN IS '+' '-'
003700           UPSI-0, ON STATUS IS HMP-DEBUG-ON
003800                   OFF STATUS IS HMP-DEBUG-OFF.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT POLICY-IN-FILE  ASSIGN TO DYNAMIC HMPPOLIN
004200                  ORGANIZATION IS LINE SEQUENTIAL.
004300           SELECT REPO-IN-FILE    ASSIGN TO DYNAMIC HMPREPIN
004400                  ORGANIZATION IS LINE SEQUENTIAL.
004500           SELECT PRIME-IN-FILE   ASSIGN TO DYNAMIC HMPPRMIN
004600                  ORGANIZATION IS LINE SEQUENTIAL.
004700           SELECT GOV2Y-IN-FILE   ASSIGN TO DYNAMIC HMPG2YIN
004800                  ORGANIZATION IS LINE SEQUENTIAL.
004900           SELECT GOV10Y-IN-FILE  ASSIGN TO DYNAMIC HMPG10IN
005000                  ORGANIZATION IS LINE SEQUENTIAL.
005100           SELECT RATES-OUT-FILE  ASSIGN TO DYNAMIC HMPRATOUT
005200                  ORGANIZATION IS LINE SEQUENTIAL.
005300      *
005400       DATA DIVISION.
005500       FILE SECTION.
005600      *
005700       FD  POLICY-IN-FILE
005800           LABEL RECORDS ARE STANDARD.
005900       COPY 'HMPNL4401-hmplps-genobs.dd.cbl'.
006000      *
006100       FD  REPO-IN-FILE
006200           LABEL RECORDS ARE STANDARD.
006300       01  HMP-REPO-REC.
006400           05  REP-SERIES-ID             PIC X(20).
006500           05  REP-OBS-DATE              PIC X(10).
006600           05  REP-OBS-VALUE             PIC S9(11)V9(4).
006700           05  FILLER                    PIC X(15).
006800      *
006900       FD  PRIME-IN-FILE
007000           LABEL RECORDS ARE STANDARD.
007100       01  HMP-PRIME-REC.
007200           05  PRM-SERIES-ID             PIC X(20).
007300           05  PRM-OBS-DATE              PIC X(10).
007400           05  PRM-OBS-VALUE             PIC S9(11)V9(4).
007500           05  FILLER                    PIC X(15).
007600      *
007700       FD  GOV2Y-IN-FILE
007800           LABEL RECORDS ARE STANDARD.
007900       01  HMP-GOV2Y-REC.
008000           05  G2Y-SERIES-ID             PIC X(20).
008100           05  G2Y-OBS-DATE              PIC X(10).
008200           05  G2Y-OBS-VALUE             PIC S9(11)V9(4).
008300           05  FILLER                    PIC X(15).
008400      *
008500       FD  GOV10Y-IN-FILE
008600           LABEL RECORDS ARE STANDARD.
008700       01  HMP-GOV10Y-REC.
008800           05  G10-SERIES-ID             PIC X(20).
008900           05  G10-OBS-DATE              PIC X(10).
009000           05  G10-OBS-VALUE             PIC S9(11)V9(4).
009100           05  FILLER                    PIC X(15).
009200      *
009300       FD  RATES-OUT-FILE
009400           LABEL RECORDS ARE STANDARD.
009500       COPY 'HMPNL4401-hmplps-panel.dd.cbl'.
009600      *
009700       WORKING-STORAGE SECTION.
009800      *
009900       01  WS-SWITCHES.
010000           05  WS-POL-EOF-SW             PIC X(01) VALUE 'N'.
010100               88  WS-POL-EOF                VALUE 'Y'.
010200           05  WS-REP-EOF-SW             PIC X(01) VALUE 'N'.
010300               88  WS-REP-EOF                VALUE 'Y'.
010400           05  WS-PRM-EOF-SW             PIC X(01) VALUE 'N'.
010500               88  WS-PRM-EOF                VALUE 'Y'.
010600           05  WS-G2Y-EOF-SW             PIC X(01) VALUE 'N'.
010700               88  WS-G2Y-EOF                VALUE 'Y'.
010800           05  WS-G10-EOF-SW             PIC X(01) VALUE 'N'.
010900               88  WS-G10-EOF                VALUE 'Y'.
011000           05  HMP-DEBUG-SWITCH          PIC X(01) VALUE 'N'.
011050           05  FILLER                    PIC X(05).
011100      *
011200       01  WS-COUNTERS.
011300           05  WS-MONTH-SUB              PIC S9(4) COMP VALUE ZERO.
011400           05  WS-METRIC-SUB             PIC S9(4) COMP VALUE ZERO.
011500           05  WS-SORT-IX                PIC S9(4) COMP VALUE ZERO.
011600           05  WS-SORT-JX                PIC S9(4) COMP VALUE ZERO.
011700           05  WS-PANEL-ROWS-WRITTEN     PIC S9(7) COMP VALUE ZERO.
011800           05  WS-SEARCH-KEY             PIC X(10).
011900           05  WS-RAW-DATE               PIC X(10).
011950           05  FILLER                    PIC X(05).
012000      *
012100      *    RUN DATE, ACCEPTED AS A 6-DIGIT YYMMDD FIELD, WITH A
012200      *    CENTURY WINDOW APPLIED (PIVOT YEAR 50) TO GET A 4-DIGIT
012300      *    YEAR FOR THE 10-YEAR CUTOFF CALCULATION.
012400       01  WS-RUN-DATE-FIELDS.
012500           05  WS-RUN-DATE-6             PIC 9(06).
012600           05  FILLER REDEFINES WS-RUN-DATE-6.
012700               10  WS-RUN-YY             PIC 9(02).
012800               10  WS-RUN-MM             PIC 9(02).
012900               10  WS-RUN-DD             PIC 9(02).
013000           05  WS-RUN-CENTURY            PIC 9(02) COMP VALUE ZERO.
013100           05  WS-RUN-YYYY               PIC 9(04) COMP VALUE ZERO.
013200           05  WS-CUTOFF-YYYY            PIC 9(04) COMP VALUE ZERO.
013210           05  WS-CUTOFF-MM              PIC 9(02) COMP VALUE ZERO.
013300      *
013400      *    JOINT MONTHLY AXIS FOR THE FIVE RATE FEEDS.
013500       01  WS-MONTH-AXIS.
013600           05  WS-MONTH-COUNT            PIC S9(4) COMP VALUE ZERO.
013700           05  WS-MONTH-ENTRY OCCURS 600 TIMES.
013800               10  WS-MO-DATE            PIC X(10).
013810               10  FILLER REDEFINES WS-MO-DATE.
013820                   15  WS-MO-DATE-YYYY   PIC 9(04).
013830                   15  FILLER            PIC X(01).
013840                   15  WS-MO-DATE-MM     PIC 9(02).
013850                   15  FILLER            PIC X(03).
013900               10  WS-MO-POLICY          PIC S9(3)V9(4) COMP-3.
014000               10  WS-MO-POLICY-OK       PIC X(01).
014100               10  WS-MO-REPO            PIC S9(3)V9(4) COMP-3.
014200               10  WS-MO-REPO-OK         PIC X(01).
014300               10  WS-MO-PRIME           PIC S9(3)V9(4) COMP-3.
014400               10  WS-MO-PRIME-OK        PIC X(01).
014500               10  WS-MO-GOV2Y           PIC S9(3)V9(4) COMP-3.
014600               10  WS-MO-GOV2Y-OK        PIC X(01).
014700               10  WS-MO-GOV10Y          PIC S9(3)V9(4) COMP-3.
014800               10  WS-MO-GOV10Y-OK       PIC X(01).
015400      *
015500      *    ONE SWAP-SPACE ENTRY, SAME SHAPE AS WS-MONTH-ENTRY, USED
015600      *    BY THE IN-MEMORY INSERTION SORT BELOW.
015700       01  WS-SWAP-ENTRY.
015800           05  WS-SWAP-DATE              PIC X(10).
015900           05  WS-SWAP-POLICY            PIC S9(3)V9(4) COMP-3.
016000           05  WS-SWAP-POLICY-OK         PIC X(01).
016100           05  WS-SWAP-REPO              PIC S9(3)V9(4) COMP-3.
016200           05  WS-SWAP-REPO-OK           PIC X(01).
016300           05  WS-SWAP-PRIME             PIC S9(3)V9(4) COMP-3.
016400           05  WS-SWAP-PRIME-OK          PIC X(01).
016500           05  WS-SWAP-GOV2Y             PIC S9(3)V9(4) COMP-3.
016600           05  WS-SWAP-GOV2Y-OK          PIC X(01).
016700           05  WS-SWAP-GOV10Y            PIC S9(3)V9(4) COMP-3.
016800           05  WS-SWAP-GOV10Y-OK         PIC X(01).
016850           05  FILLER                    PIC X(05).
016900      *
017000      *    SERIES-DRIVER TABLES - METRIC NAME IN THE FIXED OUTPUT
017100      *    ORDER REQUIRED FOR THIS UNIT: POLICY, REPO, PRIME (AS THE
017200      *    5-YEAR MORTGAGE PROXY), 2-YEAR YIELD, 10-YEAR YIELD.
017300       01  WS-SER-METRIC-NAMES.
017400           05  FILLER PIC X(16) VALUE 'policy_rate'.
017500           05  FILLER PIC X(16) VALUE 'repo_rate'.
017600           05  FILLER PIC X(16) VALUE 'mortgage_5y'.
017700           05  FILLER PIC X(16) VALUE 'gov_2y_yield'.
017800           05  FILLER PIC X(16) VALUE 'gov_10y_yield'.
017900       01  FILLER REDEFINES WS-SER-METRIC-NAMES.
018000           05  WS-SER-METRIC-TABLE OCCURS 5 TIMES PIC X(16).
018100      *
018200       PROCEDURE DIVISION.
018300      *
018400       A010-MAIN-LINE.
018500           DISPLAY SPACES UPON CRT.
018600           DISPLAY '* * * *  H M P 1 5 0 0  -  RATES-BONDS' UPON CRT.
018700           ACCEPT WS-RUN-DATE-6 FROM DATE.
018800           PERFORM DERIVE-RUN-YEAR-RTN THRU DERIVE-RUN-YEAR-RTN-EXIT.
018900           OPEN INPUT POLICY-IN-FILE REPO-IN-FILE PRIME-IN-FILE
019000                      GOV2Y-IN-FILE GOV10Y-IN-FILE.
019100           OPEN OUTPUT RATES-OUT-FILE.
019200           PERFORM LOAD-POLICY-RTN THRU LOAD-POLICY-RTN-EXIT
019300               UNTIL WS-POL-EOF.
019400           PERFORM LOAD-REPO-RTN THRU LOAD-REPO-RTN-EXIT
019500               UNTIL WS-REP-EOF.
019600           PERFORM LOAD-PRIME-RTN THRU LOAD-PRIME-RTN-EXIT
019700               UNTIL WS-PRM-EOF.
019800           PERFORM LOAD-GOV2Y-RTN THRU LOAD-GOV2Y-RTN-EXIT
019900               UNTIL WS-G2Y-EOF.
020000           PERFORM LOAD-GOV10Y-RTN THRU LOAD-GOV10Y-RTN-EXIT
020100               UNTIL WS-G10-EOF.
020200           CLOSE POLICY-IN-FILE REPO-IN-FILE PRIME-IN-FILE
020300                 GOV2Y-IN-FILE GOV10Y-IN-FILE.
020400           PERFORM SORT-AXIS-RTN THRU SORT-AXIS-RTN-EXIT.
020500           PERFORM WRITE-MONTH-ROWS-RTN THRU WRITE-MONTH-ROWS-RTN-EXIT
020600               VARYING WS-MONTH-SUB FROM 1 BY 1
020700               UNTIL WS-MONTH-SUB > WS-MONTH-COUNT.
020800           PERFORM END-RTN THRU END-RTN-EXIT.
020900           STOP RUN.
021000      *
021100      *    APPLIES THE Y2K CENTURY WINDOW TO THE 2-DIGIT RUN YEAR AND
021200      *    COMPUTES THE 10-YEAR-BACK CUTOFF YEAR/MONTH - SPEC CALLS FOR
021210      *    THE SAME MONTH-OF-YEAR AS THE RUN DATE, NOT THE WHOLE
021220      *    CUTOFF CALENDAR YEAR - TKT RB-0041.
021300       DERIVE-RUN-YEAR-RTN.
021400           IF WS-RUN-YY < 50
021500               MOVE 20 TO WS-RUN-CENTURY
021600           ELSE
021700               MOVE 19 TO WS-RUN-CENTURY.
021800           COMPUTE WS-RUN-YYYY = WS-RUN-CENTURY * 100 + WS-RUN-YY.
021900           COMPUTE WS-CUTOFF-YYYY = WS-RUN-YYYY - 10.
021910           MOVE WS-RUN-MM TO WS-CUTOFF-MM.
022000       DERIVE-RUN-YEAR-RTN-EXIT.
022100           EXIT.
022200      *
022300      *    LAST-OF-MONTH COLLAPSE: EACH LOADER DERIVES THE CALENDAR
022400      *    MONTH KEY (DAY FORCED TO 01) AND OVERWRITES THE AXIS SLOT -
022500      *    SINCE INPUT IS PRE-SORTED ASCENDING BY DATE, THE FINAL
022600      *    OVERWRITE FOR A GIVEN MONTH IS ALWAYS ITS LAST OBSERVATION.
022700       LOAD-POLICY-RTN.
022800           READ POLICY-IN-FILE
022900               AT END
023000                   MOVE 'Y' TO WS-POL-EOF-SW
023100               NOT AT END
023200                   MOVE GOB-OBS-DATE TO WS-RAW-DATE
023300                   PERFORM BUILD-MONTH-KEY-RTN
023400                       THRU BUILD-MONTH-KEY-RTN-EXIT
023500                   PERFORM FIND-OR-ADD-MONTH-RTN
023600                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
023700                   MOVE GOB-OBS-VALUE TO WS-MO-POLICY (WS-MONTH-SUB)
023800                   MOVE 'Y' TO WS-MO-POLICY-OK (WS-MONTH-SUB).
023900       LOAD-POLICY-RTN-EXIT.
024000           EXIT.
024100      *
024200       LOAD-REPO-RTN.
024300           READ REPO-IN-FILE
024400               AT END
024500                   MOVE 'Y' TO WS-REP-EOF-SW
024600               NOT AT END
024700                   MOVE REP-OBS-DATE TO WS-RAW-DATE
024800                   PERFORM BUILD-MONTH-KEY-RTN
024900                       THRU BUILD-MONTH-KEY-RTN-EXIT
025000                   PERFORM FIND-OR-ADD-MONTH-RTN
025100                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
025200                   MOVE REP-OBS-VALUE TO WS-MO-REPO (WS-MONTH-SUB)
025300                   MOVE 'Y' TO WS-MO-REPO-OK (WS-MONTH-SUB).
025400       LOAD-REPO-RTN-EXIT.
025500           EXIT.
025600      *
025700       LOAD-PRIME-RTN.
025800           READ PRIME-IN-FILE
025900               AT END
026000                   MOVE 'Y' TO WS-PRM-EOF-SW
026100               NOT AT END
026200                   MOVE PRM-OBS-DATE TO WS-RAW-DATE
026300                   PERFORM BUILD-MONTH-KEY-RTN
026400                       THRU BUILD-MONTH-KEY-RTN-EXIT
026500                   PERFORM FIND-OR-ADD-MONTH-RTN
026600                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
026700                   MOVE PRM-OBS-VALUE TO WS-MO-PRIME (WS-MONTH-SUB)
026800                   MOVE 'Y' TO WS-MO-PRIME-OK (WS-MONTH-SUB).
026900       LOAD-PRIME-RTN-EXIT.
027000           EXIT.
027100      *
027200       LOAD-GOV2Y-RTN.
027300           READ GOV2Y-IN-FILE
027400               AT END
027500                   MOVE 'Y' TO WS-G2Y-EOF-SW
027600               NOT AT END
027700                   MOVE G2Y-OBS-DATE TO WS-RAW-DATE
027800                   PERFORM BUILD-MONTH-KEY-RTN
027900                       THRU BUILD-MONTH-KEY-RTN-EXIT
028000                   PERFORM FIND-OR-ADD-MONTH-RTN
028100                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
028200                   MOVE G2Y-OBS-VALUE TO WS-MO-GOV2Y (WS-MONTH-SUB)
028300                   MOVE 'Y' TO WS-MO-GOV2Y-OK (WS-MONTH-SUB).
028400       LOAD-GOV2Y-RTN-EXIT.
028500           EXIT.
028600      *
028700       LOAD-GOV10Y-RTN.
028800           READ GOV10Y-IN-FILE
028900               AT END
029000                   MOVE 'Y' TO WS-G10-EOF-SW
029100               NOT AT END
029200                   MOVE G10-OBS-DATE TO WS-RAW-DATE
029300                   PERFORM BUILD-MONTH-KEY-RTN
029400                       THRU BUILD-MONTH-KEY-RTN-EXIT
029500                   PERFORM FIND-OR-ADD-MONTH-RTN
029600                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
029700                   MOVE G10-OBS-VALUE TO WS-MO-GOV10Y (WS-MONTH-SUB)
029800                   MOVE 'Y' TO WS-MO-GOV10Y-OK (WS-MONTH-SUB).
029900       LOAD-GOV10Y-RTN-EXIT.
030000           EXIT.
030100      *
030200      *    TRUNCATES WS-RAW-DATE TO ITS CALENDAR MONTH (DAY FORCED TO
030300      *    01) AND LEAVES THE RESULT IN WS-SEARCH-KEY FOR THE CALLER.
030400       BUILD-MONTH-KEY-RTN.
030500           MOVE WS-RAW-DATE (1:7) TO WS-SEARCH-KEY (1:7).
030600           MOVE '-01' TO WS-SEARCH-KEY (8:3).
030700       BUILD-MONTH-KEY-RTN-EXIT.
030800           EXIT.
030900      *
031000      *    LOCATES THE MONTH-AXIS SLOT FOR WS-SEARCH-KEY, ADDING A NEW
031100      *    ONE AT THE END IF THE MONTH HAS NOT BEEN SEEN YET.
031200       FIND-OR-ADD-MONTH-RTN.
031300           MOVE ZERO TO WS-MONTH-SUB.
031400           PERFORM FIND-MONTH-STEP THRU FIND-MONTH-STEP-EXIT
031500               VARYING WS-MONTH-SUB FROM 1 BY 1
031600               UNTIL WS-MONTH-SUB > WS-MONTH-COUNT
031700               OR WS-MO-DATE (WS-MONTH-SUB) = WS-SEARCH-KEY.
031800           IF WS-MONTH-SUB > WS-MONTH-COUNT
031900               ADD 1 TO WS-MONTH-COUNT
032000               MOVE WS-MONTH-COUNT TO WS-MONTH-SUB
032100               MOVE WS-SEARCH-KEY TO WS-MO-DATE (WS-MONTH-SUB)
032200               MOVE 'N' TO WS-MO-POLICY-OK (WS-MONTH-SUB)
032300               MOVE 'N' TO WS-MO-REPO-OK   (WS-MONTH-SUB)
032400               MOVE 'N' TO WS-MO-PRIME-OK  (WS-MONTH-SUB)
032500               MOVE 'N' TO WS-MO-GOV2Y-OK  (WS-MONTH-SUB)
032600               MOVE 'N' TO WS-MO-GOV10Y-OK (WS-MONTH-SUB).
032700       FIND-OR-ADD-MONTH-RTN-EXIT.
032800           EXIT.
032900      *
033000       FIND-MONTH-STEP.
033100           CONTINUE.
033200       FIND-MONTH-STEP-EXIT.
033300           EXIT.
033400      *
033500      *    A PLAIN INSERTION SORT OVER THE SMALL IN-MEMORY AXIS - THE
033600      *    FIVE FEEDS DO NOT ALL BEGIN ON THE SAME CALENDAR MONTH, SO
033700      *    APPEND ORDER ALONE DOES NOT LEAVE THE TABLE DATE-ASCENDING.
033800       SORT-AXIS-RTN.
033900           PERFORM SORT-OUTER-STEP THRU SORT-OUTER-STEP-EXIT
034000               VARYING WS-SORT-IX FROM 2 BY 1
034100               UNTIL WS-SORT-IX > WS-MONTH-COUNT.
034200       SORT-AXIS-RTN-EXIT.
034300           EXIT.
034400      *
034500       SORT-OUTER-STEP.
034600           MOVE WS-MO-DATE    (WS-SORT-IX) TO WS-SWAP-DATE.
034700           MOVE WS-MO-POLICY  (WS-SORT-IX) TO WS-SWAP-POLICY.
034800           MOVE WS-MO-POLICY-OK (WS-SORT-IX) TO WS-SWAP-POLICY-OK.
034900           MOVE WS-MO-REPO    (WS-SORT-IX) TO WS-SWAP-REPO.
035000           MOVE WS-MO-REPO-OK (WS-SORT-IX) TO WS-SWAP-REPO-OK.
035100           MOVE WS-MO-PRIME   (WS-SORT-IX) TO WS-SWAP-PRIME.
035200           MOVE WS-MO-PRIME-OK (WS-SORT-IX) TO WS-SWAP-PRIME-OK.
035300           MOVE WS-MO-GOV2Y   (WS-SORT-IX) TO WS-SWAP-GOV2Y.
035400           MOVE WS-MO-GOV2Y-OK (WS-SORT-IX) TO WS-SWAP-GOV2Y-OK.
035500           MOVE WS-MO-GOV10Y  (WS-SORT-IX) TO WS-SWAP-GOV10Y.
035600           MOVE WS-MO-GOV10Y-OK (WS-SORT-IX) TO WS-SWAP-GOV10Y-OK.
035700           MOVE WS-SORT-IX TO WS-SORT-JX.
035800           PERFORM SORT-SHIFT-STEP THRU SORT-SHIFT-STEP-EXIT
035900               UNTIL WS-SORT-JX < 2
036000               OR WS-MO-DATE (WS-SORT-JX - 1) NOT > WS-SWAP-DATE.
036100           MOVE WS-SWAP-DATE      TO WS-MO-DATE     (WS-SORT-JX).
036200           MOVE WS-SWAP-POLICY    TO WS-MO-POLICY   (WS-SORT-JX).
036300           MOVE WS-SWAP-POLICY-OK TO WS-MO-POLICY-OK (WS-SORT-JX).
036400           MOVE WS-SWAP-REPO      TO WS-MO-REPO      (WS-SORT-JX).
036500           MOVE WS-SWAP-REPO-OK   TO WS-MO-REPO-OK    (WS-SORT-JX).
036600           MOVE WS-SWAP-PRIME     TO WS-MO-PRIME      (WS-SORT-JX).
036700           MOVE WS-SWAP-PRIME-OK  TO WS-MO-PRIME-OK   (WS-SORT-JX).
036800           MOVE WS-SWAP-GOV2Y     TO WS-MO-GOV2Y      (WS-SORT-JX).
036900           MOVE WS-SWAP-GOV2Y-OK  TO WS-MO-GOV2Y-OK   (WS-SORT-JX).
037000           MOVE WS-SWAP-GOV10Y    TO WS-MO-GOV10Y     (WS-SORT-JX).
037100           MOVE WS-SWAP-GOV10Y-OK TO WS-MO-GOV10Y-OK  (WS-SORT-JX).
037200       SORT-OUTER-STEP-EXIT.
037300           EXIT.
037400      *
037500       SORT-SHIFT-STEP.
037600           MOVE WS-MO-DATE (WS-SORT-JX - 1) TO
037700               WS-MO-DATE (WS-SORT-JX).
037800           MOVE WS-MO-POLICY    (WS-SORT-JX - 1) TO
037900               WS-MO-POLICY (WS-SORT-JX).
038000           MOVE WS-MO-POLICY-OK (WS-SORT-JX - 1) TO
038100               WS-MO-POLICY-OK (WS-SORT-JX).
038200           MOVE WS-MO-REPO      (WS-SORT-JX - 1) TO
038300               WS-MO-REPO (WS-SORT-JX).
038400           MOVE WS-MO-REPO-OK   (WS-SORT-JX - 1) TO
038500               WS-MO-REPO-OK (WS-SORT-JX).
038600           MOVE WS-MO-PRIME     (WS-SORT-JX - 1) TO
038700               WS-MO-PRIME (WS-SORT-JX).
038800           MOVE WS-MO-PRIME-OK  (WS-SORT-JX - 1) TO
038900               WS-MO-PRIME-OK (WS-SORT-JX).
039000           MOVE WS-MO-GOV2Y     (WS-SORT-JX - 1) TO
039100               WS-MO-GOV2Y (WS-SORT-JX).
039200           MOVE WS-MO-GOV2Y-OK  (WS-SORT-JX - 1) TO
039300               WS-MO-GOV2Y-OK (WS-SORT-JX).
039400           MOVE WS-MO-GOV10Y    (WS-SORT-JX - 1) TO
039500               WS-MO-GOV10Y (WS-SORT-JX).
039600           MOVE WS-MO-GOV10Y-OK (WS-SORT-JX - 1) TO
039700               WS-MO-GOV10Y-OK (WS-SORT-JX).
039800           SUBTRACT 1 FROM WS-SORT-JX.
039900       SORT-SHIFT-STEP-EXIT.
040000           EXIT.
040100      *
040200      *    FOR ONE MONTH, SKIPS IT ENTIRELY IF OLDER THAN THE 10-YEAR
040300      *    CUTOFF MONTH (SAME MONTH-OF-YEAR AS THE RUN DATE, 10 YEARS
040400      *    BACK), OTHERWISE EMITS UP TO FIVE ROWS IN FIXED METRIC ORDER,
040410      *    ONE PER PRESENT SERIES.
040500       WRITE-MONTH-ROWS-RTN.
040600           IF WS-MO-DATE-YYYY (WS-MONTH-SUB) < WS-CUTOFF-YYYY
040610               GO TO WRITE-MONTH-ROWS-RTN-EXIT.
040620           IF WS-MO-DATE-YYYY (WS-MONTH-SUB) = WS-CUTOFF-YYYY
040630               AND WS-MO-DATE-MM (WS-MONTH-SUB) < WS-CUTOFF-MM
040640               GO TO WRITE-MONTH-ROWS-RTN-EXIT.
040800           PERFORM WRITE-ONE-METRIC-STEP THRU WRITE-ONE-METRIC-STEP-EXIT
040900               VARYING WS-METRIC-SUB FROM 1 BY 1
041000               UNTIL WS-METRIC-SUB > 5.
041100       WRITE-MONTH-ROWS-RTN-EXIT.
041200           EXIT.
041300      *
041400       WRITE-ONE-METRIC-STEP.
041500           IF WS-METRIC-SUB = 1
041600               IF WS-MO-POLICY-OK (WS-MONTH-SUB) = 'Y'
041700                   MOVE WS-MO-POLICY (WS-MONTH-SUB) TO PNL-VALUE
041800                   PERFORM WRITE-PANEL-ROW-RTN
041900                       THRU WRITE-PANEL-ROW-RTN-EXIT.
042000           IF WS-METRIC-SUB = 2
042100               IF WS-MO-REPO-OK (WS-MONTH-SUB) = 'Y'
042200                   MOVE WS-MO-REPO (WS-MONTH-SUB) TO PNL-VALUE
042300                   PERFORM WRITE-PANEL-ROW-RTN
042400                       THRU WRITE-PANEL-ROW-RTN-EXIT.
042500           IF WS-METRIC-SUB = 3
042600               IF WS-MO-PRIME-OK (WS-MONTH-SUB) = 'Y'
042700                   MOVE WS-MO-PRIME (WS-MONTH-SUB) TO PNL-VALUE
042800                   PERFORM WRITE-PANEL-ROW-RTN
042900                       THRU WRITE-PANEL-ROW-RTN-EXIT.
043000           IF WS-METRIC-SUB = 4
043100               IF WS-MO-GOV2Y-OK (WS-MONTH-SUB) = 'Y'
043200                   MOVE WS-MO-GOV2Y (WS-MONTH-SUB) TO PNL-VALUE
043300                   PERFORM WRITE-PANEL-ROW-RTN
043400                       THRU WRITE-PANEL-ROW-RTN-EXIT.
043500           IF WS-METRIC-SUB = 5
043600               IF WS-MO-GOV10Y-OK (WS-MONTH-SUB) = 'Y'
043700                   MOVE WS-MO-GOV10Y (WS-MONTH-SUB) TO PNL-VALUE
043800                   PERFORM WRITE-PANEL-ROW-RTN
043900                       THRU WRITE-PANEL-ROW-RTN-EXIT.
044000       WRITE-ONE-METRIC-STEP-EXIT.
044100           EXIT.
044200      *
044300      *    WRITES ONE PANEL ROW.  PNL-VALUE IS SET BY THE CALLER;
044400      *    MOM/YOY/MA3 ARE LEFT NULL-FLAGGED - THIS UNIT HAS NO
044500      *    CHANGE STATISTICS.
044600       WRITE-PANEL-ROW-RTN.
044700           MOVE SPACES TO HMP-PANEL-REC.
044800           MOVE WS-MO-DATE (WS-MONTH-SUB) TO PNL-DATE.
044900           MOVE 'canada'                  TO PNL-REGION.
045000           MOVE 'all'                     TO PNL-SEGMENT.
045100           MOVE 'Y' TO PNL-MOM-NULL-FLAG.
045200           MOVE 'Y' TO PNL-YOY-NULL-FLAG.
045300           MOVE WS-SER-METRIC-TABLE (WS-METRIC-SUB) TO PNL-METRIC.
045400           MOVE 'pct'                     TO PNL-UNIT.
045500           MOVE 'boc'                     TO PNL-SOURCE.
045600           WRITE HMP-PANEL-REC.
045700           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
045800       WRITE-PANEL-ROW-RTN-EXIT.
045900           EXIT.
046000      *
046100       END-RTN.
046200           CLOSE RATES-OUT-FILE.
046300           DISPLAY 'HMP1500 RATES-BONDS - ROWS WRITTEN: ' UPON CRT.
046400           DISPLAY WS-PANEL-ROWS-WRITTEN UPON CRT.
046500       END-RTN-EXIT.
046600           EXIT.
