000100      *****************************************************************
000200      *  HMPNL4401  -  ANNUAL MEDIAN RENTER INCOME  -  HMPLPS-RNTINC  *
000300      *  ONE ROW PER CITY PER YEAR, 2006-2023 IN THE SOURCE FEED.     *
000400      *  HMP1600 EXTENDS THIS TABLE TWO YEARS PAST THE LAST YEAR ON   *
000500      *  FILE USING RENT-CPI YOY, SEE EXTEND-INCOME-RTN.              *
000600      *-----------------------------------------------------------------
000700      *  85 04 09  RJM  ORIGINAL LAYOUT                               *
000800      *****************************************************************
000900       01  HMP-RNTINC-REC.
001000           05  RIN-REGION                        PIC X(18).
001100           05  RIN-YEAR                           PIC 9(04).
001200           05  RIN-INCOME                         PIC 9(09)V9(02).
001300           05  FILLER                            PIC X(20).
