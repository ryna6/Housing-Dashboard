000100      *****************************************************************
000200      *  HMPNL4401  -  HOUSING MARKET PANEL  -  CANONICAL OUTPUT ROW  *
000300      *  COPY MEMBER:  HMPLPS-PANEL                                   *
000400      *  ONE OF THESE IS WRITTEN FOR EVERY OBSERVATION PRODUCED BY    *
000500      *  ANY GENERATOR (HMP1000 THRU HMP1600) AND BY THE ASSEMBLY     *
000600      *  STEP (HMP2000).  FIXED-WIDTH, LINE SEQUENTIAL, DISPLAY DATA  *
000700      *  SO THE DASHBOARD LOAD JOB CAN READ IT WITHOUT UNPACKING.     *
000800      *-----------------------------------------------------------------
000900      *  85 02 14  RJM  ORIGINAL LAYOUT PER PANEL-ASSEMBLY REQUEST    *
001000      *  88 11 03  RJM  ADDED MOM/YOY NULL FLAGS - TKT HMP-0091       *
001100      *  91 07 22  DCL  WIDENED PNL-VALUE TO S9(9)V9(3) - HMP-0140    *
001200      *****************************************************************
001300       01  HMP-PANEL-REC.
001400           05  PNL-DATE-FIELDS.
001500               10  PNL-DATE                    PIC X(10).
001600               10  FILLER REDEFINES PNL-DATE.
001700                   15  PNL-DATE-YYYY            PIC X(04).
001800                   15  FILLER                   PIC X(01).
001900                   15  PNL-DATE-MM              PIC X(02).
002000                   15  FILLER                   PIC X(01).
002100                   15  PNL-DATE-DD              PIC X(02).
002200           05  PNL-REGION-FIELDS.
002300               10  PNL-REGION                   PIC X(18).
002400               10  PNL-SEGMENT                  PIC X(12).
002500           05  PNL-METRIC-FIELDS.
002600               10  PNL-METRIC                   PIC X(30).
002700               10  PNL-UNIT                     PIC X(12).
002800               10  PNL-SOURCE                   PIC X(30).
002900           05  PNL-VALUE-FIELDS.
003000               10  PNL-VALUE                    PIC S9(9)V9(3).
003100               10  PNL-MOM-PCT                  PIC S9(5)V9(3).
003200               10  PNL-MOM-NULL-FLAG            PIC X(01).
003300                   88  PNL-MOM-IS-NULL              VALUE 'Y'.
003400                   88  PNL-MOM-IS-PRESENT           VALUE 'N'.
003500               10  PNL-YOY-PCT                  PIC S9(5)V9(3).
003600               10  PNL-YOY-NULL-FLAG            PIC X(01).
003700                   88  PNL-YOY-IS-NULL              VALUE 'Y'.
003800                   88  PNL-YOY-IS-PRESENT           VALUE 'N'.
003900               10  PNL-MA3                      PIC S9(9)V9(3).
004000           05  FILLER                           PIC X(46).
