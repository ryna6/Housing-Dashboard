000100      *****************************************************************
000200      *  IDENTIFICATION DIVISION                                      *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     HMP1100.
000600       AUTHOR.         R J MACALLISTER.
000700       INSTALLATION.   HOUSING DASHBOARD UNIT - BATCH SYSTEMS.
000800       DATE-WRITTEN.   04/09/85.
000900       DATE-COMPILED.  04/09/85.
001000       SECURITY.       UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100      *****************************************************************
001200      *  HMP1100  -  SALES-LISTINGS GENERATOR                         *
001300      *  SPREADS THE QUARTERLY SALES AND NEW-LISTINGS TOTALS OVER     *
001400      *  THEIR THREE MONTHS, READS MONTHLY MOI AND SNLR, DERIVES      *
001500      *  ACTIVE-LISTINGS AND ABSORPTION-RATE, AND RUNS CHANGE STATS   *
001600      *  OVER ALL FIVE SERIES FOR THE CANADA/ALL SEGMENT.             *
001700      *-----------------------------------------------------------------
001800      *  CHANGE LOG                                                   *
001900      *  85 04 09  RJM  ORIGINAL PROGRAM                               *
002000      *  87 08 14  RJM  QUARTER-SPREAD NOW DIVIDES BY 3 WITH 4 DECIMAL*
002100      *                 INTERMEDIATE PRECISION - WAS LOSING A CENT ON *
002200      *                 THE THIRD MONTH OF SOME QUARTERS - TKT SL-0019*
002300      *  90 02 27  DCL  ADDED ABSORPTION-RATE DERIVATION - CMHC BEGAN  *
002400      *                 PUBLISHING THE COMPONENT FILE THIS YEAR       *
002500      *  93 06 03  RJM  ACTIVE-LISTINGS SKIPPED WHEN EITHER MOI OR     *
002600      *                 SALES IS MISSING FOR THE MONTH - TKT SL-0044  *
002700      *  97 10 30  DCL  QUARTER NUMBER RANGE-CHECKED (1-4), INVALID   *
002800      *                 QUARTERS NOW BYPASSED INSTEAD OF ABENDING     *
002900      *  98 12 08  DCL  Y2K REVIEW - YEAR/QUARTER FIELDS ARE 4-DIGIT, *
003000      *                 DATES BUILT AS YYYY-MM-01 TEXT - NO 2-DIGIT   *
003100      *                 YEAR LOGIC PRESENT, SIGNED OFF PER HMP-Y2K-04 *
003200      *  02 05 14  DCL  DYNAMIC FILE ASSIGNMENT FOR ALL FOUR FEEDS     *
003300      *  06 01 20  RJM  EMISSION ORDER CORRECTED TO MATCH DASHBOARD   *
003400      *                 TAB (NEW_LISTINGS, ACTIVE, SNLR, MOI, ABSORB) *
003500      *                 - TKT SL-0088                                 *
003600      *  13 09 11  DCL  SALES/LISTINGS TABLE WIDENED TO 200 QUARTERS  *
003700      *****************************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM
004200           CONSOLE IS CRT
004300           CLASS NUMERIC-SIGN IS '+' '-'
004400           UPSI-0, ON STATUS IS HMP-DEBUG-ON
004500                   OFF STATUS IS HMP-DEBUG-OFF.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT QTR-IN-FILE    ASSIGN TO DYNAMIC HMPQTRIN
004900                  ORGANIZATION IS LINE SEQUENTIAL.
005000           SELECT MOISNLR-IN-FILE ASSIGN TO DYNAMIC HMPMSRIN
005100                  ORGANIZATION IS LINE SEQUENTIAL.
005200           SELECT ABSCMP-IN-FILE ASSIGN TO DYNAMIC HMPACMIN
005300                  ORGANIZATION IS LINE SEQUENTIAL.
005400           SELECT SALES-OUT-FILE ASSIGN TO DYNAMIC HMPSLSOUT
005500                  ORGANIZATION IS LINE SEQUENTIAL.
005600      *
005700       DATA DIVISION.
005800       FILE SECTION.
005900      *
006000       FD  QTR-IN-FILE
006100           LABEL RECORDS ARE STANDARD.
006200       COPY 'HMPNL4401-hmplps-qtrobs.dd.cbl'.
006300      *
006400       FD  MOISNLR-IN-FILE
006500           LABEL RECORDS ARE STANDARD.
006600       COPY 'HMPNL4401-hmplps-moisnlr.dd.cbl'.
006700      *
006800       FD  ABSCMP-IN-FILE
006900           LABEL RECORDS ARE STANDARD.
007000       COPY 'HMPNL4401-hmplps-abscmp.dd.cbl'.
007100      *
007200       FD  SALES-OUT-FILE
007300           LABEL RECORDS ARE STANDARD.
007400       COPY 'HMPNL4401-hmplps-panel.dd.cbl'.
007500      *
007600       WORKING-STORAGE SECTION.
007700      *
007800       01  WS-SWITCHES.
007900           05  WS-QTR-EOF-SW             PIC X(01) VALUE 'N'.
008000               88  WS-QTR-EOF                VALUE 'Y'.
008100           05  WS-MSR-EOF-SW             PIC X(01) VALUE 'N'.
008200               88  WS-MSR-EOF                VALUE 'Y'.
008300           05  WS-ACM-EOF-SW             PIC X(01) VALUE 'N'.
008400               88  WS-ACM-EOF                VALUE 'Y'.
008500           05  HMP-DEBUG-SWITCH          PIC X(01) VALUE 'N'.
008550           05  FILLER                    PIC X(05).
008600      *
008700       01  WS-COUNTERS.
008800           05  WS-CS-IX                  PIC S9(4) COMP VALUE ZERO.
008900           05  WS-MONTH-SUB              PIC S9(4) COMP VALUE ZERO.
009000           05  WS-MONTH-IN-QTR           PIC S9(1) COMP VALUE ZERO.
009100           05  WS-PANEL-ROWS-WRITTEN     PIC S9(7) COMP VALUE ZERO.
009150           05  FILLER                    PIC X(05).
009200      *
009300      *    MONTHLY CALENDAR AXIS - SIZED 50 YEARS (600 MONTHS).  EACH
009400      *    SLOT HOLDS EVERY VALUE WE MAY NEED FOR THAT MONTH; A ZERO
009500      *    PRESENT-FLAG MEANS THE MONTH HAS NO OBSERVATION FOR THAT
009600      *    PARTICULAR SUB-SERIES.
009700       01  WS-MONTH-AXIS.
009800           05  WS-MONTH-COUNT            PIC S9(4) COMP VALUE ZERO.
009900           05  WS-MONTH-ENTRY OCCURS 600 TIMES.
010000               10  WS-MO-DATE            PIC X(10).
010010               10  FILLER REDEFINES WS-MO-DATE.
010020                   15  WS-MO-DATE-YYYY   PIC 9(04).
010030                   15  FILLER            PIC X(01).
010040                   15  WS-MO-DATE-MM     PIC 9(02).
010050                   15  FILLER            PIC X(03).
010100               10  WS-MO-NEW-LISTINGS    PIC S9(9)V9(3) COMP-3.
010200               10  WS-MO-NL-PRESENT      PIC X(01).
010300               10  WS-MO-SALES           PIC S9(9)V9(3) COMP-3.
010400               10  WS-MO-SALES-PRESENT   PIC X(01).
010500               10  WS-MO-MOI             PIC S9(9)V9(3) COMP-3.
010600               10  WS-MO-MOI-PRESENT     PIC X(01).
010700               10  WS-MO-SNLR            PIC S9(9)V9(3) COMP-3.
010800               10  WS-MO-SNLR-PRESENT    PIC X(01).
010900               10  WS-MO-ACTIVE          PIC S9(9)V9(3) COMP-3.
011000               10  WS-MO-ACTIVE-PRESENT  PIC X(01).
011100               10  WS-MO-ABSORPTIONS     PIC S9(9)V9(3) COMP-3.
011200               10  WS-MO-UNABSORBED      PIC S9(9)V9(3) COMP-3.
011300               10  WS-MO-ABS-PRESENT     PIC X(01).
011400               10  WS-MO-ABS-RATE        PIC S9(9)V9(3) COMP-3.
011500               10  WS-MO-ABS-RATE-OK     PIC X(01).
012100      *
012200      *    GENERIC CHANGE-STATS WORK COLUMNS, ONE SET PER PASS OVER
012300      *    THE MONTH AXIS (REUSED FOR EACH OF THE FIVE SERIES).
012400       01  WS-CS-TABLE.
012500           05  WS-CS-ENTRY OCCURS 600 TIMES.
012600               10  WS-CS-VALUE           PIC S9(9)V9(3) COMP-3.
012700               10  WS-CS-PRESENT         PIC X(01).
012800               10  WS-CS-MOM             PIC S9(5)V9(3) COMP-3.
012900               10  WS-CS-MOM-FLAG        PIC X(01).
013000               10  WS-CS-YOY             PIC S9(5)V9(3) COMP-3.
013100               10  WS-CS-YOY-FLAG        PIC X(01).
013200               10  WS-CS-MA3             PIC S9(9)V9(3) COMP-3.
013250               10  FILLER                PIC X(05).
013300      *
013400       01  WS-QUARTER-FIELDS.
013500           05  WS-QTR-MONTHLY-VALUE      PIC S9(9)V9(4) COMP-3.
013600           05  WS-QTR-FIRST-MONTH        PIC S9(2) COMP.
013700           05  WS-QTR-YYYYMM.
013800               10  WS-QTR-YEAR-OUT       PIC 9(04).
013900               10  FILLER                PIC X(01) VALUE '-'.
014000               10  WS-QTR-MONTH-OUT      PIC 9(02).
014100               10  FILLER                PIC X(01) VALUE '-'.
014200               10  FILLER                PIC X(02) VALUE '01'.
014300           05  FILLER REDEFINES WS-QTR-YYYYMM.
014400               10  WS-QTR-YYYYMM-X       PIC X(10).
014500           05  WS-QTR-VALUE-DISPLAY REDEFINES WS-QTR-MONTHLY-VALUE.
014600               10  WS-QTR-VALUE-WHOLE    PIC S9(9).
014700               10  WS-QTR-VALUE-DEC      PIC 9(4).
014800      *
014900       PROCEDURE DIVISION.
015000      *
015100       A010-MAIN-LINE.
015200           DISPLAY SPACES UPON CRT.
015300           DISPLAY '* * * *  H M P 1 1 0 0  -  SALES-LISTINGS' UPON CRT.
015400           OPEN INPUT QTR-IN-FILE MOISNLR-IN-FILE ABSCMP-IN-FILE.
015500           OPEN OUTPUT SALES-OUT-FILE.
015600           PERFORM LOAD-QUARTERLY-RTN THRU LOAD-QUARTERLY-RTN-EXIT.
015700           PERFORM LOAD-MOISNLR-RTN   THRU LOAD-MOISNLR-RTN-EXIT.
015800           PERFORM LOAD-ABSCMP-RTN    THRU LOAD-ABSCMP-RTN-EXIT.
015900           PERFORM DERIVE-ACTIVE-RTN  THRU DERIVE-ACTIVE-RTN-EXIT.
016000           PERFORM DERIVE-ABS-RATE-RTN THRU DERIVE-ABS-RATE-RTN-EXIT.
016100           PERFORM EMIT-SERIES-RTN THRU EMIT-SERIES-RTN-EXIT
016200               VARYING WS-MONTH-SUB FROM 1 BY 1 UNTIL WS-MONTH-SUB > 5.
016300           PERFORM END-RTN THRU END-RTN-EXIT.
016400           STOP RUN.
016500      *
016600      *    READS THE QUARTERLY SALES/NEW-LISTINGS FEED AND SPREADS
016700      *    EACH QUARTER'S VALUE OVER ITS THREE MONTHS (VALUE / 3).
016800      *    OUT-OF-RANGE QUARTER NUMBERS ARE BYPASSED.
016900       LOAD-QUARTERLY-RTN.
017000           PERFORM LOAD-QUARTERLY-STEP THRU LOAD-QUARTERLY-STEP-EXIT
017100               UNTIL WS-QTR-EOF.
017200       LOAD-QUARTERLY-RTN-EXIT.
017300           EXIT.
017400      *
017500       LOAD-QUARTERLY-STEP.
017600           READ QTR-IN-FILE
017700               AT END
017800                   MOVE 'Y' TO WS-QTR-EOF-SW
017900               NOT AT END
018000                   IF NOT QOB-QUARTER-VALID
018100                       CONTINUE
018200                   ELSE
018300                       COMPUTE WS-QTR-MONTHLY-VALUE ROUNDED =
018400                           QOB-VALUE / 3
018500                       MOVE QOB-YEAR TO WS-QTR-YEAR-OUT
018600                       COMPUTE WS-QTR-FIRST-MONTH =
018700                           (QOB-QUARTER - 1) * 3 + 1
018800                       PERFORM SPREAD-MONTH-RTN
018900                           THRU SPREAD-MONTH-RTN-EXIT
019000                           VARYING WS-MONTH-IN-QTR FROM 0 BY 1
019100                           UNTIL WS-MONTH-IN-QTR > 2.
019200       LOAD-QUARTERLY-STEP-EXIT.
019300           EXIT.
019400      *
019500       SPREAD-MONTH-RTN.
019600           COMPUTE WS-QTR-MONTH-OUT =
019700               WS-QTR-FIRST-MONTH + WS-MONTH-IN-QTR.
019800           PERFORM FIND-OR-ADD-MONTH-RTN THRU FIND-OR-ADD-MONTH-RTN-EXIT.
019900           IF QOB-SERIES-ID = 'NEW-LISTINGS'
020000               MOVE WS-QTR-MONTHLY-VALUE TO
020100                   WS-MO-NEW-LISTINGS (WS-MONTH-SUB)
020200               MOVE 'Y' TO WS-MO-NL-PRESENT (WS-MONTH-SUB)
020300           ELSE
020400               MOVE WS-QTR-MONTHLY-VALUE TO
020500                   WS-MO-SALES (WS-MONTH-SUB)
020600               MOVE 'Y' TO WS-MO-SALES-PRESENT (WS-MONTH-SUB).
020700       SPREAD-MONTH-RTN-EXIT.
020800           EXIT.
020900      *
021000      *    LOCATES THE MONTH-AXIS SLOT FOR WS-QTR-YYYYMM-X, ADDING A
021100      *    NEW ONE AT THE END IF THIS MONTH HAS NOT BEEN SEEN YET.
021200      *    THE AXIS IS KEPT SMALL (ONE "CANADA/ALL" SEGMENT) SO A
021300      *    LINEAR SCAN IS CHEAP ENOUGH FOR A MONTHLY BATCH RUN.
021400       FIND-OR-ADD-MONTH-RTN.
021500           MOVE ZERO TO WS-MONTH-SUB.
021600           PERFORM FIND-MONTH-STEP THRU FIND-MONTH-STEP-EXIT
021700               VARYING WS-MONTH-SUB FROM 1 BY 1
021800               UNTIL WS-MONTH-SUB > WS-MONTH-COUNT
021900               OR WS-MO-DATE (WS-MONTH-SUB) = WS-QTR-YYYYMM-X.
022000           IF WS-MONTH-SUB > WS-MONTH-COUNT
022100               ADD 1 TO WS-MONTH-COUNT
022200               MOVE WS-MONTH-COUNT TO WS-MONTH-SUB
022300               MOVE WS-QTR-YYYYMM-X TO WS-MO-DATE (WS-MONTH-SUB)
022400               MOVE 'N' TO WS-MO-NL-PRESENT     (WS-MONTH-SUB)
022500               MOVE 'N' TO WS-MO-SALES-PRESENT  (WS-MONTH-SUB)
022600               MOVE 'N' TO WS-MO-MOI-PRESENT    (WS-MONTH-SUB)
022700               MOVE 'N' TO WS-MO-SNLR-PRESENT   (WS-MONTH-SUB)
022800               MOVE 'N' TO WS-MO-ACTIVE-PRESENT (WS-MONTH-SUB)
022900               MOVE 'N' TO WS-MO-ABS-PRESENT    (WS-MONTH-SUB)
023000               MOVE 'N' TO WS-MO-ABS-RATE-OK    (WS-MONTH-SUB).
023100       FIND-OR-ADD-MONTH-RTN-EXIT.
023200           EXIT.
023300      *
023400       FIND-MONTH-STEP.
023500           CONTINUE.
023600       FIND-MONTH-STEP-EXIT.
023700           EXIT.
023800      *
023900      *    MONTHLY MOI / SNLR FEED - ALREADY MONTHLY, NO SPREADING.
024000       LOAD-MOISNLR-RTN.
024100           PERFORM LOAD-MOISNLR-STEP THRU LOAD-MOISNLR-STEP-EXIT
024200               UNTIL WS-MSR-EOF.
024300       LOAD-MOISNLR-RTN-EXIT.
024400           EXIT.
024500      *
024600       LOAD-MOISNLR-STEP.
024700           READ MOISNLR-IN-FILE
024800               AT END
024900                   MOVE 'Y' TO WS-MSR-EOF-SW
025000               NOT AT END
025100                   MOVE MSR-OBS-DATE TO WS-QTR-YYYYMM-X
025200                   PERFORM FIND-OR-ADD-MONTH-RTN
025300                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
025400                   MOVE MSR-MOI-VALUE  TO WS-MO-MOI  (WS-MONTH-SUB)
025500                   MOVE 'Y' TO WS-MO-MOI-PRESENT (WS-MONTH-SUB)
025600                   MOVE MSR-SNLR-VALUE TO WS-MO-SNLR (WS-MONTH-SUB)
025700                   MOVE 'Y' TO WS-MO-SNLR-PRESENT (WS-MONTH-SUB).
025800       LOAD-MOISNLR-STEP-EXIT.
025900           EXIT.
026000      *
026100      *    ABSORPTION COMPONENTS (A AND U) FOR ABSORPTION-RATE.
026200       LOAD-ABSCMP-RTN.
026300           PERFORM LOAD-ABSCMP-STEP THRU LOAD-ABSCMP-STEP-EXIT
026400               UNTIL WS-ACM-EOF.
026500       LOAD-ABSCMP-RTN-EXIT.
026600           EXIT.
026700      *
026800       LOAD-ABSCMP-STEP.
026900           READ ABSCMP-IN-FILE
027000               AT END
027100                   MOVE 'Y' TO WS-ACM-EOF-SW
027200               NOT AT END
027300                   MOVE ACM-OBS-DATE TO WS-QTR-YYYYMM-X
027400                   PERFORM FIND-OR-ADD-MONTH-RTN
027500                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
027600                   MOVE ACM-ABSORPTIONS TO
027700                       WS-MO-ABSORPTIONS (WS-MONTH-SUB)
027800                   MOVE ACM-UNABSORBED  TO
027900                       WS-MO-UNABSORBED  (WS-MONTH-SUB)
028000                   MOVE 'Y' TO WS-MO-ABS-PRESENT (WS-MONTH-SUB).
028100       LOAD-ABSCMP-STEP-EXIT.
028200           EXIT.
028300      *
028400      *    ACTIVE-LISTINGS = MOI * SALES, ONLY WHEN BOTH ARE PRESENT
028500      *    FOR THE MONTH.
028600       DERIVE-ACTIVE-RTN.
028700           PERFORM DERIVE-ACTIVE-STEP THRU DERIVE-ACTIVE-STEP-EXIT
028800               VARYING WS-MONTH-SUB FROM 1 BY 1
028900               UNTIL WS-MONTH-SUB > WS-MONTH-COUNT.
029000       DERIVE-ACTIVE-RTN-EXIT.
029100           EXIT.
029200      *
029300       DERIVE-ACTIVE-STEP.
029400           IF WS-MO-MOI-PRESENT (WS-MONTH-SUB) = 'Y'
029500              AND WS-MO-SALES-PRESENT (WS-MONTH-SUB) = 'Y'
029600               COMPUTE WS-MO-ACTIVE (WS-MONTH-SUB) ROUNDED =
029700                   WS-MO-MOI (WS-MONTH-SUB) * WS-MO-SALES (WS-MONTH-SUB)
029800               MOVE 'Y' TO WS-MO-ACTIVE-PRESENT (WS-MONTH-SUB).
029900       DERIVE-ACTIVE-STEP-EXIT.
030000           EXIT.
030100      *
030200      *    ABSORPTION-RATE = A / (A + U) * 100, ONLY WHEN THE MONTH
030300      *    ALSO EXISTS ON THE SALES AXIS AND THE DENOMINATOR IS > 0.
030400       DERIVE-ABS-RATE-RTN.
030500           PERFORM DERIVE-ABS-RATE-STEP THRU DERIVE-ABS-RATE-STEP-EXIT
030600               VARYING WS-MONTH-SUB FROM 1 BY 1
030700               UNTIL WS-MONTH-SUB > WS-MONTH-COUNT.
030800       DERIVE-ABS-RATE-RTN-EXIT.
030900           EXIT.
031000      *
031100       DERIVE-ABS-RATE-STEP.
031200           IF WS-MO-ABS-PRESENT (WS-MONTH-SUB) NOT = 'Y'
031300              OR WS-MO-SALES-PRESENT (WS-MONTH-SUB) NOT = 'Y'
031400               GO TO DERIVE-ABS-RATE-STEP-EXIT.
031500           IF (WS-MO-ABSORPTIONS (WS-MONTH-SUB) +
031600               WS-MO-UNABSORBED  (WS-MONTH-SUB)) = ZERO
031700               GO TO DERIVE-ABS-RATE-STEP-EXIT.
031800           COMPUTE WS-MO-ABS-RATE (WS-MONTH-SUB) ROUNDED =
031900               WS-MO-ABSORPTIONS (WS-MONTH-SUB) /
032000               (WS-MO-ABSORPTIONS (WS-MONTH-SUB) +
032100                WS-MO-UNABSORBED  (WS-MONTH-SUB)) * 100.
032200           MOVE 'Y' TO WS-MO-ABS-RATE-OK (WS-MONTH-SUB).
032300       DERIVE-ABS-RATE-STEP-EXIT.
032400           EXIT.
032500      *
032600      *    EMIT-SERIES-RTN DRIVES ONE OF THE FIVE SERIES THROUGH
032700      *    CHANGE-STATS-RTN AND WRITES ITS PANEL ROWS, IN THE ORDER
032800      *    new_listings, active_listings, snlr, moi, absorption_rate.
032900       EMIT-SERIES-RTN.
033000           PERFORM BUILD-CS-COLUMN-RTN THRU BUILD-CS-COLUMN-RTN-EXIT.
033100           PERFORM CHANGE-STATS-RTN    THRU CHANGE-STATS-RTN-EXIT.
033200           PERFORM WRITE-SERIES-RTN    THRU WRITE-SERIES-RTN-EXIT.
033300       EMIT-SERIES-RTN-EXIT.
033400           EXIT.
033500      *
033600      *    COPIES THE MONTH AXIS COLUMN SELECTED BY WS-MONTH-SUB'S
033700      *    OUTER DRIVER (1=NEW_LISTINGS ... 5=ABSORPTION_RATE) INTO
033800      *    THE GENERIC CS WORK TABLE.  WS-MONTH-SUB IS REUSED BELOW
033900      *    AS THE SERIES SELECTOR FOR THIS PASS ONLY.
034000       BUILD-CS-COLUMN-RTN.
034100           MOVE ZERO TO WS-CS-IX.
034200           PERFORM BUILD-CS-COLUMN-STEP THRU BUILD-CS-COLUMN-STEP-EXIT
034300               VARYING WS-CS-IX FROM 1 BY 1
034400               UNTIL WS-CS-IX > WS-MONTH-COUNT.
034500       BUILD-CS-COLUMN-RTN-EXIT.
034600           EXIT.
034700      *
034800       BUILD-CS-COLUMN-STEP.
034900           MOVE 'N' TO WS-CS-PRESENT (WS-CS-IX).
035000           IF WS-MONTH-SUB = 1
035100               IF WS-MO-NL-PRESENT (WS-CS-IX) = 'Y'
035200                   MOVE WS-MO-NEW-LISTINGS (WS-CS-IX) TO
035300                       WS-CS-VALUE (WS-CS-IX)
035400                   MOVE 'Y' TO WS-CS-PRESENT (WS-CS-IX).
035500           IF WS-MONTH-SUB = 2
035600               IF WS-MO-ACTIVE-PRESENT (WS-CS-IX) = 'Y'
035700                   MOVE WS-MO-ACTIVE (WS-CS-IX) TO
035800                       WS-CS-VALUE (WS-CS-IX)
035900                   MOVE 'Y' TO WS-CS-PRESENT (WS-CS-IX).
036000           IF WS-MONTH-SUB = 3
036100               IF WS-MO-SNLR-PRESENT (WS-CS-IX) = 'Y'
036200                   MOVE WS-MO-SNLR (WS-CS-IX) TO WS-CS-VALUE (WS-CS-IX)
036300                   MOVE 'Y' TO WS-CS-PRESENT (WS-CS-IX).
036400           IF WS-MONTH-SUB = 4
036500               IF WS-MO-MOI-PRESENT (WS-CS-IX) = 'Y'
036600                   MOVE WS-MO-MOI (WS-CS-IX) TO WS-CS-VALUE (WS-CS-IX)
036700                   MOVE 'Y' TO WS-CS-PRESENT (WS-CS-IX).
036800           IF WS-MONTH-SUB = 5
036900               IF WS-MO-ABS-RATE-OK (WS-CS-IX) = 'Y'
037000                   MOVE WS-MO-ABS-RATE (WS-CS-IX) TO
037100                       WS-CS-VALUE (WS-CS-IX)
037200                   MOVE 'Y' TO WS-CS-PRESENT (WS-CS-IX).
037300       BUILD-CS-COLUMN-STEP-EXIT.
037400           EXIT.
037500      *
037600      *    CHANGE-STATS-RTN - SHARED HOUSE ROUTINE, 3-DECIMAL VARIANT,
037700      *    OPERATING OVER A SPARSE COLUMN (SOME MONTHS ABSENT).  AN
037800      *    ABSENT MONTH IS SKIPPED FOR MOM/YOY/MA3 PURPOSES - IT DOES
037900      *    NOT COUNT AS A PERIOD.
038000       CHANGE-STATS-RTN.
038100           MOVE ZERO TO WS-CS-IX.
038200           PERFORM CHANGE-STATS-STEP THRU CHANGE-STATS-STEP-EXIT
038300               VARYING WS-CS-IX FROM 1 BY 1
038400               UNTIL WS-CS-IX > WS-MONTH-COUNT.
038500       CHANGE-STATS-RTN-EXIT.
038600           EXIT.
038700      *
038800       CHANGE-STATS-STEP.
038900           IF WS-CS-PRESENT (WS-CS-IX) NOT = 'Y'
039000               GO TO CHANGE-STATS-STEP-EXIT.
039100           PERFORM CS-MA3-RTN THRU CS-MA3-RTN-EXIT.
039200           PERFORM CS-MOM-RTN THRU CS-MOM-RTN-EXIT.
039300           PERFORM CS-YOY-RTN THRU CS-YOY-RTN-EXIT.
039400       CHANGE-STATS-STEP-EXIT.
039500           EXIT.
039600      *
039700       CS-MA3-RTN.
039800           IF WS-CS-IX = 1
039900               MOVE WS-CS-VALUE (1) TO WS-CS-MA3 (1)
040000           ELSE
040100           IF WS-CS-IX = 2
040200               COMPUTE WS-CS-MA3 (2) ROUNDED =
040300                   (WS-CS-VALUE (1) + WS-CS-VALUE (2)) / 2
040400           ELSE
040500               COMPUTE WS-CS-MA3 (WS-CS-IX) ROUNDED =
040600                   (WS-CS-VALUE (WS-CS-IX - 2)
040700                  + WS-CS-VALUE (WS-CS-IX - 1)
040800                  + WS-CS-VALUE (WS-CS-IX)) / 3.
040900       CS-MA3-RTN-EXIT.
041000           EXIT.
041100      *
041200       CS-MOM-RTN.
041300           IF WS-CS-IX = 1
041400               MOVE 'Y' TO WS-CS-MOM-FLAG (1)
041500           ELSE
041600           IF WS-CS-VALUE (WS-CS-IX - 1) = ZERO
041700               MOVE 'Y' TO WS-CS-MOM-FLAG (WS-CS-IX)
041800           ELSE
041900               COMPUTE WS-CS-MOM (WS-CS-IX) ROUNDED =
042000                   (WS-CS-VALUE (WS-CS-IX) /
042100                    WS-CS-VALUE (WS-CS-IX - 1) - 1) * 100
042200               MOVE 'N' TO WS-CS-MOM-FLAG (WS-CS-IX).
042300       CS-MOM-RTN-EXIT.
042400           EXIT.
042500      *
042600       CS-YOY-RTN.
042700           IF WS-CS-IX < 13
042800               MOVE 'Y' TO WS-CS-YOY-FLAG (WS-CS-IX)
042900           ELSE
043000           IF WS-CS-VALUE (WS-CS-IX - 12) = ZERO
043100               MOVE 'Y' TO WS-CS-YOY-FLAG (WS-CS-IX)
043200           ELSE
043300               COMPUTE WS-CS-YOY (WS-CS-IX) ROUNDED =
043400                   (WS-CS-VALUE (WS-CS-IX) /
043500                    WS-CS-VALUE (WS-CS-IX - 12) - 1) * 100
043600               MOVE 'N' TO WS-CS-YOY-FLAG (WS-CS-IX).
043700       CS-YOY-RTN-EXIT.
043800           EXIT.
043900      *
044000       WRITE-SERIES-RTN.
044100           MOVE ZERO TO WS-CS-IX.
044200           PERFORM WRITE-SERIES-STEP THRU WRITE-SERIES-STEP-EXIT
044300               VARYING WS-CS-IX FROM 1 BY 1
044400               UNTIL WS-CS-IX > WS-MONTH-COUNT.
044500       WRITE-SERIES-RTN-EXIT.
044600           EXIT.
044700      *
044800       WRITE-SERIES-STEP.
044900           IF WS-CS-PRESENT (WS-CS-IX) NOT = 'Y'
045000               GO TO WRITE-SERIES-STEP-EXIT.
045100           MOVE SPACES            TO HMP-PANEL-REC.
045200           MOVE WS-MO-DATE (WS-CS-IX) TO PNL-DATE.
045300           MOVE 'canada'           TO PNL-REGION.
045400           MOVE 'all'              TO PNL-SEGMENT.
045500           MOVE WS-CS-VALUE   (WS-CS-IX) TO PNL-VALUE.
045600           MOVE WS-CS-MOM     (WS-CS-IX) TO PNL-MOM-PCT.
045700           MOVE WS-CS-MOM-FLAG(WS-CS-IX) TO PNL-MOM-NULL-FLAG.
045800           MOVE WS-CS-YOY     (WS-CS-IX) TO PNL-YOY-PCT.
045900           MOVE WS-CS-YOY-FLAG(WS-CS-IX) TO PNL-YOY-NULL-FLAG.
046000           MOVE WS-CS-MA3     (WS-CS-IX) TO PNL-MA3.
046100           IF WS-MONTH-SUB = 1
046200               MOVE 'new_listings'  TO PNL-METRIC
046300               MOVE 'count'         TO PNL-UNIT
046400               MOVE 'crea'          TO PNL-SOURCE.
046500           IF WS-MONTH-SUB = 2
046600               MOVE 'active_listings' TO PNL-METRIC
046700               MOVE 'count'           TO PNL-UNIT
046800               MOVE 'crea'            TO PNL-SOURCE.
046900           IF WS-MONTH-SUB = 3
047000               MOVE 'snlr'          TO PNL-METRIC
047100               MOVE 'pct'           TO PNL-UNIT
047200               MOVE 'crea'          TO PNL-SOURCE.
047300           IF WS-MONTH-SUB = 4
047400               MOVE 'moi'           TO PNL-METRIC
047500               MOVE 'months'        TO PNL-UNIT
047600               MOVE 'crea'          TO PNL-SOURCE.
047700           IF WS-MONTH-SUB = 5
047800               MOVE 'absorption_rate' TO PNL-METRIC
047900               MOVE 'pct'             TO PNL-UNIT
048000               MOVE 'cmhc'            TO PNL-SOURCE.
048100           WRITE HMP-PANEL-REC.
048200           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
048300       WRITE-SERIES-STEP-EXIT.
048400           EXIT.
048500      *
048600       END-RTN.
048700           CLOSE QTR-IN-FILE MOISNLR-IN-FILE ABSCMP-IN-FILE.
048800           CLOSE SALES-OUT-FILE.
048900           DISPLAY 'HMP1100 SALES-LISTINGS - ROWS WRITTEN: ' UPON CRT.
049000           DISPLAY WS-PANEL-ROWS-WRITTEN UPON CRT.
049100       END-RTN-EXIT.
049200           EXIT.
