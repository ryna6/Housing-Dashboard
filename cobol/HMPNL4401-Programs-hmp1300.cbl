000100      *****************************************************************
000200      *  IDENTIFICATION DIVISION                                      *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     HMP1300.
000600       AUTHOR.         R J MACALLISTER.
000700       INSTALLATION.   HOUSING DASHBOARD UNIT - BATCH SYSTEMS.
000800       DATE-WRITTEN.   08/02/85.
000900       DATE-COMPILED.  08/02/85.
001000       SECURITY.       UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100      *****************************************************************
001200      *  HMP1300  -  INFLATION-LABOUR GENERATOR                       *
001300      *  READS FIVE MONTHLY PASS-THROUGH SERIES (CPI HEADLINE,         *
001400      *  CPI SHELTER, CPI RENT, WAGE INDEX, UNEMPLOYMENT RATE) AND     *
001500      *  RUNS CHANGE STATS OVER EACH.  A SERIES WITH NO INPUT ROWS     *
001600      *  AT ALL IS SIMPLY OMITTED FROM THE OUTPUT - NO SUBSTITUTE      *
001700      *  VALUE IS MANUFACTURED.                                       *
001800      *-----------------------------------------------------------------
001900      *  CHANGE LOG                                                   *
002000      *  85 08 02  RJM  ORIGINAL PROGRAM - THREE CPI SUB-INDICES ONLY  *
002100      *  89 05 11  RJM  WAGE-INDEX AND UNEMPLOYMENT-RATE SERIES ADDED  *
002200      *                 - STATS CAN BUDGET BEGAN SUPPLYING BOTH        *
002300      *  92 10 20  DCL  EMPTY-SERIES OMIT RULE MADE EXPLICIT - A       *
002400      *                 PRIOR RUN EMITTED AN ALL-ZERO ROW FOR A MONTH  *
002500      *                 WITH NO INPUT, TKT IL-0033                     *
002600      *  98 12 08  RJM  Y2K REVIEW - DATE FIELDS ARE 4-DIGIT TEXT, NO  *
002700      *                 2-DIGIT YEAR LOGIC, SIGNED OFF PER HMP-Y2K-04  *
002800      *  03 03 19  DCL  DYNAMIC FILE ASSIGNMENT FOR ALL FIVE FEEDS     *
002900      *  09 07 02  RJM  SERIES-DRIVER TABLE REPLACED FIVE COPY-PASTED  *
003000      *                 EMIT PARAGRAPHS - TKT IL-0061                 *
003100      *****************************************************************
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM
003600           CONSOLE IS CRT
003700           CLASS NUMERIC-SIGN IS '+' '-'
003800           UPSI-0, ON STATUS IS HMP-DEBUG-ON
003900                   OFF STATUS IS HMP-DEBUG-OFF.
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200           SELECT CPIHD-IN-FILE   ASSIGN TO DYNAMIC HMPCPHIN
004300                  ORGANIZATION IS LINE SEQUENTIAL.
004400           SELECT CPISH-IN-FILE   ASSIGN TO DYNAMIC HMPCPSIN
004500                  ORGANIZATION IS LINE SEQUENTIAL.
004600           SELECT CPIRT-IN-FILE   ASSIGN TO DYNAMIC HMPCPRIN
004700                  ORGANIZATION IS LINE SEQUENTIAL.
004800           SELECT WAGE-IN-FILE    ASSIGN TO DYNAMIC HMPWAGIN
004900                  ORGANIZATION IS LINE SEQUENTIAL.
005000           SELECT UNEMP-IN-FILE   ASSIGN TO DYNAMIC HMPUNEIN
005100                  ORGANIZATION IS LINE SEQUENTIAL.
005200           SELECT INFL-OUT-FILE   ASSIGN TO DYNAMIC HMPINFOUT
005300                  ORGANIZATION IS LINE SEQUENTIAL.
005400      *
005500       DATA DIVISION.
005600       FILE SECTION.
005700      *
005800       FD  CPIHD-IN-FILE
005900           LABEL RECORDS ARE STANDARD.
006000       COPY 'HMPNL4401-hmplps-genobs.dd.cbl'.
006100      *
006200       FD  CPISH-IN-FILE
006300           LABEL RECORDS ARE STANDARD.
006400       01  HMP-CPISH-REC.
006500           05  CSH-SERIES-ID             PIC X(20).
006600           05  CSH-OBS-DATE              PIC X(10).
006700           05  CSH-OBS-VALUE             PIC S9(11)V9(4).
006800           05  FILLER                    PIC X(15).
006900      *
007000       FD  CPIRT-IN-FILE
007100           LABEL RECORDS ARE STANDARD.
007200       01  HMP-CPIRT-REC.
007300           05  CRT-SERIES-ID             PIC X(20).
007400           05  CRT-OBS-DATE              PIC X(10).
007500           05  CRT-OBS-VALUE             PIC S9(11)V9(4).
007600           05  FILLER                    PIC X(15).
007700      *
007800       FD  WAGE-IN-FILE
007900           LABEL RECORDS ARE STANDARD.
008000       01  HMP-WAGE-REC.
008100           05  WGE-SERIES-ID             PIC X(20).
008200           05  WGE-OBS-DATE              PIC X(10).
008300           05  WGE-OBS-VALUE             PIC S9(11)V9(4).
008400           05  FILLER                    PIC X(15).
008500      *
008600       FD  UNEMP-IN-FILE
008700           LABEL RECORDS ARE STANDARD.
008800       01  HMP-UNEMP-REC.
008900           05  UNE-SERIES-ID             PIC X(20).
009000           05  UNE-OBS-DATE              PIC X(10).
009100           05  UNE-OBS-VALUE             PIC S9(11)V9(4).
009200           05  FILLER                    PIC X(15).
009300      *
009400       FD  INFL-OUT-FILE
009500           LABEL RECORDS ARE STANDARD.
009600       COPY 'HMPNL4401-hmplps-panel.dd.cbl'.
009700      *
009800       WORKING-STORAGE SECTION.
009900      *
010000       01  WS-SWITCHES.
010100           05  WS-FEED-EOF-SW            PIC X(01) VALUE 'N'.
010200               88  WS-FEED-EOF               VALUE 'Y'.
010300           05  HMP-DEBUG-SWITCH          PIC X(01) VALUE 'N'.
010350           05  FILLER                    PIC X(05).
010400      *
010500       01  WS-COUNTERS.
010600           05  WS-CS-IX                  PIC S9(4) COMP VALUE ZERO.
010700           05  WS-SERIES-SUB             PIC S9(4) COMP VALUE ZERO.
010800           05  WS-PANEL-ROWS-WRITTEN     PIC S9(7) COMP VALUE ZERO.
010850           05  FILLER                    PIC X(05).
010900      *
011000      *    ONE MONTH AXIS PER SERIES - EACH OF THE FIVE INPUTS IS
011100      *    LOADED, CHANGE-STATTED AND WRITTEN INDEPENDENTLY, SO THE
011200      *    AXIS IS REBUILT FRESH FOR EACH PASS RATHER THAN CARRYING
011300      *    FIVE PARALLEL COLUMNS AS HMP1100/HMP1200 DO.
011400       01  WS-CS-TABLE.
011500           05  WS-CS-COUNT               PIC S9(4) COMP VALUE ZERO.
011600           05  WS-CS-ENTRY OCCURS 600 TIMES.
011700               10  WS-CS-DATE            PIC X(10).
011710               10  FILLER REDEFINES WS-CS-DATE.
011720                   15  WS-CS-DATE-YYYY   PIC 9(04).
011730                   15  FILLER            PIC X(01).
011740                   15  WS-CS-DATE-MM     PIC 9(02).
011750                   15  FILLER            PIC X(03).
011800               10  WS-CS-VALUE           PIC S9(9)V9(3) COMP-3.
011900               10  WS-CS-MOM             PIC S9(5)V9(3) COMP-3.
012000               10  WS-CS-MOM-FLAG        PIC X(01).
012100               10  WS-CS-YOY             PIC S9(5)V9(3) COMP-3.
012200               10  WS-CS-YOY-FLAG        PIC X(01).
012300               10  WS-CS-MA3             PIC S9(9)V9(3) COMP-3.
012900      *
013000      *    FEED-DRIVER TABLES - WHICH METRIC/UNIT/SOURCE TO STAMP ON
013100      *    THE OUTPUT, ONE ENTRY PER PASS, SAME ORDER AS THE FIVE
013200      *    LOAD-xxxx-RTN PARAGRAPHS BELOW.
013300       01  WS-SER-METRIC-NAMES.
013400           05  FILLER  PIC X(22) VALUE 'cpi_headline'.
013500           05  FILLER  PIC X(22) VALUE 'cpi_shelter'.
013600           05  FILLER  PIC X(22) VALUE 'cpi_rent'.
013700           05  FILLER  PIC X(22) VALUE 'wage_index'.
013800           05  FILLER  PIC X(22) VALUE 'unemployment_rate'.
013900       01  FILLER REDEFINES WS-SER-METRIC-NAMES.
014000           05  WS-SER-METRIC-TABLE OCCURS 5 TIMES PIC X(22).
014100       01  WS-SER-UNIT-NAMES.
014200           05  FILLER  PIC X(12) VALUE 'index'.
014300           05  FILLER  PIC X(12) VALUE 'index'.
014400           05  FILLER  PIC X(12) VALUE 'index'.
014500           05  FILLER  PIC X(12) VALUE 'cad_per_week'.
014600           05  FILLER  PIC X(12) VALUE 'pct'.
014700       01  FILLER REDEFINES WS-SER-UNIT-NAMES.
014800           05  WS-SER-UNIT-TABLE OCCURS 5 TIMES PIC X(12).
014900       01  WS-SER-SOURCE-NAMES.
015000           05  FILLER  PIC X(12) VALUE 'statscan'.
015100           05  FILLER  PIC X(12) VALUE 'statscan'.
015200           05  FILLER  PIC X(12) VALUE 'statscan'.
015300           05  FILLER  PIC X(12) VALUE 'statscan'.
015400           05  FILLER  PIC X(12) VALUE 'statscan'.
015500       01  FILLER REDEFINES WS-SER-SOURCE-NAMES.
015600           05  WS-SER-SOURCE-TABLE OCCURS 5 TIMES PIC X(12).
015700      *
015800       PROCEDURE DIVISION.
015900      *
016000       A010-MAIN-LINE.
016100           DISPLAY SPACES UPON CRT.
016200           DISPLAY '* * * *  H M P 1 3 0 0  -  INFLATION-LABOUR' UPON CRT.
016300           OPEN OUTPUT INFL-OUT-FILE.
016400           PERFORM EMIT-SERIES-RTN THRU EMIT-SERIES-RTN-EXIT
016500               VARYING WS-SERIES-SUB FROM 1 BY 1
016600               UNTIL WS-SERIES-SUB > 5.
016700           PERFORM END-RTN THRU END-RTN-EXIT.
016800           STOP RUN.
016900      *
017000      *    LOADS ONE FEED ACCORDING TO WS-SERIES-SUB, RUNS CHANGE
017100      *    STATS, WRITES ITS ROWS, THEN MOVES ON.  A FEED WITH NO
017200      *    ROWS AT ALL LEAVES WS-CS-COUNT ZERO AND THE WRITE PASS
017300      *    SIMPLY DOES NOTHING FOR IT.
017400       EMIT-SERIES-RTN.
017500           MOVE ZERO TO WS-CS-COUNT.
017600           IF WS-SERIES-SUB = 1
017700               PERFORM LOAD-CPIHD-RTN THRU LOAD-CPIHD-RTN-EXIT
017800           ELSE
017900           IF WS-SERIES-SUB = 2
018000               PERFORM LOAD-CPISH-RTN THRU LOAD-CPISH-RTN-EXIT
018100           ELSE
018200           IF WS-SERIES-SUB = 3
018300               PERFORM LOAD-CPIRT-RTN THRU LOAD-CPIRT-RTN-EXIT
018400           ELSE
018500           IF WS-SERIES-SUB = 4
018600               PERFORM LOAD-WAGE-RTN THRU LOAD-WAGE-RTN-EXIT
018700           ELSE
018800               PERFORM LOAD-UNEMP-RTN THRU LOAD-UNEMP-RTN-EXIT.
018900           IF WS-CS-COUNT = ZERO
019000               GO TO EMIT-SERIES-RTN-EXIT.
019100           PERFORM CHANGE-STATS-RTN THRU CHANGE-STATS-RTN-EXIT.
019200           PERFORM WRITE-SERIES-RTN THRU WRITE-SERIES-RTN-EXIT.
019300       EMIT-SERIES-RTN-EXIT.
019400           EXIT.
019500      *
019600       LOAD-CPIHD-RTN.
019700           MOVE 'N' TO WS-FEED-EOF-SW.
019800           OPEN INPUT CPIHD-IN-FILE.
019900           PERFORM LOAD-CPIHD-STEP THRU LOAD-CPIHD-STEP-EXIT
020000               UNTIL WS-FEED-EOF.
020100           CLOSE CPIHD-IN-FILE.
020200       LOAD-CPIHD-RTN-EXIT.
020300           EXIT.
020400      *
020500       LOAD-CPIHD-STEP.
020600           READ CPIHD-IN-FILE
020700               AT END
020800                   MOVE 'Y' TO WS-FEED-EOF-SW
020900               NOT AT END
021000                   ADD 1 TO WS-CS-COUNT
021100                   MOVE GOB-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
021200                   MOVE GOB-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
021300       LOAD-CPIHD-STEP-EXIT.
021400           EXIT.
021500      *
021600       LOAD-CPISH-RTN.
021700           MOVE 'N' TO WS-FEED-EOF-SW.
021800           OPEN INPUT CPISH-IN-FILE.
021900           PERFORM LOAD-CPISH-STEP THRU LOAD-CPISH-STEP-EXIT
022000               UNTIL WS-FEED-EOF.
022100           CLOSE CPISH-IN-FILE.
022200       LOAD-CPISH-RTN-EXIT.
022300           EXIT.
022400      *
022500       LOAD-CPISH-STEP.
022600           READ CPISH-IN-FILE
022700               AT END
022800                   MOVE 'Y' TO WS-FEED-EOF-SW
022900               NOT AT END
023000                   ADD 1 TO WS-CS-COUNT
023100                   MOVE CSH-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
023200                   MOVE CSH-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
023300       LOAD-CPISH-STEP-EXIT.
023400           EXIT.
023500      *
023600       LOAD-CPIRT-RTN.
023700           MOVE 'N' TO WS-FEED-EOF-SW.
023800           OPEN INPUT CPIRT-IN-FILE.
023900           PERFORM LOAD-CPIRT-STEP THRU LOAD-CPIRT-STEP-EXIT
024000               UNTIL WS-FEED-EOF.
024100           CLOSE CPIRT-IN-FILE.
024200       LOAD-CPIRT-RTN-EXIT.
024300           EXIT.
024400      *
024500       LOAD-CPIRT-STEP.
024600           READ CPIRT-IN-FILE
024700               AT END
024800                   MOVE 'Y' TO WS-FEED-EOF-SW
024900               NOT AT END
025000                   ADD 1 TO WS-CS-COUNT
025100                   MOVE CRT-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
025200                   MOVE CRT-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
025300       LOAD-CPIRT-STEP-EXIT.
025400           EXIT.
025500      *
025600       LOAD-WAGE-RTN.
025700           MOVE 'N' TO WS-FEED-EOF-SW.
025800           OPEN INPUT WAGE-IN-FILE.
025900           PERFORM LOAD-WAGE-STEP THRU LOAD-WAGE-STEP-EXIT
026000               UNTIL WS-FEED-EOF.
026100           CLOSE WAGE-IN-FILE.
026200       LOAD-WAGE-RTN-EXIT.
026300           EXIT.
026400      *
026500       LOAD-WAGE-STEP.
026600           READ WAGE-IN-FILE
026700               AT END
026800                   MOVE 'Y' TO WS-FEED-EOF-SW
026900               NOT AT END
027000                   ADD 1 TO WS-CS-COUNT
027100                   MOVE WGE-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
027200                   MOVE WGE-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
027300       LOAD-WAGE-STEP-EXIT.
027400           EXIT.
027500      *
027600       LOAD-UNEMP-RTN.
027700           MOVE 'N' TO WS-FEED-EOF-SW.
027800           OPEN INPUT UNEMP-IN-FILE.
027900           PERFORM LOAD-UNEMP-STEP THRU LOAD-UNEMP-STEP-EXIT
028000               UNTIL WS-FEED-EOF.
028100           CLOSE UNEMP-IN-FILE.
028200       LOAD-UNEMP-RTN-EXIT.
028300           EXIT.
028400      *
028500       LOAD-UNEMP-STEP.
028600           READ UNEMP-IN-FILE
028700               AT END
028800                   MOVE 'Y' TO WS-FEED-EOF-SW
028900               NOT AT END
029000                   ADD 1 TO WS-CS-COUNT
029100                   MOVE UNE-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
029200                   MOVE UNE-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
029300       LOAD-UNEMP-STEP-EXIT.
029400           EXIT.
029500      *
029600      *    CHANGE-STATS-RTN - SHARED HOUSE ROUTINE, 3-DECIMAL VARIANT.
029700       CHANGE-STATS-RTN.
029800           PERFORM CHANGE-STATS-STEP THRU CHANGE-STATS-STEP-EXIT
029900               VARYING WS-CS-IX FROM 1 BY 1
030000               UNTIL WS-CS-IX > WS-CS-COUNT.
030100       CHANGE-STATS-RTN-EXIT.
030200           EXIT.
030300      *
030400       CHANGE-STATS-STEP.
030500           PERFORM CS-MA3-RTN THRU CS-MA3-RTN-EXIT.
030600           PERFORM CS-MOM-RTN THRU CS-MOM-RTN-EXIT.
030700           PERFORM CS-YOY-RTN THRU CS-YOY-RTN-EXIT.
030800       CHANGE-STATS-STEP-EXIT.
030900           EXIT.
031000      *
031100       CS-MA3-RTN.
031200           IF WS-CS-IX = 1
031300               MOVE WS-CS-VALUE (1) TO WS-CS-MA3 (1)
031400           ELSE
031500           IF WS-CS-IX = 2
031600               COMPUTE WS-CS-MA3 (2) ROUNDED =
031700                   (WS-CS-VALUE (1) + WS-CS-VALUE (2)) / 2
031800           ELSE
031900               COMPUTE WS-CS-MA3 (WS-CS-IX) ROUNDED =
032000                   (WS-CS-VALUE (WS-CS-IX - 2)
032100                  + WS-CS-VALUE (WS-CS-IX - 1)
032200                  + WS-CS-VALUE (WS-CS-IX)) / 3.
032300       CS-MA3-RTN-EXIT.
032400           EXIT.
032500      *
032600       CS-MOM-RTN.
032700           IF WS-CS-IX = 1
032800               MOVE 'Y' TO WS-CS-MOM-FLAG (1)
032900           ELSE
033000           IF WS-CS-VALUE (WS-CS-IX - 1) = ZERO
033100               MOVE 'Y' TO WS-CS-MOM-FLAG (WS-CS-IX)
033200           ELSE
033300               COMPUTE WS-CS-MOM (WS-CS-IX) ROUNDED =
033400                   (WS-CS-VALUE (WS-CS-IX) /
033500                    WS-CS-VALUE (WS-CS-IX - 1) - 1) * 100
033600               MOVE 'N' TO WS-CS-MOM-FLAG (WS-CS-IX).
033700       CS-MOM-RTN-EXIT.
033800           EXIT.
033900      *
034000       CS-YOY-RTN.
034100           IF WS-CS-IX < 13
034200               MOVE 'Y' TO WS-CS-YOY-FLAG (WS-CS-IX)
034300           ELSE
034400           IF WS-CS-VALUE (WS-CS-IX - 12) = ZERO
034500               MOVE 'Y' TO WS-CS-YOY-FLAG (WS-CS-IX)
034600           ELSE
034700               COMPUTE WS-CS-YOY (WS-CS-IX) ROUNDED =
034800                   (WS-CS-VALUE (WS-CS-IX) /
034900                    WS-CS-VALUE (WS-CS-IX - 12) - 1) * 100
035000               MOVE 'N' TO WS-CS-YOY-FLAG (WS-CS-IX).
035100       CS-YOY-RTN-EXIT.
035200           EXIT.
035300      *
035400       WRITE-SERIES-RTN.
035500           PERFORM WRITE-SERIES-STEP THRU WRITE-SERIES-STEP-EXIT
035600               VARYING WS-CS-IX FROM 1 BY 1
035700               UNTIL WS-CS-IX > WS-CS-COUNT.
035800       WRITE-SERIES-RTN-EXIT.
035900           EXIT.
036000      *
036100       WRITE-SERIES-STEP.
036200           MOVE SPACES TO HMP-PANEL-REC.
036300           MOVE WS-CS-DATE (WS-CS-IX) TO PNL-DATE.
036400           MOVE 'canada'              TO PNL-REGION.
036500           MOVE 'all'                 TO PNL-SEGMENT.
036600           MOVE WS-CS-VALUE    (WS-CS-IX) TO PNL-VALUE.
036700           MOVE WS-CS-MOM      (WS-CS-IX) TO PNL-MOM-PCT.
036800           MOVE WS-CS-MOM-FLAG (WS-CS-IX) TO PNL-MOM-NULL-FLAG.
036900           MOVE WS-CS-YOY      (WS-CS-IX) TO PNL-YOY-PCT.
037000           MOVE WS-CS-YOY-FLAG (WS-CS-IX) TO PNL-YOY-NULL-FLAG.
037100           MOVE WS-CS-MA3      (WS-CS-IX) TO PNL-MA3.
037200           MOVE WS-SER-METRIC-TABLE (WS-SERIES-SUB) TO PNL-METRIC.
037300           MOVE WS-SER-UNIT-TABLE   (WS-SERIES-SUB) TO PNL-UNIT.
037400           MOVE WS-SER-SOURCE-TABLE (WS-SERIES-SUB) TO PNL-SOURCE.
037500           WRITE HMP-PANEL-REC.
037600           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
037700       WRITE-SERIES-STEP-EXIT.
037800           EXIT.
037900      *
038000       END-RTN.
038100           CLOSE INFL-OUT-FILE.
038200           DISPLAY 'HMP1300 INFLATION-LABOUR - ROWS WRITTEN: ' UPON CRT.
038300           DISPLAY WS-PANEL-ROWS-WRITTEN UPON CRT.
038400       END-RTN-EXIT.
038500           EXIT.
