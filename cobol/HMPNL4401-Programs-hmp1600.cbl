000100      *****************************************************************
000200      *  IDENTIFICATION DIVISION                                      *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     HMP1600.
000600       AUTHOR.         K A FERREIRA.
000700       INSTALLATION.   HOUSING DASHBOARD UNIT - BATCH SYSTEMS.
000800       DATE-WRITTEN.   09/23/85.
000900       DATE-COMPILED.  09/23/85.
001000       SECURITY.       UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100      *****************************************************************
001200      *  HMP1600  -  RENTALS GENERATOR                                *
001300      *  FOUR CITIES (TORONTO, VANCOUVER, MONTREAL, CALGARY), THREE    *
001400      *  BEDROOM SEGMENTS (BACHELOR, 1BD, 2BD).  FOR EACH CITY WE      *
001500      *  PASS THROUGH RENT LEVEL AND VACANCY RATE, EXTEND THE ANNUAL   *
001600      *  RENTER-INCOME TABLE TWO YEARS ON THE NATIONAL RENT-CPI YOY,   *
001700      *  DERIVE RENT-TO-INCOME AGAINST THAT EXTENDED TABLE, AND FOR    *
001800      *  THE 2BD SEGMENT ONLY DERIVE PRICE-TO-RENT AGAINST THE         *
001900      *  MATCHING PRICES-PANEL APARTMENT AVERAGE PRICE.  ALL FOUR      *
002000      *  RENTALS METRICS ARE ROUNDED TO TWO DECIMALS, NOT THE USUAL    *
002100      *  THREE, AND YOY FALLS BACK TO A LAG-1 COMPARISON WHENEVER A    *
002200      *  SERIES HAS FEWER THAN 13 OBSERVATIONS ON FILE.                *
002300      *-----------------------------------------------------------------
002400      *  CHANGE LOG                                                   *
002500      *  85 09 23  KAF  ORIGINAL PROGRAM - RENT LEVEL AND VACANCY ONLY *
002600      *                 NO INCOME TIE-IN YET                          *
002700      *  87 03 11  KAF  RENT-TO-INCOME ADDED AGAINST THE FIRST RENTER- *
002800      *                 INCOME FEED DELIVERED BY THE CENSUS UNIT       *
002900      *  88 07 30  KAF  INCOME TABLE WIDENED TO OCCURS 20 TO COVER THE *
003000      *                 FULL 2006-2023 RANGE PLUS TWO EXTENSION YEARS  *
003100      *  90 06 04  DCL  INCOME TABLE EXTENSION ADDED - TWO-YEAR FORWARD*
003200      *                 ESTIMATE TIED TO NATIONAL RENT CPI, TKT RN-0012*
003300      *  92 11 18  RJM  PRICE-TO-RENT ADDED FOR THE FOUR PRICES-PANEL  *
003400      *                 CITIES, 2BD RENT ONLY PER UNIT SPEC            *
003500      *  94 04 02  RJM  ROUNDING STANDARDIZED TO TWO DECIMALS ACROSS   *
003600      *                 ALL FOUR RENTALS METRICS                      *
003700      *  96 02 27  KAF  YOY FALLBACK TO LAG-1 ADDED FOR SERIES UNDER   *
003800      *                 13 MONTHS OF HISTORY                          *
003900      *  98 12 08  DCL  Y2K REVIEW - RENT-CPI YEAR MATCH USES 4-DIGIT  *
004000      *                 TEXT YEAR, NO 2-DIGIT LOGIC PRESENT, SIGNED    *
004100      *                 OFF PER HMP-Y2K-09                             *
004200      *  99 01 15  DCL  Y2K FOLLOW-UP - CONFIRMED NATIONAL CPI TABLE   *
004300      *                 HANDLES THE CENTURY ROLLOVER CORRECTLY         *
004400      *  01 05 14  RJM  DYNAMIC FILE ASSIGNMENT FOR ALL NINETEEN FEEDS *
004500      *  05 09 02  KAF  INTERNAL SOURCE TAG ADDED FOR THE TWO BLENDED  *
004600      *                 RATIOS (RENT-TO-INCOME, PRICE-TO-RENT) SO THE  *
004700      *                 OUTPUT DOESN'T ATTRIBUTE A CROSS-FEED FIGURE   *
004800      *                 TO A SINGLE AGENCY, TKT RN-0041                *
004900      *****************************************************************
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM
005400           CONSOLE IS CRT
005500           CLASS NUMERIC-SIGN IS '+' '-'
005600           UPSI-0, ON STATUS IS HMP-DEBUG-ON
005700                   OFF STATUS IS HMP-DEBUG-OFF.
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000           SELECT RNTINC-IN-FILE  ASSIGN TO DYNAMIC HMPRININ
006100                  ORGANIZATION IS LINE SEQUENTIAL.
006200           SELECT PRICES-IN-FILE  ASSIGN TO DYNAMIC HMPPRCIN
006300                  ORGANIZATION IS LINE SEQUENTIAL.
006400           SELECT INFL-IN-FILE    ASSIGN TO DYNAMIC HMPCPRIN
006500                  ORGANIZATION IS LINE SEQUENTIAL.
006600           SELECT RENT-TOR-BA-FILE ASSIGN TO DYNAMIC HMPRTBIN
006700                  ORGANIZATION IS LINE SEQUENTIAL.
006800           SELECT RENT-TOR-1B-FILE ASSIGN TO DYNAMIC HMPRT1IN
006900                  ORGANIZATION IS LINE SEQUENTIAL.
007000           SELECT RENT-TOR-2B-FILE ASSIGN TO DYNAMIC HMPRT2IN
007100                  ORGANIZATION IS LINE SEQUENTIAL.
007200           SELECT RENT-VAN-BA-FILE ASSIGN TO DYNAMIC HMPRVBIN
007300                  ORGANIZATION IS LINE SEQUENTIAL.
007400           SELECT RENT-VAN-1B-FILE ASSIGN TO DYNAMIC HMPRV1IN
007500                  ORGANIZATION IS LINE SEQUENTIAL.
007600           SELECT RENT-VAN-2B-FILE ASSIGN TO DYNAMIC HMPRV2IN
007700                  ORGANIZATION IS LINE SEQUENTIAL.
007800           SELECT RENT-MTL-BA-FILE ASSIGN TO DYNAMIC HMPRMBIN
007900                  ORGANIZATION IS LINE SEQUENTIAL.
008000           SELECT RENT-MTL-1B-FILE ASSIGN TO DYNAMIC HMPRM1IN
008100                  ORGANIZATION IS LINE SEQUENTIAL.
008200           SELECT RENT-MTL-2B-FILE ASSIGN TO DYNAMIC HMPRM2IN
008300                  ORGANIZATION IS LINE SEQUENTIAL.
008400           SELECT RENT-CGY-BA-FILE ASSIGN TO DYNAMIC HMPRCBIN
008500                  ORGANIZATION IS LINE SEQUENTIAL.
008600           SELECT RENT-CGY-1B-FILE ASSIGN TO DYNAMIC HMPRC1IN
008700                  ORGANIZATION IS LINE SEQUENTIAL.
008800           SELECT RENT-CGY-2B-FILE ASSIGN TO DYNAMIC HMPRC2IN
008900                  ORGANIZATION IS LINE SEQUENTIAL.
009000           SELECT VAC-TOR-FILE     ASSIGN TO DYNAMIC HMPVTOIN
009100                  ORGANIZATION IS LINE SEQUENTIAL.
009200           SELECT VAC-VAN-FILE     ASSIGN TO DYNAMIC HMPVVAIN
009300                  ORGANIZATION IS LINE SEQUENTIAL.
009400           SELECT VAC-MTL-FILE     ASSIGN TO DYNAMIC HMPVMTIN
009500                  ORGANIZATION IS LINE SEQUENTIAL.
009600           SELECT VAC-CGY-FILE     ASSIGN TO DYNAMIC HMPVCAIN
009700                  ORGANIZATION IS LINE SEQUENTIAL.
009800           SELECT RENT-OUT-FILE    ASSIGN TO DYNAMIC HMPRNOUT
009900                  ORGANIZATION IS LINE SEQUENTIAL.
010000      *
010100       DATA DIVISION.
010200       FILE SECTION.
010300      *
010400       FD  RNTINC-IN-FILE
010500           LABEL RECORDS ARE STANDARD.
010600       COPY 'HMPNL4401-hmplps-rntinc.dd.cbl'.
010700      *
010800      *    PRICES-IN-FILE AND INFL-IN-FILE ARE HMP1000'S AND HMP1300'S
010900      *    OWN PER-TAB PANEL OUTPUT, RE-READ HERE AS INPUT.  THE PANEL
011000      *    COPYBOOK'S OWN FIELD NAMES CARRY THE PNL- PREFIX AND THE
011100      *    01-LEVEL HMP-PANEL-REC IS ALREADY TAKEN BY OUR OWN OUTPUT
011200      *    FD BELOW, SO THESE TWO ARE RETYPED HERE FIELD FOR FIELD,
011300      *    SAME WIDTHS AND ORDER, UNDER THEIR OWN PREFIX.
011400       FD  PRICES-IN-FILE
011500           LABEL RECORDS ARE STANDARD.
011600       01  HMP-PRCIN-REC.
011700           05  PRC-DATE                  PIC X(10).
011800           05  PRC-REGION                PIC X(18).
011900           05  PRC-SEGMENT               PIC X(12).
012000           05  PRC-METRIC                PIC X(30).
012100           05  PRC-UNIT                  PIC X(12).
012200           05  PRC-SOURCE                PIC X(30).
012300           05  PRC-VALUE                 PIC S9(9)V9(3).
012400           05  PRC-MOM-PCT               PIC S9(5)V9(3).
012500           05  PRC-MOM-NULL-FLAG         PIC X(01).
012600           05  PRC-YOY-PCT               PIC S9(5)V9(3).
012700           05  PRC-YOY-NULL-FLAG         PIC X(01).
012800           05  PRC-MA3                   PIC S9(9)V9(3).
012900           05  FILLER                    PIC X(46).
013000      *
013100       FD  INFL-IN-FILE
013200           LABEL RECORDS ARE STANDARD.
013300       01  HMP-INFIN-REC.
013400           05  INF-DATE                  PIC X(10).
013500           05  INF-REGION                PIC X(18).
013600           05  INF-SEGMENT               PIC X(12).
013700           05  INF-METRIC                PIC X(30).
013800           05  INF-UNIT                  PIC X(12).
013900           05  INF-SOURCE                PIC X(30).
014000           05  INF-VALUE                 PIC S9(9)V9(3).
014100           05  INF-MOM-PCT               PIC S9(5)V9(3).
014200           05  INF-MOM-NULL-FLAG         PIC X(01).
014300           05  INF-YOY-PCT               PIC S9(5)V9(3).
014400           05  INF-YOY-NULL-FLAG         PIC X(01).
014500           05  INF-MA3                   PIC S9(9)V9(3).
014600           05  FILLER                    PIC X(46).
014700      *
014800       FD  RENT-TOR-BA-FILE
014900           LABEL RECORDS ARE STANDARD.
015000       01  HMP-RTB-REC.
015100           05  RTB-SERIES-ID             PIC X(20).
015200           05  RTB-OBS-DATE              PIC X(10).
015300           05  RTB-OBS-VALUE             PIC S9(11)V9(4).
015400           05  FILLER                    PIC X(15).
015500      *
015600       FD  RENT-TOR-1B-FILE
015700           LABEL RECORDS ARE STANDARD.
015800       01  HMP-RT1-REC.
015900           05  RT1-SERIES-ID             PIC X(20).
016000           05  RT1-OBS-DATE              PIC X(10).
016100           05  RT1-OBS-VALUE             PIC S9(11)V9(4).
016200           05  FILLER                    PIC X(15).
016300      *
016400       FD  RENT-TOR-2B-FILE
016500           LABEL RECORDS ARE STANDARD.
016600       01  HMP-RT2-REC.
016700           05  RT2-SERIES-ID             PIC X(20).
016800           05  RT2-OBS-DATE              PIC X(10).
016900           05  RT2-OBS-VALUE             PIC S9(11)V9(4).
017000           05  FILLER                    PIC X(15).
017100      *
017200       FD  RENT-VAN-BA-FILE
017300           LABEL RECORDS ARE STANDARD.
017400       01  HMP-RVB-REC.
017500           05  RVB-SERIES-ID             PIC X(20).
017600           05  RVB-OBS-DATE              PIC X(10).
017700           05  RVB-OBS-VALUE             PIC S9(11)V9(4).
017800           05  FILLER                    PIC X(15).
017900      *
018000       FD  RENT-VAN-1B-FILE
018100           LABEL RECORDS ARE STANDARD.
018200       01  HMP-RV1-REC.
018300           05  RV1-SERIES-ID             PIC X(20).
018400           05  RV1-OBS-DATE              PIC X(10).
018500           05  RV1-OBS-VALUE             PIC S9(11)V9(4).
018600           05  FILLER                    PIC X(15).
018700      *
018800       FD  RENT-VAN-2B-FILE
018900           LABEL RECORDS ARE STANDARD.
019000       01  HMP-RV2-REC.
019100           05  RV2-SERIES-ID             PIC X(20).
019200           05  RV2-OBS-DATE              PIC X(10).
019300           05  RV2-OBS-VALUE             PIC S9(11)V9(4).
019400           05  FILLER                    PIC X(15).
019500      *
019600       FD  RENT-MTL-BA-FILE
019700           LABEL RECORDS ARE STANDARD.
019800       01  HMP-RMB-REC.
019900           05  RMB-SERIES-ID             PIC X(20).
020000           05  RMB-OBS-DATE              PIC X(10).
020100           05  RMB-OBS-VALUE             PIC S9(11)V9(4).
020200           05  FILLER                    PIC X(15).
020300      *
020400       FD  RENT-MTL-1B-FILE
020500           LABEL RECORDS ARE STANDARD.
020600       01  HMP-RM1-REC.
020700           05  RM1-SERIES-ID             PIC X(20).
020800           05  RM1-OBS-DATE              PIC X(10).
020900           05  RM1-OBS-VALUE             PIC S9(11)V9(4).
021000           05  FILLER                    PIC X(15).
021100      *
021200       FD  RENT-MTL-2B-FILE
021300           LABEL RECORDS ARE STANDARD.
021400       01  HMP-RM2-REC.
021500           05  RM2-SERIES-ID             PIC X(20).
021600           05  RM2-OBS-DATE              PIC X(10).
021700           05  RM2-OBS-VALUE             PIC S9(11)V9(4).
021800           05  FILLER                    PIC X(15).
021900      *
022000       FD  RENT-CGY-BA-FILE
022100           LABEL RECORDS ARE STANDARD.
022200       01  HMP-RCB-REC.
022300           05  RCB-SERIES-ID             PIC X(20).
022400           05  RCB-OBS-DATE              PIC X(10).
022500           05  RCB-OBS-VALUE             PIC S9(11)V9(4).
022600           05  FILLER                    PIC X(15).
022700      *
022800       FD  RENT-CGY-1B-FILE
022900           LABEL RECORDS ARE STANDARD.
023000       01  HMP-RC1-REC.
023100           05  RC1-SERIES-ID             PIC X(20).
023200           05  RC1-OBS-DATE              PIC X(10).
023300           05  RC1-OBS-VALUE             PIC S9(11)V9(4).
023400           05  FILLER                    PIC X(15).
023500      *
023600       FD  RENT-CGY-2B-FILE
023700           LABEL RECORDS ARE STANDARD.
023800       01  HMP-RC2-REC.
023900           05  RC2-SERIES-ID             PIC X(20).
024000           05  RC2-OBS-DATE              PIC X(10).
024100           05  RC2-OBS-VALUE             PIC S9(11)V9(4).
024200           05  FILLER                    PIC X(15).
024300      *
024400       FD  VAC-TOR-FILE
024500           LABEL RECORDS ARE STANDARD.
024600       01  HMP-VTO-REC.
024700           05  VTO-SERIES-ID             PIC X(20).
024800           05  VTO-OBS-DATE              PIC X(10).
024900           05  VTO-OBS-VALUE             PIC S9(11)V9(4).
025000           05  FILLER                    PIC X(15).
025100      *
025200       FD  VAC-VAN-FILE
025300           LABEL RECORDS ARE STANDARD.
025400       01  HMP-VVA-REC.
025500           05  VVA-SERIES-ID             PIC X(20).
025600           05  VVA-OBS-DATE              PIC X(10).
025700           05  VVA-OBS-VALUE             PIC S9(11)V9(4).
025800           05  FILLER                    PIC X(15).
025900      *
026000       FD  VAC-MTL-FILE
026100           LABEL RECORDS ARE STANDARD.
026200       01  HMP-VMT-REC.
026300           05  VMT-SERIES-ID             PIC X(20).
026400           05  VMT-OBS-DATE              PIC X(10).
026500           05  VMT-OBS-VALUE             PIC S9(11)V9(4).
026600           05  FILLER                    PIC X(15).
026700      *
026800       FD  VAC-CGY-FILE
026900           LABEL RECORDS ARE STANDARD.
027000       01  HMP-VCA-REC.
027100           05  VCA-SERIES-ID             PIC X(20).
027200           05  VCA-OBS-DATE              PIC X(10).
027300           05  VCA-OBS-VALUE             PIC S9(11)V9(4).
027400           05  FILLER                    PIC X(15).
027500      *
027600       FD  RENT-OUT-FILE
027700           LABEL RECORDS ARE STANDARD.
027800       COPY 'HMPNL4401-hmplps-panel.dd.cbl'.
027900      *
028000       WORKING-STORAGE SECTION.
028100      *
028200       01  WS-SWITCHES.
028300           05  WS-FEED-EOF-SW            PIC X(01) VALUE 'N'.
028400               88  WS-FEED-EOF               VALUE 'Y'.
028500           05  WS-FOUND-SW               PIC X(01) VALUE 'N'.
028600               88  WS-FOUND                  VALUE 'Y'.
028700           05  HMP-DEBUG-SWITCH          PIC X(01) VALUE 'N'.
028750           05  FILLER                    PIC X(05).
028800      *
028900       01  WS-COUNTERS.
029000           05  WS-CITY-SUB               PIC S9(4) COMP VALUE ZERO.
029100           05  WS-SEG-SUB                PIC S9(4) COMP VALUE ZERO.
029200           05  WS-CS-IX                  PIC S9(4) COMP VALUE ZERO.
029300           05  WS-CS2-IX                 PIC S9(4) COMP VALUE ZERO.
029400           05  WS-INC-IX                 PIC S9(4) COMP VALUE ZERO.
029500           05  WS-SCAN-IX                PIC S9(4) COMP VALUE ZERO.
029600           05  WS-YEAR-SUB               PIC S9(4) COMP VALUE ZERO.
029700           05  WS-PANEL-ROWS-WRITTEN     PIC S9(7) COMP VALUE ZERO.
029750           05  FILLER                    PIC X(05).
029800      *
029900      *    WS-CS-TABLE HOLDS THE RAW SERIES CURRENTLY BEING WORKED -
030000      *    A CITY'S RENT LEVEL OR VACANCY RATE.  ALL FOUR RENTALS
030100      *    METRICS ARE ROUNDED TO TWO DECIMALS, NOT THE USUAL THREE
030200      *    CARRIED ELSEWHERE IN THIS SYSTEM - TKT RN-0018.
030300       01  WS-CS-TABLE.
030400           05  WS-CS-COUNT               PIC S9(4) COMP VALUE ZERO.
030500           05  WS-CS-ENTRY OCCURS 600 TIMES.
030600               10  WS-CS-DATE            PIC X(10).
030610               10  FILLER REDEFINES WS-CS-DATE.
030620                   15  WS-CS-DATE-YYYY   PIC 9(04).
030630                   15  FILLER            PIC X(01).
030640                   15  WS-CS-DATE-MM     PIC 9(02).
030650                   15  FILLER            PIC X(03).
030700               10  WS-CS-VALUE           PIC S9(7)V9(2) COMP-3.
030800               10  WS-CS-MOM             PIC S9(5)V9(2) COMP-3.
030900               10  WS-CS-MOM-FLAG        PIC X(01).
031000               10  WS-CS-YOY             PIC S9(5)V9(2) COMP-3.
031100               10  WS-CS-YOY-FLAG        PIC X(01).
031200               10  WS-CS-MA3             PIC S9(7)V9(2) COMP-3.
031800      *
031900      *    WS-CS2-TABLE HOLDS WHICHEVER DERIVED RATIO IS CURRENT -
032000      *    PRICE-TO-RENT THEN RENT-TO-INCOME FOR THE 2BD SEGMENT, OR
032100      *    RENT-TO-INCOME ALONE FOR THE OTHER TWO SEGMENTS.  THE RAW
032200      *    SERIES IN WS-CS-TABLE IS LEFT UNTOUCHED WHILE THIS ONE IS
032300      *    BUILT, SO BOTH DERIVATIONS CAN DRAW ON IT IN TURN.
032400       01  WS-CS2-TABLE.
032500           05  WS-CS2-COUNT              PIC S9(4) COMP VALUE ZERO.
032600           05  WS-CS2-ENTRY OCCURS 600 TIMES.
032700               10  WS-CS2-DATE           PIC X(10).
032800               10  WS-CS2-VALUE          PIC S9(7)V9(2) COMP-3.
032900               10  WS-CS2-MOM            PIC S9(5)V9(2) COMP-3.
033000               10  WS-CS2-MOM-FLAG       PIC X(01).
033100               10  WS-CS2-YOY            PIC S9(5)V9(2) COMP-3.
033200               10  WS-CS2-YOY-FLAG       PIC X(01).
033300               10  WS-CS2-MA3            PIC S9(7)V9(2) COMP-3.
033350               10  FILLER                PIC X(05).
033400      *
033500      *    NATIONAL RENT-CPI YOY, LOADED ONCE FROM HMP1300'S OUTPUT AND
033600      *    HELD FOR EVERY CITY'S INCOME EXTENSION.
033700       01  WS-NATCPI-TABLE.
033800           05  WS-NATCPI-COUNT           PIC S9(4) COMP VALUE ZERO.
033900           05  WS-NATCPI-ENTRY OCCURS 600 TIMES.
034000               10  WS-NATCPI-DATE        PIC X(10).
034100               10  WS-NATCPI-YOY         PIC S9(5)V9(3) COMP-3.
034200               10  WS-NATCPI-YOY-FLAG    PIC X(01).
034300               10  FILLER REDEFINES WS-NATCPI-DATE.
034400                   15  WS-NATCPI-YYYY    PIC 9(04).
034500                   15  FILLER            PIC X(06).
034600      *
034700      *    PRICES-PANEL APARTMENT AVERAGE PRICE FOR THE CURRENT CITY'S
034800      *    MAPPED REGION ONLY - RELOADED AND REFILTERED EACH CITY PASS.
034900       01  WS-PRICE-TABLE.
035000           05  WS-PRICE-COUNT            PIC S9(4) COMP VALUE ZERO.
035100           05  WS-PRICE-ENTRY OCCURS 600 TIMES.
035200               10  WS-PRICE-DATE         PIC X(10).
035300               10  WS-PRICE-VALUE        PIC S9(9)V9(3) COMP-3.
035350               10  FILLER                PIC X(05).
035400      *
035500      *    ANNUAL RENTER-INCOME TABLE FOR THE CURRENT CITY, RELOADED
035600      *    EACH CITY PASS AND THEN EXTENDED TWO YEARS BY
035700      *    EXTEND-INCOME-RTN BELOW.
035800       01  WS-INCOME-TABLE.
035900           05  WS-INC-COUNT              PIC S9(4) COMP VALUE ZERO.
036000           05  WS-INC-ENTRY OCCURS 20 TIMES.
036100               10  WS-INC-YEAR           PIC 9(04).
036200               10  WS-INC-VALUE          PIC S9(9)V9(02) COMP-3.
036250               10  FILLER                PIC X(05).
036300      *
036400      *    CITY / SEGMENT / PRICE-REGION DRIVER TABLES - ONE ENTRY PER
036500      *    WS-CITY-SUB (1-4) OR WS-SEG-SUB (1-3).
036600       01  WS-CITY-NAMES.
036700           05  FILLER  PIC X(18) VALUE 'toronto'.
036800           05  FILLER  PIC X(18) VALUE 'vancouver'.
036900           05  FILLER  PIC X(18) VALUE 'montreal'.
037000           05  FILLER  PIC X(18) VALUE 'calgary'.
037100       01  FILLER REDEFINES WS-CITY-NAMES.
037200           05  WS-CITY-TABLE OCCURS 4 TIMES PIC X(18).
037300       01  WS-PRICE-REGION-NAMES.
037400           05  FILLER  PIC X(18) VALUE 'greater_toronto'.
037500           05  FILLER  PIC X(18) VALUE 'greater_vancouver'.
037600           05  FILLER  PIC X(18) VALUE 'montreal'.
037700           05  FILLER  PIC X(18) VALUE 'calgary'.
037800       01  FILLER REDEFINES WS-PRICE-REGION-NAMES.
037900           05  WS-PRICE-REGION-TABLE OCCURS 4 TIMES PIC X(18).
038000       01  WS-SEG-NAMES.
038100           05  FILLER  PIC X(12) VALUE 'bachelor'.
038200           05  FILLER  PIC X(12) VALUE '1bd'.
038300           05  FILLER  PIC X(12) VALUE '2bd'.
038400       01  FILLER REDEFINES WS-SEG-NAMES.
038500           05  WS-SEG-TABLE OCCURS 3 TIMES PIC X(12).
038600      *
038700       01  WS-WORK-FIELDS.
039000           05  WS-LAST-NATCPI-YOY        PIC S9(5)V9(3) COMP-3.
039100           05  WS-LAST-NATCPI-FOUND-SW   PIC X(01) VALUE 'N'.
039150           05  FILLER                    PIC X(05).
039200      *
039300       PROCEDURE DIVISION.
039400      *
039500       A010-MAIN-LINE.
039600           DISPLAY SPACES UPON CRT.
039700           DISPLAY '* * * *  H M P 1 6 0 0  -  RENTALS' UPON CRT.
039800           OPEN OUTPUT RENT-OUT-FILE.
039900           PERFORM LOAD-NATCPI-RTN THRU LOAD-NATCPI-RTN-EXIT.
040000           PERFORM CITY-PASS-RTN THRU CITY-PASS-RTN-EXIT
040100               VARYING WS-CITY-SUB FROM 1 BY 1
040200               UNTIL WS-CITY-SUB > 4.
040300           PERFORM END-RTN THRU END-RTN-EXIT.
040400           STOP RUN.
040500      *
040600      *    LOAD-NATCPI-RTN - NATIONAL RENT-CPI YOY, ONE PASS, SHARED BY
040700      *    EVERY CITY'S INCOME EXTENSION.
040800       LOAD-NATCPI-RTN.
040900           MOVE 'N' TO WS-FEED-EOF-SW.
041000           MOVE ZERO TO WS-NATCPI-COUNT.
041100           OPEN INPUT INFL-IN-FILE.
041200           PERFORM LOAD-NATCPI-STEP THRU LOAD-NATCPI-STEP-EXIT
041300               UNTIL WS-FEED-EOF.
041400           CLOSE INFL-IN-FILE.
041500       LOAD-NATCPI-RTN-EXIT.
041600           EXIT.
041700      *
041800       LOAD-NATCPI-STEP.
041900           READ INFL-IN-FILE
042000               AT END
042100                   MOVE 'Y' TO WS-FEED-EOF-SW
042200               NOT AT END
042300                   IF INF-METRIC = 'cpi_rent' AND INF-REGION = 'canada'
042400                       ADD 1 TO WS-NATCPI-COUNT
042500                       MOVE INF-DATE          TO WS-NATCPI-DATE
042600                                                  (WS-NATCPI-COUNT)
042700                       MOVE INF-YOY-PCT       TO WS-NATCPI-YOY
042800                                                  (WS-NATCPI-COUNT)
042900                       MOVE INF-YOY-NULL-FLAG TO WS-NATCPI-YOY-FLAG
043000                                                  (WS-NATCPI-COUNT).
043100       LOAD-NATCPI-STEP-EXIT.
043200           EXIT.
043300      *
043400      *    CITY-PASS-RTN - ONE CITY, FOUR OUTPUT METRIC TYPES.
043500       CITY-PASS-RTN.
043600           PERFORM LOAD-INCOME-RTN THRU LOAD-INCOME-RTN-EXIT.
043700           PERFORM EXTEND-INCOME-RTN THRU EXTEND-INCOME-RTN-EXIT.
043800           PERFORM LOAD-PRICE-RTN THRU LOAD-PRICE-RTN-EXIT.
043900           PERFORM SEG-PASS-RTN THRU SEG-PASS-RTN-EXIT
044000               VARYING WS-SEG-SUB FROM 1 BY 1
044100               UNTIL WS-SEG-SUB > 3.
044200           PERFORM VACANCY-PASS-RTN THRU VACANCY-PASS-RTN-EXIT.
044300       CITY-PASS-RTN-EXIT.
044400           EXIT.
044500      *
044600      *    LOAD-INCOME-RTN - ANNUAL RENTER INCOME FOR THE CURRENT CITY,
044700      *    REREAD FROM THE TOP OF THE SHARED FEED EACH CITY PASS AND
044800      *    FILTERED ON RIN-REGION.
044900       LOAD-INCOME-RTN.
045000           MOVE 'N' TO WS-FEED-EOF-SW.
045100           MOVE ZERO TO WS-INC-COUNT.
045200           OPEN INPUT RNTINC-IN-FILE.
045300           PERFORM LOAD-INCOME-STEP THRU LOAD-INCOME-STEP-EXIT
045400               UNTIL WS-FEED-EOF.
045500           CLOSE RNTINC-IN-FILE.
045600       LOAD-INCOME-RTN-EXIT.
045700           EXIT.
045800      *
045900       LOAD-INCOME-STEP.
046000           READ RNTINC-IN-FILE
046100               AT END
046200                   MOVE 'Y' TO WS-FEED-EOF-SW
046300               NOT AT END
046400                   IF RIN-REGION = WS-CITY-TABLE (WS-CITY-SUB)
046500                       ADD 1 TO WS-INC-COUNT
046600                       MOVE RIN-YEAR   TO WS-INC-YEAR  (WS-INC-COUNT)
046700                       MOVE RIN-INCOME TO WS-INC-VALUE (WS-INC-COUNT).
046800       LOAD-INCOME-STEP-EXIT.
046900           EXIT.
047000      *
047100      *    EXTEND-INCOME-RTN - TWO MORE YEARS PAST THE LAST YEAR ON
047200      *    FILE, EACH TIED TO THE NATIONAL RENT-CPI YOY OF THE LATEST
047300      *    MONTH AVAILABLE IN THAT YEAR.  CARRIED FLAT IF NO RENT
047400      *    INFLATION IS AVAILABLE FOR THE YEAR.
047500       EXTEND-INCOME-RTN.
047600           IF WS-INC-COUNT = ZERO
047700               GO TO EXTEND-INCOME-RTN-EXIT.
047800           PERFORM EXTEND-INCOME-STEP THRU EXTEND-INCOME-STEP-EXIT
047900               VARYING WS-YEAR-SUB FROM 1 BY 1
048000               UNTIL WS-YEAR-SUB > 2.
048100       EXTEND-INCOME-RTN-EXIT.
048200           EXIT.
048300      *
048400       EXTEND-INCOME-STEP.
048500           PERFORM FIND-YEAR-CPI-RTN THRU FIND-YEAR-CPI-RTN-EXIT.
048600           ADD 1 TO WS-INC-COUNT.
048700           COMPUTE WS-INC-YEAR (WS-INC-COUNT) =
048800               WS-INC-YEAR (WS-INC-COUNT - 1) + 1.
048900           IF WS-LAST-NATCPI-FOUND-SW = 'Y'
049000               COMPUTE WS-INC-VALUE (WS-INC-COUNT) ROUNDED =
049100                   WS-INC-VALUE (WS-INC-COUNT - 1) *
049200                   (1 + WS-LAST-NATCPI-YOY / 100)
049300           ELSE
049400               MOVE WS-INC-VALUE (WS-INC-COUNT - 1) TO
049500                   WS-INC-VALUE (WS-INC-COUNT).
049600       EXTEND-INCOME-STEP-EXIT.
049700           EXIT.
049800      *
049900      *    FIND-YEAR-CPI-RTN - LAST AVAILABLE MONTH'S YOY IN THE YEAR
050000      *    JUST AFTER THE CURRENT LAST INCOME YEAR.  THE TABLE IS DATE
050100      *    ASCENDING SO THE LAST MATCH FOUND ON THE SCAN IS THE LATEST
050200      *    MONTH IN THE YEAR.
050300       FIND-YEAR-CPI-RTN.
050400           MOVE 'N' TO WS-LAST-NATCPI-FOUND-SW.
050500           MOVE ZERO TO WS-LAST-NATCPI-YOY.
050600           PERFORM FIND-YEAR-CPI-STEP THRU FIND-YEAR-CPI-STEP-EXIT
050700               VARYING WS-SCAN-IX FROM 1 BY 1
050800               UNTIL WS-SCAN-IX > WS-NATCPI-COUNT.
050900       FIND-YEAR-CPI-RTN-EXIT.
051000           EXIT.
051100      *
051200       FIND-YEAR-CPI-STEP.
051300           IF WS-NATCPI-YYYY (WS-SCAN-IX) NOT =
051400                   WS-INC-YEAR (WS-INC-COUNT) + 1
051500               GO TO FIND-YEAR-CPI-STEP-EXIT.
051600           IF WS-NATCPI-YOY-FLAG (WS-SCAN-IX) = 'Y'
051700               GO TO FIND-YEAR-CPI-STEP-EXIT.
051800           MOVE 'Y' TO WS-LAST-NATCPI-FOUND-SW.
051900           MOVE WS-NATCPI-YOY (WS-SCAN-IX) TO WS-LAST-NATCPI-YOY.
052000       FIND-YEAR-CPI-STEP-EXIT.
052100           EXIT.
052200      *
052300      *    LOAD-PRICE-RTN - APARTMENT AVERAGE PRICE FOR THE CURRENT
052400      *    CITY'S MAPPED PRICES-PANEL REGION, REREAD FROM THE TOP EACH
052500      *    CITY PASS.
052600       LOAD-PRICE-RTN.
052700           MOVE 'N' TO WS-FEED-EOF-SW.
052800           MOVE ZERO TO WS-PRICE-COUNT.
052900           OPEN INPUT PRICES-IN-FILE.
053000           PERFORM LOAD-PRICE-STEP THRU LOAD-PRICE-STEP-EXIT
053100               UNTIL WS-FEED-EOF.
053200           CLOSE PRICES-IN-FILE.
053300       LOAD-PRICE-RTN-EXIT.
053400           EXIT.
053500      *
053600       LOAD-PRICE-STEP.
053700           READ PRICES-IN-FILE
053800               AT END
053900                   MOVE 'Y' TO WS-FEED-EOF-SW
054000               NOT AT END
054100                   IF PRC-METRIC  = 'avg_price'
054200                      AND PRC-SEGMENT = 'apartment'
054300                      AND PRC-REGION  =
054400                          WS-PRICE-REGION-TABLE (WS-CITY-SUB)
054500                       ADD 1 TO WS-PRICE-COUNT
054600                       MOVE PRC-DATE  TO WS-PRICE-DATE
054700                                         (WS-PRICE-COUNT)
054800                       MOVE PRC-VALUE TO WS-PRICE-VALUE
054900                                         (WS-PRICE-COUNT).
055000       LOAD-PRICE-STEP-EXIT.
055100           EXIT.
055200      *
055300      *    SEG-PASS-RTN - ONE BEDROOM SEGMENT FOR THE CURRENT CITY.
055400      *    LOADS THE RAW RENT LEVEL, EMITS IT, THEN DERIVES PRICE-TO-
055500      *    RENT (2BD ONLY) AND RENT-TO-INCOME OFF THE SAME RAW VALUES,
055600      *    WHICH STAY UNTOUCHED IN WS-CS-TABLE THROUGHOUT.
055700       SEG-PASS-RTN.
055800           PERFORM LOAD-RENT-RTN THRU LOAD-RENT-RTN-EXIT.
055900           IF WS-CS-COUNT = ZERO
056000               GO TO SEG-PASS-RTN-EXIT.
056100           PERFORM CHANGE-STATS-A-RTN THRU CHANGE-STATS-A-RTN-EXIT.
056200           PERFORM WRITE-RENT-LEVEL-RTN THRU WRITE-RENT-LEVEL-RTN-EXIT.
056300           IF WS-SEG-SUB = 3
056400               PERFORM BUILD-PRICE-TO-RENT-RTN
056500                   THRU BUILD-PRICE-TO-RENT-RTN-EXIT
056600               IF WS-CS2-COUNT > ZERO
056700                   PERFORM CHANGE-STATS-B-RTN
056800                       THRU CHANGE-STATS-B-RTN-EXIT
056900                   PERFORM WRITE-PRICE-TO-RENT-RTN
057000                       THRU WRITE-PRICE-TO-RENT-RTN-EXIT.
057100           PERFORM BUILD-RENT-TO-INCOME-RTN
057200               THRU BUILD-RENT-TO-INCOME-RTN-EXIT.
057300           IF WS-CS2-COUNT > ZERO
057400               PERFORM CHANGE-STATS-B-RTN THRU CHANGE-STATS-B-RTN-EXIT
057500               PERFORM WRITE-RENT-TO-INCOME-RTN
057600                   THRU WRITE-RENT-TO-INCOME-RTN-EXIT.
057700       SEG-PASS-RTN-EXIT.
057800           EXIT.
057900      *
058000      *    LOAD-RENT-RTN - DISPATCHES TO THE RIGHT ONE OF THE TWELVE
058100      *    RENT-LEVEL FEEDS BASED ON WS-CITY-SUB / WS-SEG-SUB.
058200       LOAD-RENT-RTN.
058300           MOVE ZERO TO WS-CS-COUNT.
058400           IF WS-CITY-SUB = 1
058500               IF WS-SEG-SUB = 1
058600                   PERFORM LOAD-TOR-BA-RTN THRU LOAD-TOR-BA-RTN-EXIT
058700               ELSE
058800               IF WS-SEG-SUB = 2
058900                   PERFORM LOAD-TOR-1B-RTN THRU LOAD-TOR-1B-RTN-EXIT
059000               ELSE
059100                   PERFORM LOAD-TOR-2B-RTN THRU LOAD-TOR-2B-RTN-EXIT
059200           ELSE
059300           IF WS-CITY-SUB = 2
059400               IF WS-SEG-SUB = 1
059500                   PERFORM LOAD-VAN-BA-RTN THRU LOAD-VAN-BA-RTN-EXIT
059600               ELSE
059700               IF WS-SEG-SUB = 2
059800                   PERFORM LOAD-VAN-1B-RTN THRU LOAD-VAN-1B-RTN-EXIT
059900               ELSE
060000                   PERFORM LOAD-VAN-2B-RTN THRU LOAD-VAN-2B-RTN-EXIT
060100           ELSE
060200           IF WS-CITY-SUB = 3
060300               IF WS-SEG-SUB = 1
060400                   PERFORM LOAD-MTL-BA-RTN THRU LOAD-MTL-BA-RTN-EXIT
060500               ELSE
060600               IF WS-SEG-SUB = 2
060700                   PERFORM LOAD-MTL-1B-RTN THRU LOAD-MTL-1B-RTN-EXIT
060800               ELSE
060900                   PERFORM LOAD-MTL-2B-RTN THRU LOAD-MTL-2B-RTN-EXIT
061000           ELSE
061100               IF WS-SEG-SUB = 1
061200                   PERFORM LOAD-CGY-BA-RTN THRU LOAD-CGY-BA-RTN-EXIT
061300               ELSE
061400               IF WS-SEG-SUB = 2
061500                   PERFORM LOAD-CGY-1B-RTN THRU LOAD-CGY-1B-RTN-EXIT
061600               ELSE
061700                   PERFORM LOAD-CGY-2B-RTN THRU LOAD-CGY-2B-RTN-EXIT.
061800       LOAD-RENT-RTN-EXIT.
061900           EXIT.
062000      *
062100       LOAD-TOR-BA-RTN.
062200           MOVE 'N' TO WS-FEED-EOF-SW.
062300           OPEN INPUT RENT-TOR-BA-FILE.
062400           PERFORM LOAD-TOR-BA-STEP THRU LOAD-TOR-BA-STEP-EXIT
062500               UNTIL WS-FEED-EOF.
062600           CLOSE RENT-TOR-BA-FILE.
062700       LOAD-TOR-BA-RTN-EXIT.
062800           EXIT.
062900      *
063000       LOAD-TOR-BA-STEP.
063100           READ RENT-TOR-BA-FILE
063200               AT END
063300                   MOVE 'Y' TO WS-FEED-EOF-SW
063400               NOT AT END
063500                   ADD 1 TO WS-CS-COUNT
063600                   MOVE RTB-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
063700                   MOVE RTB-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
063800       LOAD-TOR-BA-STEP-EXIT.
063900           EXIT.
064000      *
064100       LOAD-TOR-1B-RTN.
064200           MOVE 'N' TO WS-FEED-EOF-SW.
064300           OPEN INPUT RENT-TOR-1B-FILE.
064400           PERFORM LOAD-TOR-1B-STEP THRU LOAD-TOR-1B-STEP-EXIT
064500               UNTIL WS-FEED-EOF.
064600           CLOSE RENT-TOR-1B-FILE.
064700       LOAD-TOR-1B-RTN-EXIT.
064800           EXIT.
064900      *
065000       LOAD-TOR-1B-STEP.
065100           READ RENT-TOR-1B-FILE
065200               AT END
065300                   MOVE 'Y' TO WS-FEED-EOF-SW
065400               NOT AT END
065500                   ADD 1 TO WS-CS-COUNT
065600                   MOVE RT1-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
065700                   MOVE RT1-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
065800       LOAD-TOR-1B-STEP-EXIT.
065900           EXIT.
066000      *
066100       LOAD-TOR-2B-RTN.
066200           MOVE 'N' TO WS-FEED-EOF-SW.
066300           OPEN INPUT RENT-TOR-2B-FILE.
066400           PERFORM LOAD-TOR-2B-STEP THRU LOAD-TOR-2B-STEP-EXIT
066500               UNTIL WS-FEED-EOF.
066600           CLOSE RENT-TOR-2B-FILE.
066700       LOAD-TOR-2B-RTN-EXIT.
066800           EXIT.
066900      *
067000       LOAD-TOR-2B-STEP.
067100           READ RENT-TOR-2B-FILE
067200               AT END
067300                   MOVE 'Y' TO WS-FEED-EOF-SW
067400               NOT AT END
067500                   ADD 1 TO WS-CS-COUNT
067600                   MOVE RT2-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
067700                   MOVE RT2-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
067800       LOAD-TOR-2B-STEP-EXIT.
067900           EXIT.
068000      *
068100       LOAD-VAN-BA-RTN.
068200           MOVE 'N' TO WS-FEED-EOF-SW.
068300           OPEN INPUT RENT-VAN-BA-FILE.
068400           PERFORM LOAD-VAN-BA-STEP THRU LOAD-VAN-BA-STEP-EXIT
068500               UNTIL WS-FEED-EOF.
068600           CLOSE RENT-VAN-BA-FILE.
068700       LOAD-VAN-BA-RTN-EXIT.
068800           EXIT.
068900      *
069000       LOAD-VAN-BA-STEP.
069100           READ RENT-VAN-BA-FILE
069200               AT END
069300                   MOVE 'Y' TO WS-FEED-EOF-SW
069400               NOT AT END
069500                   ADD 1 TO WS-CS-COUNT
069600                   MOVE RVB-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
069700                   MOVE RVB-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
069800       LOAD-VAN-BA-STEP-EXIT.
069900           EXIT.
070000      *
070100       LOAD-VAN-1B-RTN.
070200           MOVE 'N' TO WS-FEED-EOF-SW.
070300           OPEN INPUT RENT-VAN-1B-FILE.
070400           PERFORM LOAD-VAN-1B-STEP THRU LOAD-VAN-1B-STEP-EXIT
070500               UNTIL WS-FEED-EOF.
070600           CLOSE RENT-VAN-1B-FILE.
070700       LOAD-VAN-1B-RTN-EXIT.
070800           EXIT.
070900      *
071000       LOAD-VAN-1B-STEP.
071100           READ RENT-VAN-1B-FILE
071200               AT END
071300                   MOVE 'Y' TO WS-FEED-EOF-SW
071400               NOT AT END
071500                   ADD 1 TO WS-CS-COUNT
071600                   MOVE RV1-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
071700                   MOVE RV1-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
071800       LOAD-VAN-1B-STEP-EXIT.
071900           EXIT.
072000      *
072100       LOAD-VAN-2B-RTN.
072200           MOVE 'N' TO WS-FEED-EOF-SW.
072300           OPEN INPUT RENT-VAN-2B-FILE.
072400           PERFORM LOAD-VAN-2B-STEP THRU LOAD-VAN-2B-STEP-EXIT
072500               UNTIL WS-FEED-EOF.
072600           CLOSE RENT-VAN-2B-FILE.
072700       LOAD-VAN-2B-RTN-EXIT.
072800           EXIT.
072900      *
073000       LOAD-VAN-2B-STEP.
073100           READ RENT-VAN-2B-FILE
073200               AT END
073300                   MOVE 'Y' TO WS-FEED-EOF-SW
073400               NOT AT END
073500                   ADD 1 TO WS-CS-COUNT
073600                   MOVE RV2-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
073700                   MOVE RV2-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
073800       LOAD-VAN-2B-STEP-EXIT.
073900           EXIT.
074000      *
074100       LOAD-MTL-BA-RTN.
074200           MOVE 'N' TO WS-FEED-EOF-SW.
074300           OPEN INPUT RENT-MTL-BA-FILE.
074400           PERFORM LOAD-MTL-BA-STEP THRU LOAD-MTL-BA-STEP-EXIT
074500               UNTIL WS-FEED-EOF.
074600           CLOSE RENT-MTL-BA-FILE.
074700       LOAD-MTL-BA-RTN-EXIT.
074800           EXIT.
074900      *
075000       LOAD-MTL-BA-STEP.
075100           READ RENT-MTL-BA-FILE
075200               AT END
075300                   MOVE 'Y' TO WS-FEED-EOF-SW
075400               NOT AT END
075500                   ADD 1 TO WS-CS-COUNT
075600                   MOVE RMB-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
075700                   MOVE RMB-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
075800       LOAD-MTL-BA-STEP-EXIT.
075900           EXIT.
076000      *
076100       LOAD-MTL-1B-RTN.
076200           MOVE 'N' TO WS-FEED-EOF-SW.
076300           OPEN INPUT RENT-MTL-1B-FILE.
076400           PERFORM LOAD-MTL-1B-STEP THRU LOAD-MTL-1B-STEP-EXIT
076500               UNTIL WS-FEED-EOF.
076600           CLOSE RENT-MTL-1B-FILE.
076700       LOAD-MTL-1B-RTN-EXIT.
076800           EXIT.
076900      *
077000       LOAD-MTL-1B-STEP.
077100           READ RENT-MTL-1B-FILE
077200               AT END
077300                   MOVE 'Y' TO WS-FEED-EOF-SW
077400               NOT AT END
077500                   ADD 1 TO WS-CS-COUNT
077600                   MOVE RM1-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
077700                   MOVE RM1-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
077800       LOAD-MTL-1B-STEP-EXIT.
077900           EXIT.
078000      *
078100       LOAD-MTL-2B-RTN.
078200           MOVE 'N' TO WS-FEED-EOF-SW.
078300           OPEN INPUT RENT-MTL-2B-FILE.
078400           PERFORM LOAD-MTL-2B-STEP THRU LOAD-MTL-2B-STEP-EXIT
078500               UNTIL WS-FEED-EOF.
078600           CLOSE RENT-MTL-2B-FILE.
078700       LOAD-MTL-2B-RTN-EXIT.
078800           EXIT.
078900      *
079000       LOAD-MTL-2B-STEP.
079100           READ RENT-MTL-2B-FILE
079200               AT END
079300                   MOVE 'Y' TO WS-FEED-EOF-SW
079400               NOT AT END
079500                   ADD 1 TO WS-CS-COUNT
079600                   MOVE RM2-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
079700                   MOVE RM2-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
079800       LOAD-MTL-2B-STEP-EXIT.
079900           EXIT.
080000      *
080100       LOAD-CGY-BA-RTN.
080200           MOVE 'N' TO WS-FEED-EOF-SW.
080300           OPEN INPUT RENT-CGY-BA-FILE.
080400           PERFORM LOAD-CGY-BA-STEP THRU LOAD-CGY-BA-STEP-EXIT
080500               UNTIL WS-FEED-EOF.
080600           CLOSE RENT-CGY-BA-FILE.
080700       LOAD-CGY-BA-RTN-EXIT.
080800           EXIT.
080900      *
081000       LOAD-CGY-BA-STEP.
081100           READ RENT-CGY-BA-FILE
081200               AT END
081300                   MOVE 'Y' TO WS-FEED-EOF-SW
081400               NOT AT END
081500                   ADD 1 TO WS-CS-COUNT
081600                   MOVE RCB-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
081700                   MOVE RCB-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
081800       LOAD-CGY-BA-STEP-EXIT.
081900           EXIT.
082000      *
082100       LOAD-CGY-1B-RTN.
082200           MOVE 'N' TO WS-FEED-EOF-SW.
082300           OPEN INPUT RENT-CGY-1B-FILE.
082400           PERFORM LOAD-CGY-1B-STEP THRU LOAD-CGY-1B-STEP-EXIT
082500               UNTIL WS-FEED-EOF.
082600           CLOSE RENT-CGY-1B-FILE.
082700       LOAD-CGY-1B-RTN-EXIT.
082800           EXIT.
082900      *
083000       LOAD-CGY-1B-STEP.
083100           READ RENT-CGY-1B-FILE
083200               AT END
083300                   MOVE 'Y' TO WS-FEED-EOF-SW
083400               NOT AT END
083500                   ADD 1 TO WS-CS-COUNT
083600                   MOVE RC1-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
083700                   MOVE RC1-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
083800       LOAD-CGY-1B-STEP-EXIT.
083900           EXIT.
084000      *
084100       LOAD-CGY-2B-RTN.
084200           MOVE 'N' TO WS-FEED-EOF-SW.
084300           OPEN INPUT RENT-CGY-2B-FILE.
084400           PERFORM LOAD-CGY-2B-STEP THRU LOAD-CGY-2B-STEP-EXIT
084500               UNTIL WS-FEED-EOF.
084600           CLOSE RENT-CGY-2B-FILE.
084700       LOAD-CGY-2B-RTN-EXIT.
084800           EXIT.
084900      *
085000       LOAD-CGY-2B-STEP.
085100           READ RENT-CGY-2B-FILE
085200               AT END
085300                   MOVE 'Y' TO WS-FEED-EOF-SW
085400               NOT AT END
085500                   ADD 1 TO WS-CS-COUNT
085600                   MOVE RC2-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
085700                   MOVE RC2-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
085800       LOAD-CGY-2B-STEP-EXIT.
085900           EXIT.
086000      *
086100      *    BUILD-PRICE-TO-RENT-RTN - 2BD RENT ONLY, MATCHED BY DATE
086200      *    AGAINST THE CURRENT CITY'S APARTMENT AVERAGE PRICE.  RATIO
086300      *    = PRICE / (RENT TIMES 12).  SKIPPED WHEN THE MONTH HAS NO
086400      *    PRICE OR THE RENT IS NOT POSITIVE.
086500       BUILD-PRICE-TO-RENT-RTN.
086600           MOVE ZERO TO WS-CS2-COUNT.
086700           PERFORM BUILD-PTR-STEP THRU BUILD-PTR-STEP-EXIT
086800               VARYING WS-CS-IX FROM 1 BY 1
086900               UNTIL WS-CS-IX > WS-CS-COUNT.
087000       BUILD-PRICE-TO-RENT-RTN-EXIT.
087100           EXIT.
087200      *
087300       BUILD-PTR-STEP.
087400           IF WS-CS-VALUE (WS-CS-IX) NOT > ZERO
087500               GO TO BUILD-PTR-STEP-EXIT.
087600           MOVE 'N' TO WS-FOUND-SW.
087700           PERFORM FIND-PRICE-STEP THRU FIND-PRICE-STEP-EXIT
087800               VARYING WS-SCAN-IX FROM 1 BY 1
087900               UNTIL WS-SCAN-IX > WS-PRICE-COUNT OR WS-FOUND.
088000           IF NOT WS-FOUND
088100               GO TO BUILD-PTR-STEP-EXIT.
088200           ADD 1 TO WS-CS2-COUNT.
088300           MOVE WS-CS-DATE (WS-CS-IX) TO WS-CS2-DATE (WS-CS2-COUNT).
088400           COMPUTE WS-CS2-VALUE (WS-CS2-COUNT) ROUNDED =
088500               WS-PRICE-VALUE (WS-SCAN-IX - 1) /
088600               (WS-CS-VALUE (WS-CS-IX) * 12).
088700       BUILD-PTR-STEP-EXIT.
088800           EXIT.
088900      *
089000       FIND-PRICE-STEP.
089100           IF WS-PRICE-DATE (WS-SCAN-IX) = WS-CS-DATE (WS-CS-IX)
089200               MOVE 'Y' TO WS-FOUND-SW.
089300       FIND-PRICE-STEP-EXIT.
089400           EXIT.
089500      *
089600      *    BUILD-RENT-TO-INCOME-RTN - FOR EACH RENT OBSERVATION WHOSE
089700      *    YEAR HAS A POSITIVE INCOME ON THE EXTENDED TABLE, RATIO =
089800      *    (RENT TIMES 12) / INCOME TIMES 100.
089900       BUILD-RENT-TO-INCOME-RTN.
090000           MOVE ZERO TO WS-CS2-COUNT.
090100           PERFORM BUILD-RTI-STEP THRU BUILD-RTI-STEP-EXIT
090200               VARYING WS-CS-IX FROM 1 BY 1
090300               UNTIL WS-CS-IX > WS-CS-COUNT.
090400       BUILD-RENT-TO-INCOME-RTN-EXIT.
090500           EXIT.
090600      *
090700       BUILD-RTI-STEP.
090800           MOVE 'N' TO WS-FOUND-SW.
090900           PERFORM FIND-INCOME-STEP THRU FIND-INCOME-STEP-EXIT
091000               VARYING WS-SCAN-IX FROM 1 BY 1
091100               UNTIL WS-SCAN-IX > WS-INC-COUNT OR WS-FOUND.
091200           IF NOT WS-FOUND
091300               GO TO BUILD-RTI-STEP-EXIT.
091400           IF WS-INC-VALUE (WS-SCAN-IX - 1) NOT > ZERO
091500               GO TO BUILD-RTI-STEP-EXIT.
091600           ADD 1 TO WS-CS2-COUNT.
091700           MOVE WS-CS-DATE (WS-CS-IX) TO WS-CS2-DATE (WS-CS2-COUNT).
091800           COMPUTE WS-CS2-VALUE (WS-CS2-COUNT) ROUNDED =
091900               (WS-CS-VALUE (WS-CS-IX) * 12) /
092000               WS-INC-VALUE (WS-SCAN-IX - 1) * 100.
092100       BUILD-RTI-STEP-EXIT.
092200           EXIT.
092300      *
092400       FIND-INCOME-STEP.
092500           IF WS-INC-YEAR (WS-SCAN-IX) = WS-CS-DATE-YYYY (WS-CS-IX)
092600               MOVE 'Y' TO WS-FOUND-SW.
092700       FIND-INCOME-STEP-EXIT.
092800           EXIT.
092900      *
093000      *    VACANCY-PASS-RTN - ONE SERIES PER CITY, SEGMENT ALL.
093100       VACANCY-PASS-RTN.
093200           MOVE ZERO TO WS-CS-COUNT.
093300           IF WS-CITY-SUB = 1
093400               PERFORM LOAD-VAC-TOR-RTN THRU LOAD-VAC-TOR-RTN-EXIT
093500           ELSE
093600           IF WS-CITY-SUB = 2
093700               PERFORM LOAD-VAC-VAN-RTN THRU LOAD-VAC-VAN-RTN-EXIT
093800           ELSE
093900           IF WS-CITY-SUB = 3
094000               PERFORM LOAD-VAC-MTL-RTN THRU LOAD-VAC-MTL-RTN-EXIT
094100           ELSE
094200               PERFORM LOAD-VAC-CGY-RTN THRU LOAD-VAC-CGY-RTN-EXIT.
094300           IF WS-CS-COUNT = ZERO
094400               GO TO VACANCY-PASS-RTN-EXIT.
094500           PERFORM CHANGE-STATS-A-RTN THRU CHANGE-STATS-A-RTN-EXIT.
094600           PERFORM WRITE-VACANCY-RTN THRU WRITE-VACANCY-RTN-EXIT.
094700       VACANCY-PASS-RTN-EXIT.
094800           EXIT.
094900      *
095000       LOAD-VAC-TOR-RTN.
095100           MOVE 'N' TO WS-FEED-EOF-SW.
095200           OPEN INPUT VAC-TOR-FILE.
095300           PERFORM LOAD-VAC-TOR-STEP THRU LOAD-VAC-TOR-STEP-EXIT
095400               UNTIL WS-FEED-EOF.
095500           CLOSE VAC-TOR-FILE.
095600       LOAD-VAC-TOR-RTN-EXIT.
095700           EXIT.
095800      *
095900       LOAD-VAC-TOR-STEP.
096000           READ VAC-TOR-FILE
096100               AT END
096200                   MOVE 'Y' TO WS-FEED-EOF-SW
096300               NOT AT END
096400                   ADD 1 TO WS-CS-COUNT
096500                   MOVE VTO-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
096600                   MOVE VTO-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
096700       LOAD-VAC-TOR-STEP-EXIT.
096800           EXIT.
096900      *
097000       LOAD-VAC-VAN-RTN.
097100           MOVE 'N' TO WS-FEED-EOF-SW.
097200           OPEN INPUT VAC-VAN-FILE.
097300           PERFORM LOAD-VAC-VAN-STEP THRU LOAD-VAC-VAN-STEP-EXIT
097400               UNTIL WS-FEED-EOF.
097500           CLOSE VAC-VAN-FILE.
097600       LOAD-VAC-VAN-RTN-EXIT.
097700           EXIT.
097800      *
097900       LOAD-VAC-VAN-STEP.
098000           READ VAC-VAN-FILE
098100               AT END
098200                   MOVE 'Y' TO WS-FEED-EOF-SW
098300               NOT AT END
098400                   ADD 1 TO WS-CS-COUNT
098500                   MOVE VVA-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
098600                   MOVE VVA-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
098700       LOAD-VAC-VAN-STEP-EXIT.
098800           EXIT.
098900      *
099000       LOAD-VAC-MTL-RTN.
099100           MOVE 'N' TO WS-FEED-EOF-SW.
099200           OPEN INPUT VAC-MTL-FILE.
099300           PERFORM LOAD-VAC-MTL-STEP THRU LOAD-VAC-MTL-STEP-EXIT
099400               UNTIL WS-FEED-EOF.
099500           CLOSE VAC-MTL-FILE.
099600       LOAD-VAC-MTL-RTN-EXIT.
099700           EXIT.
099800      *
099900       LOAD-VAC-MTL-STEP.
100000           READ VAC-MTL-FILE
100100               AT END
100200                   MOVE 'Y' TO WS-FEED-EOF-SW
100300               NOT AT END
100400                   ADD 1 TO WS-CS-COUNT
100500                   MOVE VMT-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
100600                   MOVE VMT-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
100700       LOAD-VAC-MTL-STEP-EXIT.
100800           EXIT.
100900      *
101000       LOAD-VAC-CGY-RTN.
101100           MOVE 'N' TO WS-FEED-EOF-SW.
101200           OPEN INPUT VAC-CGY-FILE.
101300           PERFORM LOAD-VAC-CGY-STEP THRU LOAD-VAC-CGY-STEP-EXIT
101400               UNTIL WS-FEED-EOF.
101500           CLOSE VAC-CGY-FILE.
101600       LOAD-VAC-CGY-RTN-EXIT.
101700           EXIT.
101800      *
101900       LOAD-VAC-CGY-STEP.
102000           READ VAC-CGY-FILE
102100               AT END
102200                   MOVE 'Y' TO WS-FEED-EOF-SW
102300               NOT AT END
102400                   ADD 1 TO WS-CS-COUNT
102500                   MOVE VCA-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
102600                   MOVE VCA-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
102700       LOAD-VAC-CGY-STEP-EXIT.
102800           EXIT.
102900      *
103000      *    CHANGE-STATS-A-RTN - TWO-DECIMAL VARIANT OF THE HOUSE MA3/
103100      *    MOM/YOY ROUTINE, RUN OVER WS-CS-TABLE (RENT LEVEL OR
103200      *    VACANCY RATE).  YOY FALLS BACK TO A LAG-1 COMPARISON WHEN
103300      *    THE WHOLE SERIES HAS FEWER THAN 13 OBSERVATIONS - TKT
103400      *    RN-0029.
103500       CHANGE-STATS-A-RTN.
103600           PERFORM CHANGE-STATS-A-STEP THRU CHANGE-STATS-A-STEP-EXIT
103700               VARYING WS-CS-IX FROM 1 BY 1
103800               UNTIL WS-CS-IX > WS-CS-COUNT.
103900       CHANGE-STATS-A-RTN-EXIT.
104000           EXIT.
104100      *
104200       CHANGE-STATS-A-STEP.
104300           PERFORM CS-MA3-A-RTN THRU CS-MA3-A-RTN-EXIT.
104400           PERFORM CS-MOM-A-RTN THRU CS-MOM-A-RTN-EXIT.
104500           PERFORM CS-YOY-A-RTN THRU CS-YOY-A-RTN-EXIT.
104600       CHANGE-STATS-A-STEP-EXIT.
104700           EXIT.
104800      *
104900       CS-MA3-A-RTN.
105000           IF WS-CS-IX = 1
105100               MOVE WS-CS-VALUE (1) TO WS-CS-MA3 (1)
105200           ELSE
105300           IF WS-CS-IX = 2
105400               COMPUTE WS-CS-MA3 (2) ROUNDED =
105500                   (WS-CS-VALUE (1) + WS-CS-VALUE (2)) / 2
105600           ELSE
105700               COMPUTE WS-CS-MA3 (WS-CS-IX) ROUNDED =
105800                   (WS-CS-VALUE (WS-CS-IX - 2)
105900                  + WS-CS-VALUE (WS-CS-IX - 1)
106000                  + WS-CS-VALUE (WS-CS-IX)) / 3.
106100       CS-MA3-A-RTN-EXIT.
106200           EXIT.
106300      *
106400       CS-MOM-A-RTN.
106500           IF WS-CS-IX = 1
106600               MOVE 'Y' TO WS-CS-MOM-FLAG (1)
106700           ELSE
106800           IF WS-CS-VALUE (WS-CS-IX - 1) = ZERO
106900               MOVE 'Y' TO WS-CS-MOM-FLAG (WS-CS-IX)
107000           ELSE
107100               COMPUTE WS-CS-MOM (WS-CS-IX) ROUNDED =
107200                   (WS-CS-VALUE (WS-CS-IX) /
107300                    WS-CS-VALUE (WS-CS-IX - 1) - 1) * 100
107400               MOVE 'N' TO WS-CS-MOM-FLAG (WS-CS-IX).
107500       CS-MOM-A-RTN-EXIT.
107600           EXIT.
107700      *
107800       CS-YOY-A-RTN.
107900           IF WS-CS-COUNT < 13
108000               PERFORM CS-YOY-A-LAG1-RTN THRU CS-YOY-A-LAG1-RTN-EXIT
108100           ELSE
108200           IF WS-CS-IX < 13
108300               MOVE 'Y' TO WS-CS-YOY-FLAG (WS-CS-IX)
108400           ELSE
108500           IF WS-CS-VALUE (WS-CS-IX - 12) = ZERO
108600               MOVE 'Y' TO WS-CS-YOY-FLAG (WS-CS-IX)
108700           ELSE
108800               COMPUTE WS-CS-YOY (WS-CS-IX) ROUNDED =
108900                   (WS-CS-VALUE (WS-CS-IX) /
109000                    WS-CS-VALUE (WS-CS-IX - 12) - 1) * 100
109100               MOVE 'N' TO WS-CS-YOY-FLAG (WS-CS-IX).
109200       CS-YOY-A-RTN-EXIT.
109300           EXIT.
109400      *
109500       CS-YOY-A-LAG1-RTN.
109600           IF WS-CS-IX = 1
109700               MOVE 'Y' TO WS-CS-YOY-FLAG (1)
109800           ELSE
109900           IF WS-CS-VALUE (WS-CS-IX - 1) = ZERO
110000               MOVE 'Y' TO WS-CS-YOY-FLAG (WS-CS-IX)
110100           ELSE
110200               COMPUTE WS-CS-YOY (WS-CS-IX) ROUNDED =
110300                   (WS-CS-VALUE (WS-CS-IX) /
110400                    WS-CS-VALUE (WS-CS-IX - 1) - 1) * 100
110500               MOVE 'N' TO WS-CS-YOY-FLAG (WS-CS-IX).
110600       CS-YOY-A-LAG1-RTN-EXIT.
110700           EXIT.
110800      *
110900      *    CHANGE-STATS-B-RTN - SAME LOGIC AS CHANGE-STATS-A-RTN BUT
111000      *    OVER WS-CS2-TABLE, FOR THE TWO DERIVED RATIOS.
111100       CHANGE-STATS-B-RTN.
111200           PERFORM CHANGE-STATS-B-STEP THRU CHANGE-STATS-B-STEP-EXIT
111300               VARYING WS-CS2-IX FROM 1 BY 1
111400               UNTIL WS-CS2-IX > WS-CS2-COUNT.
111500       CHANGE-STATS-B-RTN-EXIT.
111600           EXIT.
111700      *
111800       CHANGE-STATS-B-STEP.
111900           PERFORM CS-MA3-B-RTN THRU CS-MA3-B-RTN-EXIT.
112000           PERFORM CS-MOM-B-RTN THRU CS-MOM-B-RTN-EXIT.
112100           PERFORM CS-YOY-B-RTN THRU CS-YOY-B-RTN-EXIT.
112200       CHANGE-STATS-B-STEP-EXIT.
112300           EXIT.
112400      *
112500       CS-MA3-B-RTN.
112600           IF WS-CS2-IX = 1
112700               MOVE WS-CS2-VALUE (1) TO WS-CS2-MA3 (1)
112800           ELSE
112900           IF WS-CS2-IX = 2
113000               COMPUTE WS-CS2-MA3 (2) ROUNDED =
113100                   (WS-CS2-VALUE (1) + WS-CS2-VALUE (2)) / 2
113200           ELSE
113300               COMPUTE WS-CS2-MA3 (WS-CS2-IX) ROUNDED =
113400                   (WS-CS2-VALUE (WS-CS2-IX - 2)
113500                  + WS-CS2-VALUE (WS-CS2-IX - 1)
113600                  + WS-CS2-VALUE (WS-CS2-IX)) / 3.
113700       CS-MA3-B-RTN-EXIT.
113800           EXIT.
113900      *
114000       CS-MOM-B-RTN.
114100           IF WS-CS2-IX = 1
114200               MOVE 'Y' TO WS-CS2-MOM-FLAG (1)
114300           ELSE
114400           IF WS-CS2-VALUE (WS-CS2-IX - 1) = ZERO
114500               MOVE 'Y' TO WS-CS2-MOM-FLAG (WS-CS2-IX)
114600           ELSE
114700               COMPUTE WS-CS2-MOM (WS-CS2-IX) ROUNDED =
114800                   (WS-CS2-VALUE (WS-CS2-IX) /
114900                    WS-CS2-VALUE (WS-CS2-IX - 1) - 1) * 100
115000               MOVE 'N' TO WS-CS2-MOM-FLAG (WS-CS2-IX).
115100       CS-MOM-B-RTN-EXIT.
115200           EXIT.
115300      *
115400       CS-YOY-B-RTN.
115500           IF WS-CS2-COUNT < 13
115600               PERFORM CS-YOY-B-LAG1-RTN THRU CS-YOY-B-LAG1-RTN-EXIT
115700           ELSE
115800           IF WS-CS2-IX < 13
115900               MOVE 'Y' TO WS-CS2-YOY-FLAG (WS-CS2-IX)
116000           ELSE
116100           IF WS-CS2-VALUE (WS-CS2-IX - 12) = ZERO
116200               MOVE 'Y' TO WS-CS2-YOY-FLAG (WS-CS2-IX)
116300           ELSE
116400               COMPUTE WS-CS2-YOY (WS-CS2-IX) ROUNDED =
116500                   (WS-CS2-VALUE (WS-CS2-IX) /
116600                    WS-CS2-VALUE (WS-CS2-IX - 12) - 1) * 100
116700               MOVE 'N' TO WS-CS2-YOY-FLAG (WS-CS2-IX).
116800       CS-YOY-B-RTN-EXIT.
116900           EXIT.
117000      *
117100       CS-YOY-B-LAG1-RTN.
117200           IF WS-CS2-IX = 1
117300               MOVE 'Y' TO WS-CS2-YOY-FLAG (1)
117400           ELSE
117500           IF WS-CS2-VALUE (WS-CS2-IX - 1) = ZERO
117600               MOVE 'Y' TO WS-CS2-YOY-FLAG (WS-CS2-IX)
117700           ELSE
117800               COMPUTE WS-CS2-YOY (WS-CS2-IX) ROUNDED =
117900                   (WS-CS2-VALUE (WS-CS2-IX) /
118000                    WS-CS2-VALUE (WS-CS2-IX - 1) - 1) * 100
118100               MOVE 'N' TO WS-CS2-YOY-FLAG (WS-CS2-IX).
118200       CS-YOY-B-LAG1-RTN-EXIT.
118300           EXIT.
118400      *
118500       WRITE-RENT-LEVEL-RTN.
118600           PERFORM WRITE-RENT-LEVEL-STEP THRU WRITE-RENT-LEVEL-STEP-EXIT
118700               VARYING WS-CS-IX FROM 1 BY 1
118800               UNTIL WS-CS-IX > WS-CS-COUNT.
118900       WRITE-RENT-LEVEL-RTN-EXIT.
119000           EXIT.
119100      *
119200       WRITE-RENT-LEVEL-STEP.
119300           MOVE SPACES TO HMP-PANEL-REC.
119400           MOVE WS-CS-DATE (WS-CS-IX) TO PNL-DATE.
119500           MOVE WS-CITY-TABLE (WS-CITY-SUB) TO PNL-REGION.
119600           MOVE WS-SEG-TABLE  (WS-SEG-SUB)  TO PNL-SEGMENT.
119700           MOVE WS-CS-VALUE    (WS-CS-IX) TO PNL-VALUE.
119800           MOVE WS-CS-MOM      (WS-CS-IX) TO PNL-MOM-PCT.
119900           MOVE WS-CS-MOM-FLAG (WS-CS-IX) TO PNL-MOM-NULL-FLAG.
120000           MOVE WS-CS-YOY      (WS-CS-IX) TO PNL-YOY-PCT.
120100           MOVE WS-CS-YOY-FLAG (WS-CS-IX) TO PNL-YOY-NULL-FLAG.
120200           MOVE WS-CS-MA3      (WS-CS-IX) TO PNL-MA3.
120300           MOVE 'rent_level'               TO PNL-METRIC.
120400           MOVE 'cad'                      TO PNL-UNIT.
120500           MOVE 'cmhc'                     TO PNL-SOURCE.
120600           WRITE HMP-PANEL-REC.
120700           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
120800       WRITE-RENT-LEVEL-STEP-EXIT.
120900           EXIT.
121000      *
121100       WRITE-VACANCY-RTN.
121200           PERFORM WRITE-VACANCY-STEP THRU WRITE-VACANCY-STEP-EXIT
121300               VARYING WS-CS-IX FROM 1 BY 1
121400               UNTIL WS-CS-IX > WS-CS-COUNT.
121500       WRITE-VACANCY-RTN-EXIT.
121600           EXIT.
121700      *
121800       WRITE-VACANCY-STEP.
121900           MOVE SPACES TO HMP-PANEL-REC.
122000           MOVE WS-CS-DATE (WS-CS-IX) TO PNL-DATE.
122100           MOVE WS-CITY-TABLE (WS-CITY-SUB) TO PNL-REGION.
122200           MOVE 'all'                      TO PNL-SEGMENT.
122300           MOVE WS-CS-VALUE    (WS-CS-IX) TO PNL-VALUE.
122400           MOVE WS-CS-MOM      (WS-CS-IX) TO PNL-MOM-PCT.
122500           MOVE WS-CS-MOM-FLAG (WS-CS-IX) TO PNL-MOM-NULL-FLAG.
122600           MOVE WS-CS-YOY      (WS-CS-IX) TO PNL-YOY-PCT.
122700           MOVE WS-CS-YOY-FLAG (WS-CS-IX) TO PNL-YOY-NULL-FLAG.
122800           MOVE WS-CS-MA3      (WS-CS-IX) TO PNL-MA3.
122900           MOVE 'rental_vacancy_rate'      TO PNL-METRIC.
123000           MOVE 'pct'                      TO PNL-UNIT.
123100           MOVE 'cmhc'                     TO PNL-SOURCE.
123200           WRITE HMP-PANEL-REC.
123300           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
123400       WRITE-VACANCY-STEP-EXIT.
123500           EXIT.
123600      *
123700       WRITE-PRICE-TO-RENT-RTN.
123800           PERFORM WRITE-PTR-STEP THRU WRITE-PTR-STEP-EXIT
123900               VARYING WS-CS2-IX FROM 1 BY 1
124000               UNTIL WS-CS2-IX > WS-CS2-COUNT.
124100       WRITE-PRICE-TO-RENT-RTN-EXIT.
124200           EXIT.
124300      *
124400       WRITE-PTR-STEP.
124500           MOVE SPACES TO HMP-PANEL-REC.
124600           MOVE WS-CS2-DATE (WS-CS2-IX) TO PNL-DATE.
124700           MOVE WS-CITY-TABLE (WS-CITY-SUB) TO PNL-REGION.
124800           MOVE '2bd'                       TO PNL-SEGMENT.
124900           MOVE WS-CS2-VALUE    (WS-CS2-IX) TO PNL-VALUE.
125000           MOVE WS-CS2-MOM      (WS-CS2-IX) TO PNL-MOM-PCT.
125100           MOVE WS-CS2-MOM-FLAG (WS-CS2-IX) TO PNL-MOM-NULL-FLAG.
125200           MOVE WS-CS2-YOY      (WS-CS2-IX) TO PNL-YOY-PCT.
125300           MOVE WS-CS2-YOY-FLAG (WS-CS2-IX) TO PNL-YOY-NULL-FLAG.
125400           MOVE WS-CS2-MA3      (WS-CS2-IX) TO PNL-MA3.
125500           MOVE 'price_to_rent'             TO PNL-METRIC.
125600           MOVE 'ratio'                     TO PNL-UNIT.
125700           MOVE 'internal'                  TO PNL-SOURCE.
125800           WRITE HMP-PANEL-REC.
125900           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
126000       WRITE-PTR-STEP-EXIT.
126100           EXIT.
126200      *
126300       WRITE-RENT-TO-INCOME-RTN.
126400           PERFORM WRITE-RTI-STEP THRU WRITE-RTI-STEP-EXIT
126500               VARYING WS-CS2-IX FROM 1 BY 1
126600               UNTIL WS-CS2-IX > WS-CS2-COUNT.
126700       WRITE-RENT-TO-INCOME-RTN-EXIT.
126800           EXIT.
126900      *
127000       WRITE-RTI-STEP.
127100           MOVE SPACES TO HMP-PANEL-REC.
127200           MOVE WS-CS2-DATE (WS-CS2-IX) TO PNL-DATE.
127300           MOVE WS-CITY-TABLE (WS-CITY-SUB) TO PNL-REGION.
127400           MOVE WS-SEG-TABLE  (WS-SEG-SUB)  TO PNL-SEGMENT.
127500           MOVE WS-CS2-VALUE    (WS-CS2-IX) TO PNL-VALUE.
127600           MOVE WS-CS2-MOM      (WS-CS2-IX) TO PNL-MOM-PCT.
127700           MOVE WS-CS2-MOM-FLAG (WS-CS2-IX) TO PNL-MOM-NULL-FLAG.
127800           MOVE WS-CS2-YOY      (WS-CS2-IX) TO PNL-YOY-PCT.
127900           MOVE WS-CS2-YOY-FLAG (WS-CS2-IX) TO PNL-YOY-NULL-FLAG.
128000           MOVE WS-CS2-MA3      (WS-CS2-IX) TO PNL-MA3.
128100           MOVE 'rent_to_income'            TO PNL-METRIC.
128200           MOVE 'pct'                       TO PNL-UNIT.
128300           MOVE 'internal'                  TO PNL-SOURCE.
128400           WRITE HMP-PANEL-REC.
128500           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
128600       WRITE-RTI-STEP-EXIT.
128700           EXIT.
128800      *
128900       END-RTN.
129000           CLOSE RENT-OUT-FILE.
129100           DISPLAY 'HMP1600 RENTALS - ROWS WRITTEN: ' UPON CRT.
129200           DISPLAY WS-PANEL-ROWS-WRITTEN UPON CRT.
129300       END-RTN-EXIT.
129400           EXIT.
