000100      *****************************************************************
000200      *  HMPNL4401  -  MLS HPI SOURCE OBSERVATION  -  HMPLPS-HPIOBS   *
000300      *  ONE ROW PER REGION / HOUSING-TYPE / MONTH.  CARRIES BOTH THE *
000400      *  HPI INDEX AND THE BENCHMARK DOLLAR PRICE ON THE SAME ROW SO  *
000500      *  HMP1000 DOES NOT HAVE TO MATCH TWO FEEDS BY KEY.              *
000600      *-----------------------------------------------------------------
000700      *  85 02 28  RJM  ORIGINAL LAYOUT                               *
000800      *****************************************************************
000900       01  HMP-HPIOBS-REC.
001000           05  HPI-REGION                        PIC X(18).
001100           05  HPI-HOUSING-TYPE                  PIC X(12).
001200           05  HPI-OBS-DATE                      PIC X(10).
001300           05  FILLER REDEFINES HPI-OBS-DATE.
001400               10  HPI-OBS-YYYY                  PIC X(04).
001500               10  FILLER                        PIC X(01).
001600               10  HPI-OBS-MM                    PIC X(02).
001700               10  FILLER                        PIC X(01).
001800               10  HPI-OBS-DD                    PIC X(02).
001900           05  HPI-INDEX-VALUE                   PIC S9(7)V9(2).
002000           05  HPI-BENCH-PRICE                   PIC S9(9)V9(2).
002100           05  FILLER                            PIC X(20).
