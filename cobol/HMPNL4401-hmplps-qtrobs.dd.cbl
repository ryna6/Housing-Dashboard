000100      *****************************************************************
000200      *  HMPNL4401  -  QUARTERLY SALES / NEW-LISTINGS  -  HMPLPS-QTROBS
000300      *  CREA QUARTERLY TOTALS, SPREAD ACROSS THE THREE MONTHS OF THE *
000400      *  QUARTER BY HMP1100 BEFORE CHANGE STATISTICS ARE TAKEN.       *
000500      *-----------------------------------------------------------------
000600      *  85 04 09  RJM  ORIGINAL LAYOUT                               *
000700      *****************************************************************
000800       01  HMP-QTROBS-REC.
000900           05  QOB-SERIES-ID                    PIC X(20).
001000           05  QOB-YEAR                         PIC 9(04).
001100           05  QOB-QUARTER                      PIC 9(01).
001200               88  QOB-QUARTER-VALID                VALUES 1 THRU 4.
001300           05  QOB-VALUE                        PIC S9(11)V9(4).
001400           05  FILLER                           PIC X(20).
