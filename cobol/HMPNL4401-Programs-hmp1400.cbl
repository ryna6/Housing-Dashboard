000100      *****************************************************************
000200      *  IDENTIFICATION DIVISION                                      *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     HMP1400.
000600       AUTHOR.         D C LINDQUIST.
000700       INSTALLATION.   HOUSING DASHBOARD UNIT - BATCH SYSTEMS.
000800       DATE-WRITTEN.   11/04/85.
000900       DATE-COMPILED.  11/04/85.
001000       SECURITY.       UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100      *****************************************************************
001200      *  HMP1400  -  CREDIT GENERATOR                                 *
001300      *  BUILDS A JOINT MONTHLY AXIS FROM THE SEVEN HOUSEHOLD/         *
001400      *  BUSINESS CREDIT AND INSOLVENCY FEEDS, DERIVES MORTGAGE        *
001500      *  SHARE, BUSINESS EQUITY AND DEBT-TO-EQUITY, THEN EMITS NINE    *
001600      *  SERIES (EIGHT MONTHLY, ONE QUARTERLY DELINQUENCY RATE), EACH  *
001700      *  TRIMMED TO ITS OWN LAST 10 YEARS BEFORE CHANGE STATS.         *
001800      *-----------------------------------------------------------------
001900      *  CHANGE LOG                                                   *
002000      *  85 11 04  DCL  ORIGINAL PROGRAM - HOUSEHOLD SERIES ONLY       *
002100      *  87 02 19  DCL  BUSINESS EQUITY AND DEBT-TO-EQUITY ADDED       *
002200      *  88 06 30  RJM  INSOLVENCY COUNTS ADDED - OSB BEGAN SUPPLYING  *
002300      *                 MONTHLY CONSUMER/BUSINESS FILING COUNTS        *
002400      *  90 09 12  DCL  10-YEAR TRIM ADDED, ANCHORED ON EACH SERIES'   *
002500      *                 OWN LAST OBSERVATION, NOT THE RUN DATE - TKT   *
002600      *                 CR-0038                                       *
002700      *  96 03 27  RJM  MA3 NOW NULL FOR THE FIRST TWO PERIODS RATHER  *
002800      *                 THAN THE SHRINKING WINDOW THE OTHER GENERATORS *
002900      *                 USE - CREDIT DESK WANTED A FULL 3-PERIOD       *
003000      *                 WINDOW ONLY, TKT CR-0044                       *
003100      *  98 12 08  DCL  Y2K REVIEW - DATE FIELDS ARE 4-DIGIT TEXT, NO  *
003200      *                 2-DIGIT YEAR LOGIC, SIGNED OFF PER HMP-Y2K-04  *
003300      *  00 02 14  DCL  QUARTERLY MORTGAGE DELINQUENCY RATE SERIES     *
003400      *                 ADDED - CMHC STARTED PUBLISHING THIS Q3 2012  *
003500      *                 (THE FEED SIMPLY HAS NO ROWS BEFORE THEN)     *
003600      *  04 08 30  RJM  DYNAMIC FILE ASSIGNMENT FOR ALL EIGHT FEEDS    *
003700      *  10 05 11  DCL  MONTH AXIS WIDENED TO 50 YEARS (600 ENTRIES)   *
003800      *****************************************************************
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM
004300           CONSOLE IS CRT
004400           CLASS NUMERIC-SIGN IS '+' '-'
004500           UPSI-0, ON STATUS IS HMP-DEBUG-ON
004600                   OFF STATUS IS HMP-DEBUG-OFF.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT HHNMG-IN-FILE   ASSIGN TO DYNAMIC HMPHNMIN
005000                  ORGANIZATION IS LINE SEQUENTIAL.
005100           SELECT HHMTG-IN-FILE   ASSIGN TO DYNAMIC HMPHMTIN
005200                  ORGANIZATION IS LINE SEQUENTIAL.
005300           SELECT HHTOT-IN-FILE   ASSIGN TO DYNAMIC HMPHTOIN
005400                  ORGANIZATION IS LINE SEQUENTIAL.
005500           SELECT BSTOT-IN-FILE   ASSIGN TO DYNAMIC HMPBTOIN
005600                  ORGANIZATION IS LINE SEQUENTIAL.
005700           SELECT BSEQT-IN-FILE   ASSIGN TO DYNAMIC HMPBEQIN
005800                  ORGANIZATION IS LINE SEQUENTIAL.
005900           SELECT HHINS-IN-FILE   ASSIGN TO DYNAMIC HMPHININ
006000                  ORGANIZATION IS LINE SEQUENTIAL.
006100           SELECT BSINS-IN-FILE   ASSIGN TO DYNAMIC HMPBININ
006200                  ORGANIZATION IS LINE SEQUENTIAL.
006300           SELECT DELINQ-IN-FILE  ASSIGN TO DYNAMIC HMPDLQIN
006400                  ORGANIZATION IS LINE SEQUENTIAL.
006500           SELECT CREDIT-OUT-FILE ASSIGN TO DYNAMIC HMPCRDOUT
006600                  ORGANIZATION IS LINE SEQUENTIAL.
006700      *
006800       DATA DIVISION.
006900       FILE SECTION.
007000      *
007100       FD  HHNMG-IN-FILE
007200           LABEL RECORDS ARE STANDARD.
007300       COPY 'HMPNL4401-hmplps-genobs.dd.cbl'.
007400      *
007500       FD  HHMTG-IN-FILE
007600           LABEL RECORDS ARE STANDARD.
007700       01  HMP-HHMTG-REC.
007800           05  HMG-SERIES-ID             PIC X(20).
007900           05  HMG-OBS-DATE              PIC X(10).
008000           05  HMG-OBS-VALUE             PIC S9(11)V9(4).
008100           05  FILLER                    PIC X(15).
008200      *
008300       FD  HHTOT-IN-FILE
008400           LABEL RECORDS ARE STANDARD.
008500       01  HMP-HHTOT-REC.
008600           05  HTO-SERIES-ID             PIC X(20).
008700           05  HTO-OBS-DATE              PIC X(10).
008800           05  HTO-OBS-VALUE             PIC S9(11)V9(4).
008900           05  FILLER                    PIC X(15).
009000      *
009100       FD  BSTOT-IN-FILE
009200           LABEL RECORDS ARE STANDARD.
009300       01  HMP-BSTOT-REC.
009400           05  BTO-SERIES-ID             PIC X(20).
009500           05  BTO-OBS-DATE              PIC X(10).
009600           05  BTO-OBS-VALUE             PIC S9(11)V9(4).
009700           05  FILLER                    PIC X(15).
009800      *
009900       FD  BSEQT-IN-FILE
010000           LABEL RECORDS ARE STANDARD.
010100       01  HMP-BSEQT-REC.
010200           05  BEQ-SERIES-ID             PIC X(20).
010300           05  BEQ-OBS-DATE              PIC X(10).
010400           05  BEQ-OBS-VALUE             PIC S9(11)V9(4).
010500           05  FILLER                    PIC X(15).
010600      *
010700       FD  HHINS-IN-FILE
010800           LABEL RECORDS ARE STANDARD.
010900       01  HMP-HHINS-REC.
011000           05  HIN-SERIES-ID             PIC X(20).
011100           05  HIN-OBS-DATE              PIC X(10).
011200           05  HIN-OBS-VALUE             PIC S9(11)V9(4).
011300           05  FILLER                    PIC X(15).
011400      *
011500       FD  BSINS-IN-FILE
011600           LABEL RECORDS ARE STANDARD.
011700       01  HMP-BSINS-REC.
011800           05  BIN-SERIES-ID             PIC X(20).
011900           05  BIN-OBS-DATE              PIC X(10).
012000           05  BIN-OBS-VALUE             PIC S9(11)V9(4).
012100           05  FILLER                    PIC X(15).
012200      *
012300       FD  DELINQ-IN-FILE
012400           LABEL RECORDS ARE STANDARD.
012500       01  HMP-DELINQ-REC.
012600           05  DLQ-SERIES-ID             PIC X(20).
012700           05  DLQ-OBS-DATE              PIC X(10).
012800           05  DLQ-OBS-VALUE             PIC S9(11)V9(4).
012900           05  FILLER                    PIC X(15).
013000      *
013100       FD  CREDIT-OUT-FILE
013200           LABEL RECORDS ARE STANDARD.
013300       COPY 'HMPNL4401-hmplps-panel.dd.cbl'.
013400      *
013500       WORKING-STORAGE SECTION.
013600      *
013700       01  WS-SWITCHES.
013800           05  WS-HNM-EOF-SW             PIC X(01) VALUE 'N'.
013900               88  WS-HNM-EOF                VALUE 'Y'.
014000           05  WS-HMG-EOF-SW             PIC X(01) VALUE 'N'.
014100               88  WS-HMG-EOF                VALUE 'Y'.
014200           05  WS-HTO-EOF-SW             PIC X(01) VALUE 'N'.
014300               88  WS-HTO-EOF                VALUE 'Y'.
014400           05  WS-BTO-EOF-SW             PIC X(01) VALUE 'N'.
014500               88  WS-BTO-EOF                VALUE 'Y'.
014600           05  WS-BEQ-EOF-SW             PIC X(01) VALUE 'N'.
014700               88  WS-BEQ-EOF                VALUE 'Y'.
014800           05  WS-HIN-EOF-SW             PIC X(01) VALUE 'N'.
014900               88  WS-HIN-EOF                VALUE 'Y'.
015000           05  WS-BIN-EOF-SW             PIC X(01) VALUE 'N'.
015100               88  WS-BIN-EOF                VALUE 'Y'.
015200           05  WS-DLQ-EOF-SW             PIC X(01) VALUE 'N'.
015300               88  WS-DLQ-EOF                VALUE 'Y'.
015400           05  HMP-DEBUG-SWITCH          PIC X(01) VALUE 'N'.
015450           05  FILLER                    PIC X(05).
015500      *
015600       01  WS-COUNTERS.
015700           05  WS-CS-IX                  PIC S9(4) COMP VALUE ZERO.
015800           05  WS-MONTH-SUB              PIC S9(4) COMP VALUE ZERO.
015900           05  WS-SERIES-SUB             PIC S9(4) COMP VALUE ZERO.
016000           05  WS-TRIM-START             PIC S9(4) COMP VALUE ZERO.
016100           05  WS-CUTOFF-YYYY            PIC S9(4) COMP VALUE ZERO.
016200           05  WS-LAST-YYYY              PIC S9(4) COMP VALUE ZERO.
016300           05  WS-LAST-MM                PIC S9(2) COMP VALUE ZERO.
016310      *    SCRATCH YEAR/MONTH FOR FIND-TRIM-START-STEP - KEPT SEPARATE
016320      *    FROM THE MONTH AXIS SO THE TRIM SCAN NEVER OVERLAYS A REAL
016330      *    OBSERVATION SLOT - TKT CR-0027.
016340           05  WS-SCR-YYYY               PIC 9(04).
016350           05  WS-SCR-MM                 PIC 9(02).
016400           05  WS-PANEL-ROWS-WRITTEN     PIC S9(7) COMP VALUE ZERO.
016500           05  WS-SEARCH-KEY             PIC X(10).
016600           05  WS-APPEND-VALUE           PIC S9(9)V9(3) COMP-3.
016700           05  WS-APPEND-FOUND-SW        PIC X(01) VALUE 'N'.
016710           05  WS-SORT-IX                PIC S9(4) COMP VALUE ZERO.
016720           05  WS-SORT-JX                PIC S9(4) COMP VALUE ZERO.
016750           05  FILLER                    PIC X(05).
016800      *
016900      *    JOINT MONTHLY AXIS FOR THE SEVEN HOUSEHOLD/BUSINESS FEEDS.
017000       01  WS-MONTH-AXIS.
017100           05  WS-MONTH-COUNT            PIC S9(4) COMP VALUE ZERO.
017200           05  WS-MONTH-ENTRY OCCURS 600 TIMES.
017300               10  WS-MO-DATE            PIC X(10).
017310               10  FILLER REDEFINES WS-MO-DATE.
017320                   15  WS-MO-DATE-YYYY   PIC 9(04).
017330                   15  FILLER            PIC X(01).
017340                   15  WS-MO-DATE-MM     PIC 9(02).
017350                   15  FILLER            PIC X(03).
017400               10  WS-MO-HH-NONMTG       PIC S9(9)V9(3) COMP-3.
017500               10  WS-MO-HH-NONMTG-OK    PIC X(01).
017600               10  WS-MO-HH-MTG          PIC S9(9)V9(3) COMP-3.
017700               10  WS-MO-HH-MTG-OK       PIC X(01).
017800               10  WS-MO-HH-TOTAL        PIC S9(9)V9(3) COMP-3.
017900               10  WS-MO-HH-TOTAL-OK     PIC X(01).
018000               10  WS-MO-BS-TOTAL        PIC S9(9)V9(3) COMP-3.
018100               10  WS-MO-BS-TOTAL-OK     PIC X(01).
018200               10  WS-MO-BS-PLUS-EQ      PIC S9(9)V9(3) COMP-3.
018300               10  WS-MO-BS-PLUS-EQ-OK   PIC X(01).
018400               10  WS-MO-HH-INSOLV       PIC S9(9)V9(3) COMP-3.
018500               10  WS-MO-HH-INSOLV-OK    PIC X(01).
018600               10  WS-MO-BS-INSOLV       PIC S9(9)V9(3) COMP-3.
018700               10  WS-MO-BS-INSOLV-OK    PIC X(01).
018800               10  WS-MO-MTG-SHARE       PIC S9(9)V9(3) COMP-3.
018900               10  WS-MO-MTG-SHARE-OK    PIC X(01).
019000               10  WS-MO-BS-EQUITY       PIC S9(9)V9(3) COMP-3.
019100               10  WS-MO-BS-EQUITY-OK    PIC X(01).
019200               10  WS-MO-DEBT-TO-EQ      PIC S9(9)V9(3) COMP-3.
019300               10  WS-MO-DEBT-TO-EQ-OK   PIC X(01).
019801      *
019802      *    SWAP AREA FOR SORT-AXIS-RTN - THE SEVEN LOADED FEEDS DO NOT
019803      *    ALL BEGIN ON THE SAME CALENDAR MONTH (INSOLVENCY GOES BACK
019804      *    TO 1987, THE OTHERS START LATER), SO APPEND ORDER ALONE DOES
019805      *    NOT LEAVE THE MONTH AXIS DATE-ASCENDING.
019806       01  WS-SWAP-ENTRY.
019807           05  WS-SWAP-DATE              PIC X(10).
019808           05  WS-SWAP-HH-NONMTG         PIC S9(9)V9(3) COMP-3.
019809           05  WS-SWAP-HH-NONMTG-OK      PIC X(01).
019810           05  WS-SWAP-HH-MTG            PIC S9(9)V9(3) COMP-3.
019811           05  WS-SWAP-HH-MTG-OK         PIC X(01).
019812           05  WS-SWAP-HH-TOTAL          PIC S9(9)V9(3) COMP-3.
019813           05  WS-SWAP-HH-TOTAL-OK       PIC X(01).
019814           05  WS-SWAP-BS-TOTAL          PIC S9(9)V9(3) COMP-3.
019815           05  WS-SWAP-BS-TOTAL-OK       PIC X(01).
019816           05  WS-SWAP-BS-PLUS-EQ        PIC S9(9)V9(3) COMP-3.
019817           05  WS-SWAP-BS-PLUS-EQ-OK     PIC X(01).
019818           05  WS-SWAP-HH-INSOLV         PIC S9(9)V9(3) COMP-3.
019819           05  WS-SWAP-HH-INSOLV-OK      PIC X(01).
019820           05  WS-SWAP-BS-INSOLV         PIC S9(9)V9(3) COMP-3.
019821           05  WS-SWAP-BS-INSOLV-OK      PIC X(01).
019822           05  FILLER                    PIC X(05).
019823      *
020000      *    GENERIC CHANGE-STATS WORK COLUMN, REUSED FOR EACH OF THE
020100      *    NINE EMITTED SERIES - SAME SHAPE AS THE OTHER GENERATORS
020200      *    BUT WITH A FREQUENCY FLAG SO CS-MOM-RTN/CS-YOY-RTN KNOW
020300      *    WHETHER TO LAG 1/12 (MONTHLY) OR 1/4 (QUARTERLY).
020400       01  WS-CS-TABLE.
020500           05  WS-CS-COUNT               PIC S9(4) COMP VALUE ZERO.
020600           05  WS-CS-FREQ                PIC X(01) VALUE 'M'.
020700               88  WS-CS-MONTHLY             VALUE 'M'.
020800               88  WS-CS-QUARTERLY           VALUE 'Q'.
020900           05  WS-CS-ENTRY OCCURS 600 TIMES.
021000               10  WS-CS-DATE            PIC X(10).
021100               10  WS-CS-VALUE           PIC S9(9)V9(3) COMP-3.
021200               10  WS-CS-MOM             PIC S9(5)V9(3) COMP-3.
021300               10  WS-CS-MOM-FLAG        PIC X(01).
021400               10  WS-CS-YOY             PIC S9(5)V9(3) COMP-3.
021500               10  WS-CS-YOY-FLAG        PIC X(01).
021600               10  WS-CS-MA3             PIC S9(9)V9(3) COMP-3.
021700               10  WS-CS-MA3-FLAG        PIC X(01).
021750               10  FILLER                PIC X(05).
021800      *
021900      *    SCRATCH TABLE USED BY TRIM-10YR-RTN TO COMPACT WS-CS-ENTRY
022000      *    DOWN TO THE ROWS THAT SURVIVE THE 10-YEAR WINDOW.
022100       01  WS-TRIM-TABLE.
022200           05  WS-TRIM-ENTRY OCCURS 600 TIMES.
022300               10  WS-TRIM-DATE          PIC X(10).
022400               10  WS-TRIM-VALUE         PIC S9(9)V9(3) COMP-3.
022450               10  FILLER                PIC X(05).
022500      *
022600      *    SERIES-DRIVER TABLES - METRIC / UNIT / SOURCE / FREQUENCY
022700      *    FOR EACH OF THE NINE OUTPUT SERIES, SAME ORDER AS THE
022800      *    BUILD-SERIES-COLUMN-STEP DISPATCH BELOW.
022900       01  WS-SER-METRIC-NAMES.
023000           05  FILLER PIC X(30) VALUE 'household_non_mortgage_loans'.
023100           05  FILLER PIC X(30) VALUE 'household_mortgage_loans'.
023200           05  FILLER PIC X(30) VALUE 'household_mortgage_share_of_cr'.
023300           05  FILLER PIC X(30) VALUE 'business_total_debt'.
023400           05  FILLER PIC X(30) VALUE 'business_equity'.
023500           05  FILLER PIC X(30) VALUE 'business_debt_to_equity'.
023600           05  FILLER PIC X(30) VALUE 'household_default_rate'.
023700           05  FILLER PIC X(30) VALUE 'business_default_rate'.
023800           05  FILLER PIC X(30) VALUE 'household_mortgage_delinquency'.
023900       01  FILLER REDEFINES WS-SER-METRIC-NAMES.
024000           05  WS-SER-METRIC-TABLE OCCURS 9 TIMES PIC X(30).
024100       01  WS-SER-UNIT-NAMES.
024200           05  FILLER  PIC X(12) VALUE 'c$ millions'.
024300           05  FILLER  PIC X(12) VALUE 'c$ millions'.
024400           05  FILLER  PIC X(12) VALUE 'pct'.
024500           05  FILLER  PIC X(12) VALUE 'c$ millions'.
024600           05  FILLER  PIC X(12) VALUE 'c$ millions'.
024700           05  FILLER  PIC X(12) VALUE 'ratio'.
024800           05  FILLER  PIC X(12) VALUE 'count'.
024900           05  FILLER  PIC X(12) VALUE 'count'.
025000           05  FILLER  PIC X(12) VALUE 'pct'.
025100       01  FILLER REDEFINES WS-SER-UNIT-NAMES.
025200           05  WS-SER-UNIT-TABLE OCCURS 9 TIMES PIC X(12).
025300       01  WS-SER-SOURCE-NAMES.
025400           05  FILLER  PIC X(12) VALUE 'statscan'.
025500           05  FILLER  PIC X(12) VALUE 'statscan'.
025600           05  FILLER  PIC X(12) VALUE 'statscan'.
025700           05  FILLER  PIC X(12) VALUE 'statscan'.
025800           05  FILLER  PIC X(12) VALUE 'statscan'.
025900           05  FILLER  PIC X(12) VALUE 'statscan'.
026000           05  FILLER  PIC X(12) VALUE 'osb/ised'.
026100           05  FILLER  PIC X(12) VALUE 'osb/ised'.
026200           05  FILLER  PIC X(12) VALUE 'cmhc'.
026300       01  FILLER REDEFINES WS-SER-SOURCE-NAMES.
026400           05  WS-SER-SOURCE-TABLE OCCURS 9 TIMES PIC X(12).
026500       01  WS-SER-FREQ-NAMES.
026600           05  FILLER  PIC X(01) VALUE 'M'.
026700           05  FILLER  PIC X(01) VALUE 'M'.
026800           05  FILLER  PIC X(01) VALUE 'M'.
026900           05  FILLER  PIC X(01) VALUE 'M'.
027000           05  FILLER  PIC X(01) VALUE 'M'.
027100           05  FILLER  PIC X(01) VALUE 'M'.
027200           05  FILLER  PIC X(01) VALUE 'M'.
027300           05  FILLER  PIC X(01) VALUE 'M'.
027400           05  FILLER  PIC X(01) VALUE 'Q'.
027500       01  FILLER REDEFINES WS-SER-FREQ-NAMES.
027600           05  WS-SER-FREQ-TABLE OCCURS 9 TIMES PIC X(01).
027700      *
027800       PROCEDURE DIVISION.
027900      *
028000       A010-MAIN-LINE.
028100           DISPLAY SPACES UPON CRT.
028200           DISPLAY '* * * *  H M P 1 4 0 0  -  CREDIT' UPON CRT.
028300           OPEN INPUT HHNMG-IN-FILE HHMTG-IN-FILE HHTOT-IN-FILE
028400                      BSTOT-IN-FILE BSEQT-IN-FILE HHINS-IN-FILE
028500                      BSINS-IN-FILE.
028600           OPEN OUTPUT CREDIT-OUT-FILE.
028700           PERFORM LOAD-HHNMG-RTN THRU LOAD-HHNMG-RTN-EXIT
028800               UNTIL WS-HNM-EOF.
028900           PERFORM LOAD-HHMTG-RTN THRU LOAD-HHMTG-RTN-EXIT
029000               UNTIL WS-HMG-EOF.
029100           PERFORM LOAD-HHTOT-RTN THRU LOAD-HHTOT-RTN-EXIT
029200               UNTIL WS-HTO-EOF.
029300           PERFORM LOAD-BSTOT-RTN THRU LOAD-BSTOT-RTN-EXIT
029400               UNTIL WS-BTO-EOF.
029500           PERFORM LOAD-BSEQT-RTN THRU LOAD-BSEQT-RTN-EXIT
029600               UNTIL WS-BEQ-EOF.
029700           PERFORM LOAD-HHINS-RTN THRU LOAD-HHINS-RTN-EXIT
029800               UNTIL WS-HIN-EOF.
029900           PERFORM LOAD-BSINS-RTN THRU LOAD-BSINS-RTN-EXIT
030000               UNTIL WS-BIN-EOF.
030100           CLOSE HHNMG-IN-FILE HHMTG-IN-FILE HHTOT-IN-FILE
030200                 BSTOT-IN-FILE BSEQT-IN-FILE HHINS-IN-FILE
030300                 BSINS-IN-FILE.
030350           PERFORM SORT-AXIS-RTN THRU SORT-AXIS-RTN-EXIT.
030400           PERFORM DERIVE-MONTH-ROW-RTN THRU DERIVE-MONTH-ROW-RTN-EXIT
030500               VARYING WS-MONTH-SUB FROM 1 BY 1
030600               UNTIL WS-MONTH-SUB > WS-MONTH-COUNT.
030700           PERFORM EMIT-SERIES-RTN THRU EMIT-SERIES-RTN-EXIT
030800               VARYING WS-SERIES-SUB FROM 1 BY 1
030900               UNTIL WS-SERIES-SUB > 9.
031000           PERFORM END-RTN THRU END-RTN-EXIT.
031100           STOP RUN.
031200      *
031300       LOAD-HHNMG-RTN.
031400           READ HHNMG-IN-FILE
031500               AT END
031600                   MOVE 'Y' TO WS-HNM-EOF-SW
031700               NOT AT END
031800                   MOVE GOB-OBS-DATE TO WS-MO-DATE (1)
031900                   PERFORM FIND-OR-ADD-MONTH-RTN
032000                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
032100                   MOVE GOB-OBS-VALUE TO
032200                       WS-MO-HH-NONMTG (WS-MONTH-SUB)
032300                   MOVE 'Y' TO WS-MO-HH-NONMTG-OK (WS-MONTH-SUB).
032400       LOAD-HHNMG-RTN-EXIT.
032500           EXIT.
032600      *
032700       LOAD-HHMTG-RTN.
032800           READ HHMTG-IN-FILE
032900               AT END
033000                   MOVE 'Y' TO WS-HMG-EOF-SW
033100               NOT AT END
033200                   MOVE HMG-OBS-DATE TO WS-MO-DATE (1)
033300                   PERFORM FIND-OR-ADD-MONTH-RTN
033400                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
033500                   MOVE HMG-OBS-VALUE TO WS-MO-HH-MTG (WS-MONTH-SUB)
033600                   MOVE 'Y' TO WS-MO-HH-MTG-OK (WS-MONTH-SUB).
033700       LOAD-HHMTG-RTN-EXIT.
033800           EXIT.
033900      *
034000       LOAD-HHTOT-RTN.
034100           READ HHTOT-IN-FILE
034200               AT END
034300                   MOVE 'Y' TO WS-HTO-EOF-SW
034400               NOT AT END
034500                   MOVE HTO-OBS-DATE TO WS-MO-DATE (1)
034600                   PERFORM FIND-OR-ADD-MONTH-RTN
034700                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
034800                   MOVE HTO-OBS-VALUE TO WS-MO-HH-TOTAL (WS-MONTH-SUB)
034900                   MOVE 'Y' TO WS-MO-HH-TOTAL-OK (WS-MONTH-SUB).
035000       LOAD-HHTOT-RTN-EXIT.
035100           EXIT.
035200      *
035300       LOAD-BSTOT-RTN.
035400           READ BSTOT-IN-FILE
035500               AT END
035600                   MOVE 'Y' TO WS-BTO-EOF-SW
035700               NOT AT END
035800                   MOVE BTO-OBS-DATE TO WS-MO-DATE (1)
035900                   PERFORM FIND-OR-ADD-MONTH-RTN
036000                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
036100                   MOVE BTO-OBS-VALUE TO WS-MO-BS-TOTAL (WS-MONTH-SUB)
036200                   MOVE 'Y' TO WS-MO-BS-TOTAL-OK (WS-MONTH-SUB).
036300       LOAD-BSTOT-RTN-EXIT.
036400           EXIT.
036500      *
036600       LOAD-BSEQT-RTN.
036700           READ BSEQT-IN-FILE
036800               AT END
036900                   MOVE 'Y' TO WS-BEQ-EOF-SW
037000               NOT AT END
037100                   MOVE BEQ-OBS-DATE TO WS-MO-DATE (1)
037200                   PERFORM FIND-OR-ADD-MONTH-RTN
037300                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
037400                   MOVE BEQ-OBS-VALUE TO
037500                       WS-MO-BS-PLUS-EQ (WS-MONTH-SUB)
037600                   MOVE 'Y' TO WS-MO-BS-PLUS-EQ-OK (WS-MONTH-SUB).
037700       LOAD-BSEQT-RTN-EXIT.
037800           EXIT.
037900      *
038000       LOAD-HHINS-RTN.
038100           READ HHINS-IN-FILE
038200               AT END
038300                   MOVE 'Y' TO WS-HIN-EOF-SW
038400               NOT AT END
038500                   MOVE HIN-OBS-DATE TO WS-MO-DATE (1)
038600                   PERFORM FIND-OR-ADD-MONTH-RTN
038700                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
038800                   MOVE HIN-OBS-VALUE TO
038900                       WS-MO-HH-INSOLV (WS-MONTH-SUB)
039000                   MOVE 'Y' TO WS-MO-HH-INSOLV-OK (WS-MONTH-SUB).
039100       LOAD-HHINS-RTN-EXIT.
039200           EXIT.
039300      *
039400       LOAD-BSINS-RTN.
039500           READ BSINS-IN-FILE
039600               AT END
039700                   MOVE 'Y' TO WS-BIN-EOF-SW
039800               NOT AT END
039900                   MOVE BIN-OBS-DATE TO WS-MO-DATE (1)
040000                   PERFORM FIND-OR-ADD-MONTH-RTN
040100                       THRU FIND-OR-ADD-MONTH-RTN-EXIT
040200                   MOVE BIN-OBS-VALUE TO
040300                       WS-MO-BS-INSOLV (WS-MONTH-SUB)
040400                   MOVE 'Y' TO WS-MO-BS-INSOLV-OK (WS-MONTH-SUB).
040500       LOAD-BSINS-RTN-EXIT.
040600           EXIT.
040700      *
040800      *    LOCATES THE MONTH-AXIS SLOT FOR WS-MO-DATE (1), ADDING A
040900      *    NEW ONE AT THE END IF THE MONTH HAS NOT BEEN SEEN YET.
041000       FIND-OR-ADD-MONTH-RTN.
041100           MOVE WS-MO-DATE (1) TO WS-SEARCH-KEY.
041200           MOVE ZERO TO WS-MONTH-SUB.
041300           PERFORM FIND-MONTH-STEP THRU FIND-MONTH-STEP-EXIT
041400               VARYING WS-MONTH-SUB FROM 1 BY 1
041500               UNTIL WS-MONTH-SUB > WS-MONTH-COUNT
041600               OR WS-MO-DATE (WS-MONTH-SUB) = WS-SEARCH-KEY.
041700           IF WS-MONTH-SUB > WS-MONTH-COUNT
041800               ADD 1 TO WS-MONTH-COUNT
041900               MOVE WS-MONTH-COUNT TO WS-MONTH-SUB
042000               MOVE WS-SEARCH-KEY TO WS-MO-DATE (WS-MONTH-SUB)
042100               MOVE 'N' TO WS-MO-HH-NONMTG-OK  (WS-MONTH-SUB)
042200               MOVE 'N' TO WS-MO-HH-MTG-OK     (WS-MONTH-SUB)
042300               MOVE 'N' TO WS-MO-HH-TOTAL-OK   (WS-MONTH-SUB)
042400               MOVE 'N' TO WS-MO-BS-TOTAL-OK   (WS-MONTH-SUB)
042500               MOVE 'N' TO WS-MO-BS-PLUS-EQ-OK (WS-MONTH-SUB)
042600               MOVE 'N' TO WS-MO-HH-INSOLV-OK  (WS-MONTH-SUB)
042700               MOVE 'N' TO WS-MO-BS-INSOLV-OK  (WS-MONTH-SUB)
042800               MOVE 'N' TO WS-MO-MTG-SHARE-OK  (WS-MONTH-SUB)
042900               MOVE 'N' TO WS-MO-BS-EQUITY-OK  (WS-MONTH-SUB)
043000               MOVE 'N' TO WS-MO-DEBT-TO-EQ-OK (WS-MONTH-SUB).
043100       FIND-OR-ADD-MONTH-RTN-EXIT.
043200           EXIT.
043300      *
043400       FIND-MONTH-STEP.
043500           CONTINUE.
043600       FIND-MONTH-STEP-EXIT.
043700           EXIT.
043701      *
043702      *    A PLAIN INSERTION SORT OVER THE SMALL IN-MEMORY AXIS - THE
043703      *    SEVEN FEEDS DO NOT ALL BEGIN ON THE SAME CALENDAR MONTH
043704      *    (INSOLVENCY FEEDS RUN BACK TO 1987, THE CREDIT AGGREGATES
043705      *    START LATER), SO APPEND ORDER ALONE DOES NOT LEAVE THE
043706      *    TABLE DATE-ASCENDING - TKT CR-0022.
043707       SORT-AXIS-RTN.
043708           PERFORM SORT-OUTER-STEP THRU SORT-OUTER-STEP-EXIT
043709               VARYING WS-SORT-IX FROM 2 BY 1
043710               UNTIL WS-SORT-IX > WS-MONTH-COUNT.
043711       SORT-AXIS-RTN-EXIT.
043712           EXIT.
043713      *
043714       SORT-OUTER-STEP.
043715           MOVE WS-MO-DATE        (WS-SORT-IX) TO WS-SWAP-DATE.
043716           MOVE WS-MO-HH-NONMTG   (WS-SORT-IX) TO WS-SWAP-HH-NONMTG.
043717           MOVE WS-MO-HH-NONMTG-OK(WS-SORT-IX) TO WS-SWAP-HH-NONMTG-OK.
043718           MOVE WS-MO-HH-MTG      (WS-SORT-IX) TO WS-SWAP-HH-MTG.
043719           MOVE WS-MO-HH-MTG-OK   (WS-SORT-IX) TO WS-SWAP-HH-MTG-OK.
043720           MOVE WS-MO-HH-TOTAL    (WS-SORT-IX) TO WS-SWAP-HH-TOTAL.
043721           MOVE WS-MO-HH-TOTAL-OK (WS-SORT-IX) TO WS-SWAP-HH-TOTAL-OK.
043722           MOVE WS-MO-BS-TOTAL    (WS-SORT-IX) TO WS-SWAP-BS-TOTAL.
043723           MOVE WS-MO-BS-TOTAL-OK (WS-SORT-IX) TO WS-SWAP-BS-TOTAL-OK.
043724           MOVE WS-MO-BS-PLUS-EQ  (WS-SORT-IX) TO WS-SWAP-BS-PLUS-EQ.
043725           MOVE WS-MO-BS-PLUS-EQ-OK (WS-SORT-IX) TO
043726               WS-SWAP-BS-PLUS-EQ-OK.
043727           MOVE WS-MO-HH-INSOLV   (WS-SORT-IX) TO WS-SWAP-HH-INSOLV.
043728           MOVE WS-MO-HH-INSOLV-OK(WS-SORT-IX) TO WS-SWAP-HH-INSOLV-OK.
043729           MOVE WS-MO-BS-INSOLV   (WS-SORT-IX) TO WS-SWAP-BS-INSOLV.
043730           MOVE WS-MO-BS-INSOLV-OK(WS-SORT-IX) TO WS-SWAP-BS-INSOLV-OK.
043731           MOVE WS-SORT-IX TO WS-SORT-JX.
043732           PERFORM SORT-SHIFT-STEP THRU SORT-SHIFT-STEP-EXIT
043733               UNTIL WS-SORT-JX < 2
043734               OR WS-MO-DATE (WS-SORT-JX - 1) NOT > WS-SWAP-DATE.
043735           MOVE WS-SWAP-DATE         TO WS-MO-DATE     (WS-SORT-JX).
043736           MOVE WS-SWAP-HH-NONMTG    TO WS-MO-HH-NONMTG (WS-SORT-JX).
043737           MOVE WS-SWAP-HH-NONMTG-OK TO
043738               WS-MO-HH-NONMTG-OK (WS-SORT-JX).
043739           MOVE WS-SWAP-HH-MTG       TO WS-MO-HH-MTG     (WS-SORT-JX).
043740           MOVE WS-SWAP-HH-MTG-OK    TO WS-MO-HH-MTG-OK  (WS-SORT-JX).
043741           MOVE WS-SWAP-HH-TOTAL     TO WS-MO-HH-TOTAL   (WS-SORT-JX).
043742           MOVE WS-SWAP-HH-TOTAL-OK  TO
043743               WS-MO-HH-TOTAL-OK (WS-SORT-JX).
043744           MOVE WS-SWAP-BS-TOTAL     TO WS-MO-BS-TOTAL   (WS-SORT-JX).
043745           MOVE WS-SWAP-BS-TOTAL-OK  TO
043746               WS-MO-BS-TOTAL-OK (WS-SORT-JX).
043747           MOVE WS-SWAP-BS-PLUS-EQ   TO WS-MO-BS-PLUS-EQ (WS-SORT-JX).
043748           MOVE WS-SWAP-BS-PLUS-EQ-OK TO
043749               WS-MO-BS-PLUS-EQ-OK (WS-SORT-JX).
043750           MOVE WS-SWAP-HH-INSOLV    TO WS-MO-HH-INSOLV  (WS-SORT-JX).
043751           MOVE WS-SWAP-HH-INSOLV-OK TO
043752               WS-MO-HH-INSOLV-OK (WS-SORT-JX).
043753           MOVE WS-SWAP-BS-INSOLV    TO WS-MO-BS-INSOLV  (WS-SORT-JX).
043754           MOVE WS-SWAP-BS-INSOLV-OK TO
043755               WS-MO-BS-INSOLV-OK (WS-SORT-JX).
043756       SORT-OUTER-STEP-EXIT.
043757           EXIT.
043758      *
043759       SORT-SHIFT-STEP.
043760           MOVE WS-MO-DATE (WS-SORT-JX - 1) TO
043761               WS-MO-DATE (WS-SORT-JX).
043762           MOVE WS-MO-HH-NONMTG (WS-SORT-JX - 1) TO
043763               WS-MO-HH-NONMTG (WS-SORT-JX).
043764           MOVE WS-MO-HH-NONMTG-OK (WS-SORT-JX - 1) TO
043765               WS-MO-HH-NONMTG-OK (WS-SORT-JX).
043766           MOVE WS-MO-HH-MTG (WS-SORT-JX - 1) TO
043767               WS-MO-HH-MTG (WS-SORT-JX).
043768           MOVE WS-MO-HH-MTG-OK (WS-SORT-JX - 1) TO
043769               WS-MO-HH-MTG-OK (WS-SORT-JX).
043770           MOVE WS-MO-HH-TOTAL (WS-SORT-JX - 1) TO
043771               WS-MO-HH-TOTAL (WS-SORT-JX).
043772           MOVE WS-MO-HH-TOTAL-OK (WS-SORT-JX - 1) TO
043773               WS-MO-HH-TOTAL-OK (WS-SORT-JX).
043774           MOVE WS-MO-BS-TOTAL (WS-SORT-JX - 1) TO
043775               WS-MO-BS-TOTAL (WS-SORT-JX).
043776           MOVE WS-MO-BS-TOTAL-OK (WS-SORT-JX - 1) TO
043777               WS-MO-BS-TOTAL-OK (WS-SORT-JX).
043778           MOVE WS-MO-BS-PLUS-EQ (WS-SORT-JX - 1) TO
043779               WS-MO-BS-PLUS-EQ (WS-SORT-JX).
043780           MOVE WS-MO-BS-PLUS-EQ-OK (WS-SORT-JX - 1) TO
043781               WS-MO-BS-PLUS-EQ-OK (WS-SORT-JX).
043782           MOVE WS-MO-HH-INSOLV (WS-SORT-JX - 1) TO
043783               WS-MO-HH-INSOLV (WS-SORT-JX).
043784           MOVE WS-MO-HH-INSOLV-OK (WS-SORT-JX - 1) TO
043785               WS-MO-HH-INSOLV-OK (WS-SORT-JX).
043786           MOVE WS-MO-BS-INSOLV (WS-SORT-JX - 1) TO
043787               WS-MO-BS-INSOLV (WS-SORT-JX).
043788           MOVE WS-MO-BS-INSOLV-OK (WS-SORT-JX - 1) TO
043789               WS-MO-BS-INSOLV-OK (WS-SORT-JX).
043790           SUBTRACT 1 FROM WS-SORT-JX.
043791       SORT-SHIFT-STEP-EXIT.
043792           EXIT.
043793      *
043900      *    DERIVES MORTGAGE-SHARE, BUSINESS-EQUITY AND DEBT-TO-EQUITY
044000      *    FOR ONE MONTH-AXIS ROW.
044100       DERIVE-MONTH-ROW-RTN.
044200           IF WS-MO-HH-MTG-OK (WS-MONTH-SUB) = 'Y'
044300              AND WS-MO-HH-TOTAL-OK (WS-MONTH-SUB) = 'Y'
044400              AND WS-MO-HH-TOTAL (WS-MONTH-SUB) NOT = ZERO
044500               COMPUTE WS-MO-MTG-SHARE (WS-MONTH-SUB) ROUNDED =
044600                   WS-MO-HH-MTG (WS-MONTH-SUB) /
044700                   WS-MO-HH-TOTAL (WS-MONTH-SUB) * 100
044800               MOVE 'Y' TO WS-MO-MTG-SHARE-OK (WS-MONTH-SUB).
044900           IF WS-MO-BS-TOTAL-OK (WS-MONTH-SUB) = 'Y'
045000              AND WS-MO-BS-PLUS-EQ-OK (WS-MONTH-SUB) = 'Y'
045100               COMPUTE WS-MO-BS-EQUITY (WS-MONTH-SUB) =
045200                   WS-MO-BS-PLUS-EQ (WS-MONTH-SUB) -
045300                   WS-MO-BS-TOTAL   (WS-MONTH-SUB)
045400               MOVE 'Y' TO WS-MO-BS-EQUITY-OK (WS-MONTH-SUB).
045500           IF WS-MO-BS-EQUITY-OK (WS-MONTH-SUB) = 'Y'
045600              AND WS-MO-BS-TOTAL-OK (WS-MONTH-SUB) = 'Y'
045700              AND WS-MO-BS-EQUITY (WS-MONTH-SUB) NOT = ZERO
045800               COMPUTE WS-MO-DEBT-TO-EQ (WS-MONTH-SUB) ROUNDED =
045900                   WS-MO-BS-TOTAL (WS-MONTH-SUB) /
046000                   WS-MO-BS-EQUITY (WS-MONTH-SUB)
046100               MOVE 'Y' TO WS-MO-DEBT-TO-EQ-OK (WS-MONTH-SUB).
046200       DERIVE-MONTH-ROW-RTN-EXIT.
046300           EXIT.
046400      *
046500      *    EMIT-SERIES-RTN DRIVES ONE OF THE NINE SERIES THROUGH
046600      *    TRIM, CHANGE STATS AND WRITE.  SERIES 9 (DELINQUENCY) IS
046700      *    LOADED FRESH FROM ITS OWN QUARTERLY FEED; SERIES 1-8 COME
046800      *    FROM THE JOINT MONTHLY AXIS.
046900       EMIT-SERIES-RTN.
047000           MOVE ZERO TO WS-CS-COUNT.
047100           MOVE WS-SER-FREQ-TABLE (WS-SERIES-SUB) TO WS-CS-FREQ.
047200           IF WS-SERIES-SUB = 9
047300               PERFORM LOAD-DELINQ-RTN THRU LOAD-DELINQ-RTN-EXIT
047400           ELSE
047500               PERFORM BUILD-MONTHLY-COLUMN-RTN
047600                   THRU BUILD-MONTHLY-COLUMN-RTN-EXIT.
047700           IF WS-CS-COUNT = ZERO
047800               GO TO EMIT-SERIES-RTN-EXIT.
047900           PERFORM TRIM-10YR-RTN THRU TRIM-10YR-RTN-EXIT.
048000           IF WS-CS-COUNT = ZERO
048100               GO TO EMIT-SERIES-RTN-EXIT.
048200           PERFORM CHANGE-STATS-CREDIT-RTN
048300               THRU CHANGE-STATS-CREDIT-RTN-EXIT.
048400           PERFORM WRITE-SERIES-RTN THRU WRITE-SERIES-RTN-EXIT.
048500       EMIT-SERIES-RTN-EXIT.
048600           EXIT.
048700      *
048800      *    BUILDS WS-CS-ENTRY FROM THE JOINT MONTHLY AXIS FOR THE
048900      *    COLUMN SELECTED BY WS-SERIES-SUB.
049000       BUILD-MONTHLY-COLUMN-RTN.
049100           PERFORM BUILD-MONTHLY-COLUMN-STEP
049200               THRU BUILD-MONTHLY-COLUMN-STEP-EXIT
049300               VARYING WS-MONTH-SUB FROM 1 BY 1
049400               UNTIL WS-MONTH-SUB > WS-MONTH-COUNT.
049500       BUILD-MONTHLY-COLUMN-RTN-EXIT.
049600           EXIT.
049700      *
049800       BUILD-MONTHLY-COLUMN-STEP.
049900           MOVE 'N' TO WS-APPEND-FOUND-SW.
050000           IF WS-SERIES-SUB = 1
050100              AND WS-MO-HH-NONMTG-OK (WS-MONTH-SUB) = 'Y'
050200               MOVE WS-MO-HH-NONMTG (WS-MONTH-SUB) TO WS-APPEND-VALUE
050300               MOVE 'Y' TO WS-APPEND-FOUND-SW.
050400           IF WS-SERIES-SUB = 2 AND WS-MO-HH-MTG-OK (WS-MONTH-SUB) = 'Y'
050500               MOVE WS-MO-HH-MTG (WS-MONTH-SUB) TO WS-APPEND-VALUE
050600               MOVE 'Y' TO WS-APPEND-FOUND-SW.
050700           IF WS-SERIES-SUB = 3
050800              AND WS-MO-MTG-SHARE-OK (WS-MONTH-SUB) = 'Y'
050900               MOVE WS-MO-MTG-SHARE (WS-MONTH-SUB) TO WS-APPEND-VALUE
051000               MOVE 'Y' TO WS-APPEND-FOUND-SW.
051100           IF WS-SERIES-SUB = 4 AND WS-MO-BS-TOTAL-OK (WS-MONTH-SUB) = 'Y'
051200               MOVE WS-MO-BS-TOTAL (WS-MONTH-SUB) TO WS-APPEND-VALUE
051300               MOVE 'Y' TO WS-APPEND-FOUND-SW.
051400           IF WS-SERIES-SUB = 5
051500              AND WS-MO-BS-EQUITY-OK (WS-MONTH-SUB) = 'Y'
051600               MOVE WS-MO-BS-EQUITY (WS-MONTH-SUB) TO WS-APPEND-VALUE
051700               MOVE 'Y' TO WS-APPEND-FOUND-SW.
051800           IF WS-SERIES-SUB = 6
051900              AND WS-MO-DEBT-TO-EQ-OK (WS-MONTH-SUB) = 'Y'
052000               MOVE WS-MO-DEBT-TO-EQ (WS-MONTH-SUB) TO WS-APPEND-VALUE
052100               MOVE 'Y' TO WS-APPEND-FOUND-SW.
052200           IF WS-SERIES-SUB = 7
052300              AND WS-MO-HH-INSOLV-OK (WS-MONTH-SUB) = 'Y'
052400               MOVE WS-MO-HH-INSOLV (WS-MONTH-SUB) TO WS-APPEND-VALUE
052500               MOVE 'Y' TO WS-APPEND-FOUND-SW.
052600           IF WS-SERIES-SUB = 8
052700              AND WS-MO-BS-INSOLV-OK (WS-MONTH-SUB) = 'Y'
052800               MOVE WS-MO-BS-INSOLV (WS-MONTH-SUB) TO WS-APPEND-VALUE
052900               MOVE 'Y' TO WS-APPEND-FOUND-SW.
053000           IF WS-APPEND-FOUND-SW = 'Y'
053100               PERFORM APPEND-CS-ROW-RTN THRU APPEND-CS-ROW-RTN-EXIT.
053200       BUILD-MONTHLY-COLUMN-STEP-EXIT.
053300           EXIT.
053400      *
053500      *    APPENDS WS-APPEND-VALUE, WITH THE CURRENT MONTH'S DATE,
053600      *    TO THE END OF WS-CS-ENTRY.  THE CALLER MOVES THE VALUE
053700      *    INTO WS-APPEND-VALUE FIRST.
053800       APPEND-CS-ROW-RTN.
053900           ADD 1 TO WS-CS-COUNT.
054000           MOVE WS-MO-DATE (WS-MONTH-SUB)  TO WS-CS-DATE  (WS-CS-COUNT).
054100           MOVE WS-APPEND-VALUE            TO WS-CS-VALUE (WS-CS-COUNT).
054200       APPEND-CS-ROW-RTN-EXIT.
054300           EXIT.
054400      *
054500      *    LOADS THE QUARTERLY DELINQUENCY FEED DIRECTLY INTO THE
054600      *    GENERIC CS TABLE (NO JOINT AXIS NEEDED - IT IS THE ONLY
054700      *    QUARTERLY SERIES).
054800       LOAD-DELINQ-RTN.
054900           MOVE 'N' TO WS-DLQ-EOF-SW.
055000           OPEN INPUT DELINQ-IN-FILE.
055100           PERFORM LOAD-DELINQ-STEP THRU LOAD-DELINQ-STEP-EXIT
055200               UNTIL WS-DLQ-EOF.
055300           CLOSE DELINQ-IN-FILE.
055400       LOAD-DELINQ-RTN-EXIT.
055500           EXIT.
055600      *
055700       LOAD-DELINQ-STEP.
055800           READ DELINQ-IN-FILE
055900               AT END
056000                   MOVE 'Y' TO WS-DLQ-EOF-SW
056100               NOT AT END
056200                   ADD 1 TO WS-CS-COUNT
056300                   MOVE DLQ-OBS-DATE  TO WS-CS-DATE  (WS-CS-COUNT)
056400                   MOVE DLQ-OBS-VALUE TO WS-CS-VALUE (WS-CS-COUNT).
056500       LOAD-DELINQ-STEP-EXIT.
056600           EXIT.
056700      *
056800      *    TRIMS WS-CS-ENTRY TO ROWS WHOSE DATE IS ON OR AFTER THE
056900      *    SERIES' OWN LAST OBSERVATION DATE MINUS 10 YEARS.
057000       TRIM-10YR-RTN.
057100           MOVE WS-CS-DATE (WS-CS-COUNT) TO WS-SEARCH-KEY.
057200           MOVE WS-SEARCH-KEY (1:4) TO WS-LAST-YYYY.
057300           MOVE WS-SEARCH-KEY (6:2) TO WS-LAST-MM.
057400           COMPUTE WS-CUTOFF-YYYY = WS-LAST-YYYY - 10.
057500           MOVE ZERO TO WS-TRIM-START.
057600           PERFORM FIND-TRIM-START-STEP THRU FIND-TRIM-START-STEP-EXIT
057700               VARYING WS-CS-IX FROM 1 BY 1
057800               UNTIL WS-CS-IX > WS-CS-COUNT
057900               OR WS-TRIM-START NOT = ZERO.
058000           IF WS-TRIM-START = ZERO
058100               MOVE ZERO TO WS-CS-COUNT
058200               GO TO TRIM-10YR-RTN-EXIT.
058300           IF WS-TRIM-START = 1
058400               GO TO TRIM-10YR-RTN-EXIT.
058500           PERFORM COPY-TRIM-ROW-STEP THRU COPY-TRIM-ROW-STEP-EXIT
058600               VARYING WS-CS-IX FROM WS-TRIM-START BY 1
058700               UNTIL WS-CS-IX > WS-CS-COUNT.
058800           COMPUTE WS-CS-IX = WS-CS-COUNT - WS-TRIM-START + 1.
058900           MOVE WS-CS-IX TO WS-CS-COUNT.
059000           PERFORM COPY-BACK-ROW-STEP THRU COPY-BACK-ROW-STEP-EXIT
059100               VARYING WS-CS-IX FROM 1 BY 1
059200               UNTIL WS-CS-IX > WS-CS-COUNT.
059300       TRIM-10YR-RTN-EXIT.
059400           EXIT.
059500      *
059600       FIND-TRIM-START-STEP.
059700           MOVE WS-CS-DATE (WS-CS-IX) (1:4) TO WS-SCR-YYYY.
059800           MOVE WS-CS-DATE (WS-CS-IX) (6:2) TO WS-SCR-MM.
059900           IF WS-SCR-YYYY > WS-CUTOFF-YYYY
060000               MOVE WS-CS-IX TO WS-TRIM-START
060100           ELSE
060200           IF WS-SCR-YYYY = WS-CUTOFF-YYYY
060300              AND WS-SCR-MM NOT < WS-LAST-MM
060400               MOVE WS-CS-IX TO WS-TRIM-START.
060500       FIND-TRIM-START-STEP-EXIT.
060600           EXIT.
060700      *
060800       COPY-TRIM-ROW-STEP.
060900           COMPUTE WS-MONTH-SUB = WS-CS-IX - WS-TRIM-START + 1.
061000           MOVE WS-CS-DATE  (WS-CS-IX) TO WS-TRIM-DATE  (WS-MONTH-SUB).
061100           MOVE WS-CS-VALUE (WS-CS-IX) TO WS-TRIM-VALUE (WS-MONTH-SUB).
061200       COPY-TRIM-ROW-STEP-EXIT.
061300           EXIT.
061400      *
061500       COPY-BACK-ROW-STEP.
061600           MOVE WS-TRIM-DATE  (WS-CS-IX) TO WS-CS-DATE  (WS-CS-IX).
061700           MOVE WS-TRIM-VALUE (WS-CS-IX) TO WS-CS-VALUE (WS-CS-IX).
061800       COPY-BACK-ROW-STEP-EXIT.
061900           EXIT.
062000      *
062100      *    CHANGE-STATS-CREDIT-RTN - CREDIT VARIANT: MA3 NULL FOR THE
062200      *    FIRST TWO OBSERVATIONS (NOT A SHRINKING WINDOW); MOM/YOY
062300      *    LAG 1/12 FOR MONTHLY SERIES, LAG 1/4 FOR QUARTERLY.
062400       CHANGE-STATS-CREDIT-RTN.
062500           PERFORM CHANGE-STATS-CREDIT-STEP
062600               THRU CHANGE-STATS-CREDIT-STEP-EXIT
062700               VARYING WS-CS-IX FROM 1 BY 1
062800               UNTIL WS-CS-IX > WS-CS-COUNT.
062900       CHANGE-STATS-CREDIT-RTN-EXIT.
063000           EXIT.
063100      *
063200       CHANGE-STATS-CREDIT-STEP.
063300           PERFORM CS-MA3-CREDIT-RTN THRU CS-MA3-CREDIT-RTN-EXIT.
063400           PERFORM CS-MOM-CREDIT-RTN THRU CS-MOM-CREDIT-RTN-EXIT.
063500           PERFORM CS-YOY-CREDIT-RTN THRU CS-YOY-CREDIT-RTN-EXIT.
063600       CHANGE-STATS-CREDIT-STEP-EXIT.
063700           EXIT.
063800      *
063900       CS-MA3-CREDIT-RTN.
064000           IF WS-CS-IX < 3
064100               MOVE ZERO TO WS-CS-MA3 (WS-CS-IX)
064200               MOVE 'Y' TO WS-CS-MA3-FLAG (WS-CS-IX)
064300           ELSE
064400               COMPUTE WS-CS-MA3 (WS-CS-IX) ROUNDED =
064500                   (WS-CS-VALUE (WS-CS-IX - 2)
064600                  + WS-CS-VALUE (WS-CS-IX - 1)
064700                  + WS-CS-VALUE (WS-CS-IX)) / 3
064800               MOVE 'N' TO WS-CS-MA3-FLAG (WS-CS-IX).
064900       CS-MA3-CREDIT-RTN-EXIT.
065000           EXIT.
065100      *
065200       CS-MOM-CREDIT-RTN.
065300           IF WS-CS-IX = 1
065400               MOVE 'Y' TO WS-CS-MOM-FLAG (1)
065500           ELSE
065600           IF WS-CS-VALUE (WS-CS-IX - 1) = ZERO
065700               MOVE 'Y' TO WS-CS-MOM-FLAG (WS-CS-IX)
065800           ELSE
065900               COMPUTE WS-CS-MOM (WS-CS-IX) ROUNDED =
066000                   (WS-CS-VALUE (WS-CS-IX) /
066100                    WS-CS-VALUE (WS-CS-IX - 1) - 1) * 100
066200               MOVE 'N' TO WS-CS-MOM-FLAG (WS-CS-IX).
066300       CS-MOM-CREDIT-RTN-EXIT.
066400           EXIT.
066500      *
066600      *    QUARTERLY SERIES USE LAG 4 HERE; MONTHLY USE LAG 12.
066700       CS-YOY-CREDIT-RTN.
066800           IF WS-CS-QUARTERLY
066900               PERFORM CS-YOY-CREDIT-Q-RTN THRU CS-YOY-CREDIT-Q-RTN-EXIT
067000           ELSE
067100               PERFORM CS-YOY-CREDIT-M-RTN THRU CS-YOY-CREDIT-M-RTN-EXIT.
067200       CS-YOY-CREDIT-RTN-EXIT.
067300           EXIT.
067400      *
067500       CS-YOY-CREDIT-Q-RTN.
067600           IF WS-CS-IX < 5
067700               MOVE 'Y' TO WS-CS-YOY-FLAG (WS-CS-IX)
067800           ELSE
067900           IF WS-CS-VALUE (WS-CS-IX - 4) = ZERO
068000               MOVE 'Y' TO WS-CS-YOY-FLAG (WS-CS-IX)
068100           ELSE
068200               COMPUTE WS-CS-YOY (WS-CS-IX) ROUNDED =
068300                   (WS-CS-VALUE (WS-CS-IX) /
068400                    WS-CS-VALUE (WS-CS-IX - 4) - 1) * 100
068500               MOVE 'N' TO WS-CS-YOY-FLAG (WS-CS-IX).
068600       CS-YOY-CREDIT-Q-RTN-EXIT.
068700           EXIT.
068800      *
068900       CS-YOY-CREDIT-M-RTN.
069000           IF WS-CS-IX < 13
069100               MOVE 'Y' TO WS-CS-YOY-FLAG (WS-CS-IX)
069200           ELSE
069300           IF WS-CS-VALUE (WS-CS-IX - 12) = ZERO
069400               MOVE 'Y' TO WS-CS-YOY-FLAG (WS-CS-IX)
069500           ELSE
069600               COMPUTE WS-CS-YOY (WS-CS-IX) ROUNDED =
069700                   (WS-CS-VALUE (WS-CS-IX) /
069800                    WS-CS-VALUE (WS-CS-IX - 12) - 1) * 100
069900               MOVE 'N' TO WS-CS-YOY-FLAG (WS-CS-IX).
070000       CS-YOY-CREDIT-M-RTN-EXIT.
070100           EXIT.
070200      *
070300       WRITE-SERIES-RTN.
070400           PERFORM WRITE-SERIES-STEP THRU WRITE-SERIES-STEP-EXIT
070500               VARYING WS-CS-IX FROM 1 BY 1
070600               UNTIL WS-CS-IX > WS-CS-COUNT.
070700       WRITE-SERIES-RTN-EXIT.
070800           EXIT.
070900      *
071000       WRITE-SERIES-STEP.
071100           MOVE SPACES TO HMP-PANEL-REC.
071200           MOVE WS-CS-DATE (WS-CS-IX) TO PNL-DATE.
071300           MOVE 'Canada'              TO PNL-REGION.
071400           MOVE 'All'                 TO PNL-SEGMENT.
071500           MOVE WS-CS-VALUE    (WS-CS-IX) TO PNL-VALUE.
071600           MOVE WS-CS-MOM      (WS-CS-IX) TO PNL-MOM-PCT.
071700           MOVE WS-CS-MOM-FLAG (WS-CS-IX) TO PNL-MOM-NULL-FLAG.
071800           MOVE WS-CS-YOY      (WS-CS-IX) TO PNL-YOY-PCT.
071900           MOVE WS-CS-YOY-FLAG (WS-CS-IX) TO PNL-YOY-NULL-FLAG.
072000           MOVE WS-CS-MA3      (WS-CS-IX) TO PNL-MA3.
072100           MOVE WS-SER-METRIC-TABLE (WS-SERIES-SUB) TO PNL-METRIC.
072200           MOVE WS-SER-UNIT-TABLE   (WS-SERIES-SUB) TO PNL-UNIT.
072300           MOVE WS-SER-SOURCE-TABLE (WS-SERIES-SUB) TO PNL-SOURCE.
072400           WRITE HMP-PANEL-REC.
072500           ADD 1 TO WS-PANEL-ROWS-WRITTEN.
072600       WRITE-SERIES-STEP-EXIT.
072700           EXIT.
072800      *
072900       END-RTN.
073000           CLOSE CREDIT-OUT-FILE.
073100           DISPLAY 'HMP1400 CREDIT - ROWS WRITTEN: ' UPON CRT.
073200           DISPLAY WS-PANEL-ROWS-WRITTEN UPON CRT.
073300       END-RTN-EXIT.
073400           EXIT.
